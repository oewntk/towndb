000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60G001.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  03/14/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60G001
001100* **++ GRINDOFFSETS - prima passata del macinino WNDB.  CALCOLA
001200*      L'OFFSET BYTE DI OGNI SYNSET SUI QUATTRO FILE data.<pos>,
001300*      SENZA ANCORA SCRIVERE IL TESTO DEFINITIVO: SI RENDE UNA
001400*      RIGA "FITTIZIA" (OFFSET DI TUTTI I PUNTATORI A ZERO) PER
001500*      MISURARNE ESATTAMENTE LA LUNGHEZZA, PERCHE' GLI OFFSET
001600*      DEI PUNTATORI DIPENDONO A LORO VOLTA DAGLI OFFSET CHE SI
001700*      STANNO CALCOLANDO.  IL RISULTATO E' LA MAPPA SYNSET-ID ->
001800*      OFFSET USATA DA TUTTE LE PASSATE SUCCESSIVE (cpy-W60MOFS).
001900*----------------------------------------------------------------
002000*                     S T O R I A   M O D I F I C H E
002100*----------------------------------------------------------------
002200* 03/14/89 AA  PRIMA STESURA                                      RQ00190
002300* 04/05/89 AA  AGGIUNTA RIGA FITTIZIA PER MISURA LUNGHEZZA        RQ00212
002400* 09/18/89 MR  CORRETTO CALCOLO SEPARATORE DI FINE RIGA (LF)      RQ00301
002500* 02/09/90 AA  ORDINAMENTO SYNSET PER POS PRIMA DEL CALCOLO       RQ00449
002600* 07/30/91 DV  AGGIUNTO CONTROLLO SU SYNSET-ID DUPLICATO          RQ00691
002700* 03/11/93 TG  ESTESA LA MAPPA OFFSET A 120000 ELEMENTI           RQ00880
002800* 10/06/95 AA  RIMOSSO LIMITE 8 CIFRE SU OFFSET (ERA 6)           RQ01059
002900* 08/02/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0034
003000* 12/14/99 MR  AGGIUNTO CONTEGGIO SYNSET PER POS AL RECAP         RQ01767
003100* 11/03/05 AA  ADEGUATO A LAYOUT SYNSET REL.31 (CAMPO TYPE)       RQ02412
003200* 03/02/06 AA  RIGA FITTIZIA CON SEPARATORI E W_CNT, PRIMA NON    RQ02458
003300*              QUADRAVA CON L'EFFETTIVA RESA DI W60G002           RQ02458
003400* 05/09/07 AA  RISCRITTI TUTTI I CICLI INTERNI (PERFORM...        RQ02755
003500*              END-PERFORM) IN PARAGRAFI NUMERATI PERFORM...THRU  RQ02755
003600*              ...EXIT, PER CONFORMITA' ALLO STANDARD DI REPARTO  RQ02755
003700*              EL.04 SULLA PROGRAMMAZIONE STRUTTURATA - NESSUNA   RQ02755
003800*              PERFORM INLINE RESIDUA IN QUESTO PROGRAMMA         RQ02755
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-370.
004300 OBJECT-COMPUTER.    IBM-370.
004400 SPECIAL-NAMES.
004500     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000 01  WS-LINE-WORK.
005100     03  WS-DUMMY-LINE            PIC X(4000) VALUE SPACE.
005200     03  WS-DUMMY-LEN             PIC 9(08) COMP VALUE ZERO.
005300     03  WS-RUNNING-OFFSET        PIC 9(08) COMP VALUE ZERO.
005400 01  WS-LINE-WORK-R REDEFINES WS-LINE-WORK.
005500     03  FILLER                   PIC X(4000).
005600     03  FILLER                   PIC X(12).
005700*
005800 01  WS-POS-WORK.
005900     03  WS-POS-CURRENT           PIC X(01) VALUE SPACE.
006000     03  WS-POS-TB.
006100         05  FILLER               PIC X(01) VALUE 'n'.
006200         05  FILLER               PIC X(01) VALUE 'v'.
006300         05  FILLER               PIC X(01) VALUE 'a'.
006400         05  FILLER               PIC X(01) VALUE 'r'.
006500 01  WS-POS-TB-X REDEFINES WS-POS-TB.
006600     03  WS-POS-EL OCCURS 4 TIMES PIC X(01).
006700*
006800 01  WS-CTR.
006900     03  WS-POS-IDX               PIC 9(02) COMP VALUE ZERO.
007000     03  WS-MEMB-IDX              PIC 9(02) COMP VALUE ZERO.
007100     03  WS-REL-IDX               PIC 9(02) COMP VALUE ZERO.
007200     03  WS-DEF-IDX               PIC 9(02) COMP VALUE ZERO.
007300     03  WS-EX-IDX                PIC 9(02) COMP VALUE ZERO.
007400     03  WS-DUP-FOUND             PIC 9(01) COMP VALUE ZERO.
007500     03  WS-LEMMA-LEN             PIC 9(02) COMP VALUE ZERO.
007600 01  WS-CTR-X REDEFINES WS-CTR.
007700     03  WS-CTR-EL OCCURS 6 TIMES PIC 9(02) COMP.
007800 01  WS-ITEM-LEN                  PIC 9(03) COMP VALUE ZERO.
007900*
008000 LINKAGE SECTION.
008100 COPY W60MSYN.
008200 COPY W60MOFS.
008300 COPY W60MRES.
008400*
008500 PROCEDURE DIVISION USING SYN-TBL OFS-TBL MR.
008600*
008700 0100-MAINLINE.
008800     MOVE ZERO                   TO MR-RESULT OFS-TBL-TOT
008900                                     WS-RUNNING-OFFSET.
009000     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
009100                                     MR-POSITION.
009200     PERFORM 0150-GRIND-ONE-POS  THRU 0150-GRIND-ONE-POS-EXIT
009300        VARYING WS-POS-IDX FROM 1 BY 1 UNTIL WS-POS-IDX > 4.
009400     GOBACK.
009500*
009600* ----------------------------------------------------------------
009700* 0150 - UNA SINGOLA POS DEL CICLO 0100: NE RICAVA LA LETTERA,
009800*        AZZERA L'OFFSET CORRENTE E MACINA TUTTI I SUOI SYNSET
009900* ----------------------------------------------------------------
010000 0150-GRIND-ONE-POS.
010100     MOVE WS-POS-EL (WS-POS-IDX) TO WS-POS-CURRENT.
010200     MOVE ZERO                   TO WS-RUNNING-OFFSET.
010300     PERFORM 2000-GRIND-POS      THRU 2000-GRIND-POS-EXIT.
010400 0150-GRIND-ONE-POS-EXIT.
010500     EXIT.
010600*
010700* ----------------------------------------------------------------
010800* 2000 - PER UNA SINGOLA POS, CALCOLA L'OFFSET DI OGNI SUO SYNSET
010900*        NELL'ORDINE IN CUI COMPARE NELLA TABELLA (L'ORDINE E'
011000*        GIA' QUELLO DI data.<pos>, STABILITO A MONTE DAL MODEL
011100*        BUILD); OGNI data.<pos> INIZIA DA OFFSET ZERO
011200* ----------------------------------------------------------------
011300 2000-GRIND-POS.
011400     PERFORM 2050-GRIND-ONE-SYNSET THRU 2050-GRIND-ONE-SYNSET-EXIT
011500        VARYING SYN-TBL-IDX FROM 1 BY 1
011600        UNTIL SYN-TBL-IDX > SYN-TBL-TOT.
011700 2000-GRIND-POS-EXIT.
011800     EXIT.
011900*
012000* ----------------------------------------------------------------
012100* 2050 - UN SINGOLO SYNSET DEL CICLO 2000: SE E' DELLA POS IN
012200*        CORSO NE CALCOLA L'OFFSET FITTIZIO E LO REGISTRA
012300* ----------------------------------------------------------------
012400 2050-GRIND-ONE-SYNSET.
012500     IF ST-POS (SYN-TBL-IDX) EQUAL WS-POS-CURRENT
012600        PERFORM 2100-CHECK-DUP-ID
012700        PERFORM 3000-RENDER-DUMMY-LINE
012800        PERFORM 4000-WRITE-OFFSET-MAP
012900        ADD WS-DUMMY-LEN         TO WS-RUNNING-OFFSET
013000     END-IF.
013100 2050-GRIND-ONE-SYNSET-EXIT.
013200     EXIT.
013300*
013400 2100-CHECK-DUP-ID.
013500     MOVE ZERO                   TO WS-DUP-FOUND.
013600     IF OFS-TBL-TOT GREATER THAN ZERO
013700        SET OFS-TBL-IDX          TO 1
013800        SEARCH OFS-TBL-EL
013900           AT END CONTINUE
014000           WHEN OFS-ID (OFS-TBL-IDX) EQUAL ST-ID (SYN-TBL-IDX)
014100              MOVE 1             TO WS-DUP-FOUND
014200        END-SEARCH
014300     END-IF.
014400     IF WS-DUP-FOUND EQUAL 1
014500        MOVE 60                  TO MR-RESULT
014600        MOVE 'SYNSET-ID DUPLICATO' TO MR-CAUSE
014700        MOVE ST-ID (SYN-TBL-IDX) TO MR-DESCRIPTION
014800     END-IF.
014900 2100-CHECK-DUP-ID-EXIT.
015000     EXIT.
015100*
015200* ----------------------------------------------------------------
015300* 3000 - RESA DELLA RIGA FITTIZIA: STESSO NUMERO DI BYTE DI UNA
015400*        RIGA REALE (CAMPI SEPARATI DA SPAZIO wndb(5WN), COME
015500*        RESI DA W60G002), MA CON OFFSET DI PUNTATORI E LEXID A
015600*        ZERO - SERVE SOLO A MISURARE QUANTI BYTE OCCUPA IL SYNSET
015700* ----------------------------------------------------------------
015800 3000-RENDER-DUMMY-LINE.
015900     MOVE SPACE                  TO WS-DUMMY-LINE.
016000* --- offset(8) sp lex_filenum(2) sp lex_type(1) sp w_cnt(2hex) ---
016100     MOVE 16                     TO WS-DUMMY-LEN.
016200* --- membri: sp + lemma escapato (lunghezza reale) + sp + lexid(1hex) ---
016300     PERFORM 3010-MEASURE-ONE-MEMBER THRU 3010-MEASURE-ONE-MEMBER-EXIT
016400        VARYING WS-MEMB-IDX FROM 1 BY 1
016500        UNTIL WS-MEMB-IDX > ST-MEMBERS-TOT (SYN-TBL-IDX).
016600* --- sp + conteggio puntatori(3) + uno per relazione(sp+18) ---
016700     ADD 4                       TO WS-DUMMY-LEN.
016800     PERFORM 3020-MEASURE-ONE-RELATION
016900                                THRU 3020-MEASURE-ONE-RELATION-EXIT
017000        VARYING WS-REL-IDX FROM 1 BY 1
017100        UNTIL WS-REL-IDX > ST-RELS-TOT (SYN-TBL-IDX).
017200* --- campo frame (solo verbi: si rende solo il contatore "00",
017300*     stesso criterio di W60G002/3460-APPEND-VERB-FRAMES) ---
017400     IF ST-POS (SYN-TBL-IDX) EQUAL 'v'
017500        ADD 3                    TO WS-DUMMY-LEN
017600     END-IF.
017700* --- sp + "|" + sp, poi le definizioni unite da "; " ---
017800     ADD 3                       TO WS-DUMMY-LEN.
017900     PERFORM 3030-MEASURE-ONE-DEF THRU 3030-MEASURE-ONE-DEF-EXIT
018000        VARYING WS-DEF-IDX FROM 1 BY 1
018100        UNTIL WS-DEF-IDX > ST-DEFS-TOT (SYN-TBL-IDX).
018200* --- esempi, omessi del tutto se il synset non ne ha ---
018300     IF ST-EXS-TOT (SYN-TBL-IDX) GREATER THAN ZERO
018400        ADD 2                    TO WS-DUMMY-LEN
018500        PERFORM 3040-MEASURE-ONE-EX THRU 3040-MEASURE-ONE-EX-EXIT
018600           VARYING WS-EX-IDX FROM 1 BY 1
018700           UNTIL WS-EX-IDX > ST-EXS-TOT (SYN-TBL-IDX)
018800     END-IF.
018900* --- terminatore di riga ---
019000     ADD 1                       TO WS-DUMMY-LEN.
019100 3000-RENDER-DUMMY-LINE-EXIT.
019200     EXIT.
019300*
019400* ----------------------------------------------------------------
019500* 3010 - MISURA DI UN SOLO MEMBRO DEL SYNSET NELLA RIGA FITTIZIA
019600*        DEL CICLO 3000
019700* ----------------------------------------------------------------
019800 3010-MEASURE-ONE-MEMBER.
019900     PERFORM 3050-MEASURE-LEMMA-LEN THRU 3050-MEASURE-LEMMA-LEN-EXIT.
020000     COMPUTE WS-DUMMY-LEN = WS-DUMMY-LEN + WS-LEMMA-LEN + 3.
020100 3010-MEASURE-ONE-MEMBER-EXIT.
020200     EXIT.
020300*
020400* ----------------------------------------------------------------
020500* 3020 - MISURA DI UNA SOLA RELAZIONE DI SYNSET NELLA RIGA
020600*        FITTIZIA DEL CICLO 3000
020700* ----------------------------------------------------------------
020800 3020-MEASURE-ONE-RELATION.
020900     ADD 19                      TO WS-DUMMY-LEN.
021000 3020-MEASURE-ONE-RELATION-EXIT.
021100     EXIT.
021200*
021300* ----------------------------------------------------------------
021400* 3030 - MISURA DI UNA SOLA DEFINIZIONE NELLA RIGA FITTIZIA DEL
021500*        CICLO 3000
021600* ----------------------------------------------------------------
021700 3030-MEASURE-ONE-DEF.
021800     IF WS-DEF-IDX GREATER THAN 1
021900        ADD 2                    TO WS-DUMMY-LEN
022000     END-IF.
022100     PERFORM 3060-MEASURE-DEF-LEN THRU 3060-MEASURE-DEF-LEN-EXIT.
022200     ADD WS-ITEM-LEN             TO WS-DUMMY-LEN.
022300 3030-MEASURE-ONE-DEF-EXIT.
022400     EXIT.
022500*
022600* ----------------------------------------------------------------
022700* 3040 - MISURA DI UN SOLO ESEMPIO NELLA RIGA FITTIZIA DEL CICLO
022800*        3000
022900* ----------------------------------------------------------------
023000 3040-MEASURE-ONE-EX.
023100     IF WS-EX-IDX GREATER THAN 1
023200        ADD 2                    TO WS-DUMMY-LEN
023300     END-IF.
023400     PERFORM 3070-MEASURE-EX-LEN THRU 3070-MEASURE-EX-LEN-EXIT.
023500     ADD WS-ITEM-LEN             TO WS-DUMMY-LEN.
023600 3040-MEASURE-ONE-EX-EXIT.
023700     EXIT.
023800*
023900* ----------------------------------------------------------------
024000* 3050 - MISURA MANUALE DELLA LUNGHEZZA DI UN LEMMA-MEMBRO,
024100*        SCANDENDO DA DESTRA VERSO SINISTRA FINO AL PRIMO
024200*        CARATTERE NON-SPAZIO (NESSUNA FUNCTION LENGTH)
024300* ----------------------------------------------------------------
024400 3050-MEASURE-LEMMA-LEN.
024500     PERFORM 3051-SCAN-LEMMA-LEN THRU 3051-SCAN-LEMMA-LEN-EXIT
024600        VARYING WS-LEMMA-LEN FROM 80 BY -1
024700        UNTIL WS-LEMMA-LEN EQUAL ZERO
024800        OR ST-MEMBER-LEMMA (SYN-TBL-IDX WS-MEMB-IDX)
024900              (WS-LEMMA-LEN:1) NOT EQUAL SPACE.
025000     IF WS-LEMMA-LEN EQUAL ZERO
025100        MOVE 1                   TO WS-LEMMA-LEN
025200     END-IF.
025300 3050-MEASURE-LEMMA-LEN-EXIT.
025400     EXIT.
025500*
025600* ----------------------------------------------------------------
025700* 3051 - UN SOLO PASSO DELLA SCANSIONE DI 3050 (LA CONDIZIONE DI
025800*        ARRESTO E' TUTTA NELLA UNTIL - QUI NON RESTA NULLA DA FARE)
025900* ----------------------------------------------------------------
026000 3051-SCAN-LEMMA-LEN.
026100     CONTINUE.
026200 3051-SCAN-LEMMA-LEN-EXIT.
026300     EXIT.
026400*
026500* ----------------------------------------------------------------
026600* 3060 - MISURA MANUALE DELLA LUNGHEZZA DI UNA DEFINIZIONE,
026700*        SCANDENDO DA DESTRA VERSO SINISTRA (NESSUNA FUNCTION
026800*        LENGTH)
026900* ----------------------------------------------------------------
027000 3060-MEASURE-DEF-LEN.
027100     PERFORM 3061-SCAN-DEF-LEN THRU 3061-SCAN-DEF-LEN-EXIT
027200        VARYING WS-ITEM-LEN FROM 200 BY -1
027300        UNTIL WS-ITEM-LEN EQUAL ZERO
027400        OR ST-DEF (SYN-TBL-IDX WS-DEF-IDX) (WS-ITEM-LEN:1)
027500              NOT EQUAL SPACE.
027600     IF WS-ITEM-LEN EQUAL ZERO
027700        MOVE 1                   TO WS-ITEM-LEN
027800     END-IF.
027900 3060-MEASURE-DEF-LEN-EXIT.
028000     EXIT.
028100*
028200* ----------------------------------------------------------------
028300* 3061 - UN SOLO PASSO DELLA SCANSIONE DI 3060 (LA CONDIZIONE DI
028400*        ARRESTO E' TUTTA NELLA UNTIL - QUI NON RESTA NULLA DA FARE)
028500* ----------------------------------------------------------------
028600 3061-SCAN-DEF-LEN.
028700     CONTINUE.
028800 3061-SCAN-DEF-LEN-EXIT.
028900     EXIT.
029000*
029100* ----------------------------------------------------------------
029200* 3070 - MISURA MANUALE DELLA LUNGHEZZA DI UN ESEMPIO, STESSA
029300*        TECNICA DI 3060
029400* ----------------------------------------------------------------
029500 3070-MEASURE-EX-LEN.
029600     PERFORM 3071-SCAN-EX-LEN THRU 3071-SCAN-EX-LEN-EXIT
029700        VARYING WS-ITEM-LEN FROM 200 BY -1
029800        UNTIL WS-ITEM-LEN EQUAL ZERO
029900        OR ST-EX (SYN-TBL-IDX WS-EX-IDX) (WS-ITEM-LEN:1)
030000              NOT EQUAL SPACE.
030100     IF WS-ITEM-LEN EQUAL ZERO
030200        MOVE 1                   TO WS-ITEM-LEN
030300     END-IF.
030400 3070-MEASURE-EX-LEN-EXIT.
030500     EXIT.
030600*
030700* ----------------------------------------------------------------
030800* 3071 - UN SOLO PASSO DELLA SCANSIONE DI 3070 (LA CONDIZIONE DI
030900*        ARRESTO E' TUTTA NELLA UNTIL - QUI NON RESTA NULLA DA FARE)
031000* ----------------------------------------------------------------
031100 3071-SCAN-EX-LEN.
031200     CONTINUE.
031300 3071-SCAN-EX-LEN-EXIT.
031400     EXIT.
031500*
031600* ----------------------------------------------------------------
031700* 4000 - REGISTRAZIONE IN TABELLA DELL'OFFSET CALCOLATO PER
031800*        QUESTO SYNSET-ID (LA TABELLA RESTA IN ORDINE DI ARRIVO;
031900*        L'ORDINAMENTO PER RICERCA BINARIA E' FATTO DALLE PASSATE
032000*        SUCCESSIVE CON UN SORT DEDICATO)
032100* ----------------------------------------------------------------
032200 4000-WRITE-OFFSET-MAP.
032300     ADD 1                        TO OFS-TBL-TOT.
032400     MOVE ST-ID (SYN-TBL-IDX)     TO OFS-ID (OFS-TBL-TOT).
032500     MOVE WS-RUNNING-OFFSET       TO OFS-OFFSET (OFS-TBL-TOT).
032600 4000-WRITE-OFFSET-MAP-EXIT.
032700     EXIT.
