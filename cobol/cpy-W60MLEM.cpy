000100* **++ Area di lavoro per un gruppo di senses sotto uno stesso lemma
000200*     ONE LEMMA'S WORTH OF DISTINCT SYNSET OFFSETS AND DISTINCT
000300*     POINTER SYMBOLS, ACCUMULATED BY W60G003 BEFORE THE GROUP
000400*     IS WRITTEN TO index.<pos>.  COPYD WITH ==:X:== REPLACED BY
000500*     ==W== (THE GROUP CURRENTLY BEING BUILT).
000600*
000700 01  LEM-:X:-GROUP.
000800     03  LEM-:X:-LEMMA            PIC X(80).
000900     03  LEM-:X:-POS              PIC X(01).
001000     03  LEM-:X:-TAGGED-COUNT     PIC 9(04) COMP.
001100     03  LEM-:X:-SYNSET-TOT       PIC 9(04) COMP.
001200     03  LEM-:X:-SYNSET-TB.
001300         05  LEM-:X:-SYNSET-OFFSET OCCURS 0 TO 200 TIMES
001400                                  DEPENDING ON LEM-:X:-SYNSET-TOT
001500                                  INDEXED BY LEM-:X:-SYN-IDX
001600                                  PIC 9(08).
001700     03  LEM-:X:-PTRSYM-TOT       PIC 9(04) COMP.
001800     03  LEM-:X:-PTRSYM-TB.
001900         05  LEM-:X:-PTRSYM OCCURS 0 TO 57 TIMES
002000                           DEPENDING ON LEM-:X:-PTRSYM-TOT
002100                           INDEXED BY LEM-:X:-SYM-IDX
002200                           PIC X(02).
