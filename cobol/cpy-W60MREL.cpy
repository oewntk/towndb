000100* **++ Area input per la formattazione di un pointer WNDB
000200*     ONE RELATION/MEMBER SLOT, ALREADY CODED BY W60C001, GOING
000300*     IN TO W60F001 FOR FINAL TEXT RENDERING.  COPYD TWICE WITH
000400*     ==:X:== REPLACED BY ==C== (LINKAGE, CALLER'S COPY) OR
000500*     ==L== (FORMATTER'S OWN WORKING-STORAGE SCRATCH COPY).
000600*
000700 01  REL-:X:-IN.
000800     03  REL-:X:-SYMBOL           PIC X(02).
000900     03  REL-:X:-TARGET-OFFSET    PIC 9(08).
001000     03  REL-:X:-TARGET-POS       PIC X(01).
001100     03  REL-:X:-SRC-WORDNUM      PIC 9(02).
001200     03  REL-:X:-TGT-WORDNUM      PIC 9(02).
