000100* **++ W60MRES - GRIND RUN RESULT / DIAGNOSTIC AREA
000200*     SHARED BY EVERY W60 SUBPROGRAM TO REPORT A COMPATIBILITY
000300*     REJECTION, A COERCION WARNING OR A FATAL COMPUTATION ERROR
000400*     BACK TO ITS CALLER.  MR-RESULT ZERO MEANS "OK, CARRY ON".
000500*
000600 01  MR.
000700     03  MR-RESULT               PIC 9(4)  COMP VALUE ZERO.
000800         88  MR-OK                         VALUE ZERO.
000900         88  MR-WARNING                    VALUE 1 THRU 49.
001000         88  MR-FATAL                       VALUE 50 THRU 9999.
001100     03  MR-CAUSE                PIC X(24) VALUE SPACE.
001200     03  MR-DESCRIPTION           PIC X(80) VALUE SPACE.
001300     03  MR-POSITION              PIC X(24) VALUE SPACE.
001400     03  FILLER                   PIC X(16) VALUE SPACE.
