000100* **++ W60MLEX - LEXICAL ENTRY (LEMMA/FORMS) RECORD
000200*     ONE RECORD PER LEMMA SUPPLIED BY THE UPSTREAM MODEL BUILD.
000300*     LEX-REC IS THE FLAT FILE LAYOUT FOR DDNAME LEXIN; LEX-TBL
000400*     IS THE WHOLE-MODEL WORKING COPY HELD BY W60M001 AND PASSED
000500*     BY REFERENCE TO EVERY GRINDER THAT NEEDS LEMMAS/FORMS.
000600*
000700 01  LEX-REC.
000800     03  LEX-LEMMA               PIC X(80).
000900     03  LEX-POS                 PIC X(01).
001000         88  LEX-POS-NOUN                  VALUE 'n'.
001100         88  LEX-POS-VERB                  VALUE 'v'.
001200         88  LEX-POS-ADJ                   VALUE 'a'.
001300         88  LEX-POS-ADV                   VALUE 'r'.
001400     03  LEX-FORMS-TOT            PIC 9(02) COMP.
001500     03  LEX-FORMS-TB.
001600         05  LEX-FORM OCCURS 0 TO 10 TIMES
001700                      DEPENDING ON LEX-FORMS-TOT
001800                      INDEXED BY LEX-FORM-IDX
001900                      PIC X(40).
002000     03  FILLER                   PIC X(17) VALUE SPACE.
002100*
002200 01  LEX-TBL.
002300     03  LEX-TBL-TOT              PIC 9(9) COMP VALUE ZERO.
002400     03  LEX-TBL-TB.
002500         05  LEX-TBL-EL OCCURS 0 TO 150000 TIMES
002600                        DEPENDING ON LEX-TBL-TOT
002700                        INDEXED BY LEX-TBL-IDX.
002800             10  LT-LEMMA         PIC X(80).
002900             10  LT-POS           PIC X(01).
003000             10  LT-FORMS-TOT     PIC 9(02) COMP.
003100             10  LT-FORMS-TB.
003200                 15  LT-FORM OCCURS 0 TO 10 TIMES
003300                             DEPENDING ON LT-FORMS-TOT
003400                             PIC X(40).
