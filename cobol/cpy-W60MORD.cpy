000100* **++ W60MORD - WN3.1 SENSE RANK TABLE AND COMPARATOR WORK AREA
000200*     WN31-TBL IS THE REFERENCE index.sense.31 TABLE (SENSE KEY
000300*     TO ITS CANONICAL WN3.1 RANK), READ ONCE BY W60M001 AND
000400*     SEARCHED BY W60C002.  CMP-AREA IS THE LINKAGE PARCEL
000500*     W60C002 USES TO HAND BACK ONE SENSE'S COMPOSITE SORT KEY.
000600*
000700 01  WN31-TBL.
000800     03  WN31-TBL-TOT             PIC 9(9) COMP VALUE ZERO.
000900     03  WN31-TBL-TB.
001000         05  WN31-TBL-EL OCCURS 0 TO 210000 TIMES
001100                         DEPENDING ON WN31-TBL-TOT
001200                         ASCENDING KEY IS WN31-KEY
001300                         INDEXED BY WN31-TBL-IDX.
001400             10  WN31-KEY         PIC X(40).
001500             10  WN31-RANK        PIC 9(09).
001600*
001700 01  CMP-AREA.
001800     03  CMP-IN.
001900         05  CMP-SENSE-KEY        PIC X(40).
002000         05  CMP-LEMMA            PIC X(80).
002100         05  CMP-LEX-INDEX        PIC 9(04).
002200         05  CMP-SYN-TYPE         PIC X(01).
002300         05  CMP-TAG-COUNT        PIC 9(09).
002400     03  CMP-OUT.
002500         05  CMP-RANK-KEY         PIC X(60).
002600         05  FILLER REDEFINES CMP-RANK-KEY.
002700             10  CMP-RANK-TAG     PIC 9(09).
002800             10  CMP-RANK-WN31    PIC 9(09).
002900             10  CMP-RANK-TYPE    PIC X(01).
003000             10  CMP-RANK-LEXIDX  PIC 9(04).
003100             10  CMP-RANK-LEMMA   PIC X(37).
003200     03  FILLER                   PIC X(08) VALUE SPACE.
