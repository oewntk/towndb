000100* **++ AREA PER SELEZIONE FUNZIONE FORMATTER/CODER
000200*     W60F001 AND W60C001 ARE EACH CALLED FOR SEVERAL DIFFERENT
000300*     OPERATIONS; THE CALLER SETS FMT-OPERATION/CDR-FUNCTION
000400*     BEFORE THE CALL TO SELECT WHICH ONE RUNS.
000500*
000600 01  FORMATTER-SELECT-AREA.
000700     03  FMT-OPERATION            PIC X(8)  VALUE SPACE.
000800     03  FILLER REDEFINES FMT-OPERATION.
000900         05  FILLER               PIC X(3).
001000         05  FMT-OP-CODE          PIC X(1).
001100             88  FMT-OP-ESCAPE-LEMMA       VALUE 'E'.
001200             88  FMT-OP-JOIN-DEFS          VALUE 'D'.
001300             88  FMT-OP-JOIN-EXAMPLES      VALUE 'X'.
001400             88  FMT-OP-POINTER-TEXT       VALUE 'P'.
001500             88  FMT-OP-LICENSE-HEADER     VALUE 'H'.
001600         05  FILLER               PIC X(4).
