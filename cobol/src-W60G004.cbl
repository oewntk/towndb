000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60G004.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  04/10/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60G004
001100* **++ SENSEINDEXER - quarta passata del macinino WNDB.  PER
001200*      OGNI SENSO DEL MODELLO (TUTTE LE POS INSIEME) RICAVA
001300*      L'OFFSET DEL SUO SYNSET, IL NUMERO DI SENSO (LEX-INDEX+1)
001400*      E IL TAG COUNT, E SCRIVE UNA RIGA index.sense; LA SORT
001500*      NATIVA ORDINA LE RIGHE SULLA SENSE KEY, SENZA DISTINZIONE
001600*      MAIUSCOLE/MINUSCOLE.
001700*----------------------------------------------------------------
001800*                     S T O R I A   M O D I F I C H E
001900*----------------------------------------------------------------
002000* 04/10/89 AA  PRIMA STESURA                                      RQ00221
002100* 08/11/89 MR  CORRETTO ORDINAMENTO - ERA SENSIBILE AL CASO       RQ00300
002200* 02/14/90 AA  NUMERO DI SENSO DA LEX-INDEX+1 (ERA UN CONTATORE)  RQ00452
002300* 11/23/92 DV  GESTITO SYNSET SENZA OFFSET COME ERRORE FATALE     RQ00844
002400* 07/19/94 TG  ESTESA LA SENSE KEY A 40 BYTE (WN 1.6)             RQ00979
002500* 03/11/96 AA  AGGIUNTO CONTEGGIO SENSI AL RECAP DI FINE JOB      RQ01206
002600* 10/21/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0045
002700* 05/30/00 AA  NESSUNA MODIFICA FUNZIONALE - SOLO RICOMPILA       RQ01878
002800* 03/02/06 AA  RESA CON CAMPI EDITATI SENZA ZERI A SINISTRA PER   RQ02460
002900*              sense_number E tag_count, COME wninput(5WN)        RQ02460
003000* 05/09/07 AA  RISCRITTI TUTTI I CICLI INTERNI (PERFORM...        RQ02755
003100*              END-PERFORM) IN PARAGRAFI NUMERATI PERFORM...THRU  RQ02755
003200*              ...EXIT, PER CONFORMITA' ALLO STANDARD DI REPARTO  RQ02755
003300*              EL.04 SULLA PROGRAMMAZIONE STRUTTURATA - NESSUNA   RQ02755
003400*              PERFORM INLINE RESIDUA IN QUESTO PROGRAMMA         RQ02755
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.    IBM-370.
003900 OBJECT-COMPUTER.    IBM-370.
004000 SPECIAL-NAMES.
004100     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SORT-WORK           ASSIGN TO SYSUT1.
004600     SELECT SENSE-FILE          ASSIGN TO SENSEDX
004700                                 FILE STATUS IS FS-SDX.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 SD  SORT-WORK.
005200 01  SW-REC.
005300     03  SW-KEY-UC                PIC X(40).
005400     03  SW-SEN-IDX               PIC 9(08) COMP.
005500*
005600 FD  SENSE-FILE
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900 01  SENSE-OUT-REC                PIC X(120).
006000 01  SENSE-OUT-REC-X REDEFINES SENSE-OUT-REC.
006100     03  FILLER                   PIC X(100).
006200     03  FILLER                   PIC X(20).
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01  FS-SDX                       PIC XX.
006700     88  FS-SDX-OK                         VALUE '00'.
006800*
006900 01  WS-SORT-EOF-SW                PIC X(01) VALUE 'N'.
007000     88  WS-SORT-EOF                          VALUE 'Y'.
007100*
007200 01  WS-CASE-WORK.
007300     03  WS-LOWER-ALPHA            PIC X(26) VALUE
007400                                       'abcdefghijklmnopqrstuvwxyz'.
007500     03  WS-UPPER-ALPHA            PIC X(26) VALUE
007600                                       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007700 01  WS-CASE-WORK-X REDEFINES WS-CASE-WORK.
007800     03  FILLER                    PIC X(26).
007900     03  FILLER                    PIC X(26).
008000*
008100 01  WS-CTR.
008200     03  WS-SEN-IDX                PIC 9(08) COMP VALUE ZERO.
008300     03  WS-OFS-IDX                PIC 9(08) COMP VALUE ZERO.
008400     03  WS-LINE-LEN               PIC 9(04) COMP VALUE ZERO.
008500     03  WS-KEY-LEN                PIC 9(02) COMP VALUE ZERO.
008600     03  WS-SCAN-POS               PIC 9(02) COMP VALUE ZERO.
008700     03  WS-SENSE-NO-TOT           PIC 9(09) COMP VALUE ZERO.
008800     03  WS-EDIT-LEN               PIC 9(02) COMP VALUE ZERO.
008900*
009000 01  WS-OWN-OFFSET                 PIC 9(08) VALUE ZERO.
009100 01  WS-SENSE-NUMBER                PIC 9(04) VALUE ZERO.
009200 01  WS-LINE-AREA                  PIC X(120) VALUE SPACE.
009300 01  WS-LINE-AREA-X REDEFINES WS-LINE-AREA.
009400     03  FILLER                    PIC X(100).
009500     03  FILLER                    PIC X(20).
009600*
009700* **++ campi editati senza zeri a sinistra, per rendere
009800*     sense_number e tag_count come printf("%d") - nessuna
009900*     FUNCTION, solo PICTURE edit piu' scansione manuale della
010000*     prima posizione non-spazio
010100 01  WS-SENSE-NO-ED                 PIC ZZZ9.
010200 01  WS-TAG-CNT-ED                  PIC ZZZZZZZZ9.
010300*
010400 LINKAGE SECTION.
010500 COPY W60MSEN.
010600 COPY W60MOFS.
010700 COPY W60MRES.
010800*
010900 PROCEDURE DIVISION USING SEN-TBL OFS-TBL MR.
011000*
011100 0100-MAINLINE.
011200     MOVE ZERO                   TO MR-RESULT.
011300     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
011400                                     MR-POSITION.
011500     MOVE ZERO                   TO WS-SENSE-NO-TOT.
011600     OPEN OUTPUT SENSE-FILE.
011700     SORT SORT-WORK
011800        ON ASCENDING KEY SW-KEY-UC
011900        INPUT PROCEDURE IS 1000-FEED-SORT
012000        OUTPUT PROCEDURE IS 2000-WRITE-SORTED.
012100     CLOSE SENSE-FILE.
012200     GOBACK.
012300*
012400* ----------------------------------------------------------------
012500* 1000 - IMMISSIONE IN SORT DI UN RECORD PER OGNI SENSO DEL
012600*        MODELLO, CON CHIAVE MAIUSCOLIZZATA PER L'ORDINAMENTO
012700*        INSENSIBILE AL CASO RICHIESTO DA wninput(5WN)
012800* ----------------------------------------------------------------
012900 1000-FEED-SORT.
013000     PERFORM 1010-FEED-ONE-SENSE THRU 1010-FEED-ONE-SENSE-EXIT
013100        VARYING SEN-TBL-IDX FROM 1 BY 1
013200        UNTIL SEN-TBL-IDX > SEN-TBL-TOT.
013300 1000-FEED-SORT-EXIT.
013400     EXIT.
013500*
013600* ----------------------------------------------------------------
013700* 1010 - IMMISSIONE IN SORT DI UN SOLO SENSO, CON CHIAVE
013800*        MAIUSCOLIZZATA
013900* ----------------------------------------------------------------
014000 1010-FEED-ONE-SENSE.
014100     MOVE SS-KEY (SEN-TBL-IDX) (1:40) TO SW-KEY-UC.
014200     INSPECT SW-KEY-UC
014300        CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
014400     MOVE SEN-TBL-IDX             TO SW-SEN-IDX.
014500     RELEASE SW-REC.
014600 1010-FEED-ONE-SENSE-EXIT.
014700     EXIT.
014800*
014900* ----------------------------------------------------------------
015000* 2000 - LETTURA DEL FLUSSO ORDINATO E RESA DI UNA RIGA
015100*        index.sense PER OGNI SENSO, NELL'ORDINE DI SENSE KEY
015200* ----------------------------------------------------------------
015300 2000-WRITE-SORTED.
015400     MOVE 'N'                    TO WS-SORT-EOF-SW.
015500     RETURN SORT-WORK AT END MOVE 'Y' TO WS-SORT-EOF-SW.
015600     PERFORM 2010-WRITE-ONE-SORTED THRU 2010-WRITE-ONE-SORTED-EXIT
015700        UNTIL WS-SORT-EOF.
015800 2000-WRITE-SORTED-EXIT.
015900     EXIT.
016000*
016100* ----------------------------------------------------------------
016200* 2010 - RESA E SCRITTURA DI UNA RIGA index.sense PER IL SENSO
016300*        ORDINATO CORRENTE, E LETTURA DEL RECORD SUCCESSIVO
016400* ----------------------------------------------------------------
016500 2010-WRITE-ONE-SORTED.
016600     MOVE SW-SEN-IDX              TO WS-SEN-IDX.
016700     PERFORM 3000-RENDER-SENSE-LINE
016800               THRU 3000-RENDER-SENSE-LINE-EXIT.
016900     IF NOT MR-FATAL
017000        PERFORM 4000-WRITE-SENSE-LINE
017100        ADD 1                     TO WS-SENSE-NO-TOT
017200     END-IF.
017300     RETURN SORT-WORK AT END MOVE 'Y' TO WS-SORT-EOF-SW.
017400 2010-WRITE-ONE-SORTED-EXIT.
017500     EXIT.
017600*
017700* ----------------------------------------------------------------
017800* 3000 - RESA DI UNA RIGA index.sense, CAMPI SEPARATI DA SPAZIO
017900*        wninput(5WN): sense_key offset(8) sense_number tag_count
018000* ----------------------------------------------------------------
018100 3000-RENDER-SENSE-LINE.
018200     MOVE SPACE                  TO WS-LINE-AREA.
018300     MOVE ZERO                   TO WS-LINE-LEN.
018400     PERFORM 3050-FIND-SYNSET-OFFSET.
018500     IF MR-FATAL GO TO 3000-RENDER-SENSE-LINE-EXIT END-IF.
018600     PERFORM 3100-MEASURE-SENSE-KEY.
018700     MOVE SS-KEY (WS-SEN-IDX) (1:WS-KEY-LEN) TO WS-LINE-AREA
018800                                      (1:WS-KEY-LEN).
018900     MOVE WS-KEY-LEN              TO WS-LINE-LEN.
019000     MOVE SPACE                   TO WS-LINE-AREA
019100                                      (WS-LINE-LEN + 1:1).
019200     ADD 1                        TO WS-LINE-LEN.
019300     MOVE WS-OWN-OFFSET           TO WS-LINE-AREA
019400                                      (WS-LINE-LEN + 1:8).
019500     ADD 8                        TO WS-LINE-LEN.
019600     MOVE SPACE                   TO WS-LINE-AREA
019700                                      (WS-LINE-LEN + 1:1).
019800     ADD 1                        TO WS-LINE-LEN.
019900     COMPUTE WS-SENSE-NUMBER = SS-LEX-INDEX (WS-SEN-IDX) + 1.
020000     PERFORM 3200-EDIT-SENSE-NUMBER.
020100     MOVE SPACE                   TO WS-LINE-AREA
020200                                      (WS-LINE-LEN + 1:1).
020300     ADD 1                        TO WS-LINE-LEN.
020400     PERFORM 3300-EDIT-TAG-COUNT.
020500 3000-RENDER-SENSE-LINE-EXIT.
020600     EXIT.
020700*
020800* ----------------------------------------------------------------
020900* 3050 - RICERCA DELL'OFFSET DEL SYNSET DEL SENSO CORRENTE SULLA
021000*        MAPPA COSTRUITA DA W60G001; SENZA RISCONTRO E' ERRORE
021100*        FATALE - UN SENSO NON PUO' PUNTARE A UN SYNSET IGNOTO
021200* ----------------------------------------------------------------
021300 3050-FIND-SYNSET-OFFSET.
021400     MOVE ZERO                   TO WS-OWN-OFFSET.
021500     SET OFS-TBL-IDX              TO 1.
021600     SEARCH OFS-TBL-EL
021700        AT END
021800           MOVE 64               TO MR-RESULT
021900           MOVE 'SENSO SU SYNSET SENZA OFFSET' TO MR-CAUSE
022000           MOVE SS-KEY (WS-SEN-IDX) TO MR-DESCRIPTION
022100           MOVE SS-SYNSET-ID (WS-SEN-IDX) TO MR-POSITION
022200        WHEN OFS-ID (OFS-TBL-IDX) EQUAL SS-SYNSET-ID (WS-SEN-IDX)
022300           MOVE OFS-OFFSET (OFS-TBL-IDX) TO WS-OWN-OFFSET
022400     END-SEARCH.
022500 3050-FIND-SYNSET-OFFSET-EXIT.
022600     EXIT.
022700*
022800* ----------------------------------------------------------------
022900* 3100 - MISURA MANUALE DELLA LUNGHEZZA DELLA SENSE KEY,
023000*        SCANDENDO DA DESTRA VERSO SINISTRA (NESSUNA FUNCTION
023100*        LENGTH)
023200* ----------------------------------------------------------------
023300 3100-MEASURE-SENSE-KEY.
023400     PERFORM 3110-SCAN-SENSE-KEY THRU 3110-SCAN-SENSE-KEY-EXIT
023500        VARYING WS-KEY-LEN FROM 40 BY -1
023600        UNTIL WS-KEY-LEN EQUAL ZERO
023700        OR SS-KEY (WS-SEN-IDX) (WS-KEY-LEN:1) NOT EQUAL SPACE.
023800     IF WS-KEY-LEN EQUAL ZERO
023900        MOVE 1                    TO WS-KEY-LEN
024000     END-IF.
024100 3100-MEASURE-SENSE-KEY-EXIT.
024200     EXIT.
024300*
024400* ----------------------------------------------------------------
024500* 3110 - PASSO DI SCANSIONE DA DESTRA VERSO SINISTRA DELLA SENSE
024600*        KEY (NESSUNA AZIONE, SOLO AVANZAMENTO DELL'INDICE)
024700* ----------------------------------------------------------------
024800 3110-SCAN-SENSE-KEY.
024900     CONTINUE.
025000 3110-SCAN-SENSE-KEY-EXIT.
025100     EXIT.
025200*
025300* ----------------------------------------------------------------
025400* 3200 - RESA DEL NUMERO DI SENSO SENZA ZERI A SINISTRA: SI
025500*        EDITA SU PICTURE ZZZ9 E SI SCANDISCE DA SINISTRA PER
025600*        TROVARE LA PRIMA CIFRA SIGNIFICATIVA
025700* ----------------------------------------------------------------
025800 3200-EDIT-SENSE-NUMBER.
025900     MOVE WS-SENSE-NUMBER         TO WS-SENSE-NO-ED.
026000     PERFORM 3210-SCAN-SENSE-NO-ED THRU 3210-SCAN-SENSE-NO-ED-EXIT
026100        VARYING WS-SCAN-POS FROM 1 BY 1
026200        UNTIL WS-SCAN-POS > 4
026300        OR WS-SENSE-NO-ED (WS-SCAN-POS:1) NOT EQUAL SPACE.
026400     COMPUTE WS-EDIT-LEN = 5 - WS-SCAN-POS.
026500     MOVE WS-SENSE-NO-ED (WS-SCAN-POS:WS-EDIT-LEN)
026600          TO WS-LINE-AREA (WS-LINE-LEN + 1:WS-EDIT-LEN).
026700     ADD WS-EDIT-LEN              TO WS-LINE-LEN.
026800 3200-EDIT-SENSE-NUMBER-EXIT.
026900     EXIT.
027000*
027100* ----------------------------------------------------------------
027200* 3210 - PASSO DI SCANSIONE DA SINISTRA VERSO DESTRA DEL CAMPO
027300*        EDITATO sense_number, PER SALTARE GLI SPAZI A SINISTRA
027400* ----------------------------------------------------------------
027500 3210-SCAN-SENSE-NO-ED.
027600     CONTINUE.
027700 3210-SCAN-SENSE-NO-ED-EXIT.
027800     EXIT.
027900*
028000* ----------------------------------------------------------------
028100* 3300 - RESA DEL TAG COUNT SENZA ZERI A SINISTRA, STESSA
028200*        TECNICA DEL PARAGRAFO 3200 MA SU PICTURE ZZZZZZZZ9
028300* ----------------------------------------------------------------
028400 3300-EDIT-TAG-COUNT.
028500     MOVE SS-TAG-COUNT (WS-SEN-IDX) TO WS-TAG-CNT-ED.
028600     PERFORM 3310-SCAN-TAG-CNT-ED THRU 3310-SCAN-TAG-CNT-ED-EXIT
028700        VARYING WS-SCAN-POS FROM 1 BY 1
028800        UNTIL WS-SCAN-POS > 9
028900        OR WS-TAG-CNT-ED (WS-SCAN-POS:1) NOT EQUAL SPACE.
029000     COMPUTE WS-EDIT-LEN = 10 - WS-SCAN-POS.
029100     MOVE WS-TAG-CNT-ED (WS-SCAN-POS:WS-EDIT-LEN)
029200          TO WS-LINE-AREA (WS-LINE-LEN + 1:WS-EDIT-LEN).
029300     ADD WS-EDIT-LEN              TO WS-LINE-LEN.
029400 3300-EDIT-TAG-COUNT-EXIT.
029500     EXIT.
029600*
029700* ----------------------------------------------------------------
029800* 3310 - PASSO DI SCANSIONE DA SINISTRA VERSO DESTRA DEL CAMPO
029900*        EDITATO tag_count, PER SALTARE GLI SPAZI A SINISTRA
030000* ----------------------------------------------------------------
030100 3310-SCAN-TAG-CNT-ED.
030200     CONTINUE.
030300 3310-SCAN-TAG-CNT-ED-EXIT.
030400     EXIT.
030500*
030600* ----------------------------------------------------------------
030700* 4000 - SCRITTURA DELLA RIGA RESA SUL FILE index.sense
030800* ----------------------------------------------------------------
030900 4000-WRITE-SENSE-LINE.
031000     ADD 1                        TO WS-LINE-LEN.
031100     MOVE WS-LINE-AREA            TO SENSE-OUT-REC.
031200     WRITE SENSE-OUT-REC.
031300 4000-WRITE-SENSE-LINE-EXIT.
031400     EXIT.
