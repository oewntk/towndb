000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60C001.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  03/21/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60C001
001100* **++ CODER - convertitore di codici per la stampa WNDB.
001200*      RICEVE UN NOME DI RELAZIONE, UN NUMERO DI FRAME VERBALE O
001300*      UN NUMERO DI FILE LESSICOGRAFICO E RESTITUISCE IL SIMBOLO
001400*      wndb(5WN) CORRISPONDENTE, CERCANDO NELLE TABELLE FISSE
001500*      CARICATE DA W60M001 (CPY W60MCOD).  SOSTITUISCE IL VECCHIO
001600*      CODER DI CODICI CARTA/TERMINALE ISO8583.
001700*----------------------------------------------------------------
001800*                     S T O R I A   M O D I F I C H E
001900*----------------------------------------------------------------
002000* 03/21/89 AA  PRIMA STESURA - SOLO FUNZIONE RELAZIONE            RQ00191
002100* 04/02/89 AA  AGGIUNTA FUNZIONE FRAME VERBALE                    RQ00207
002200* 04/19/89 AA  AGGIUNTA FUNZIONE FILE LESSICOGRAFICO              RQ00219
002300* 08/11/89 MR  CORRETTA SEARCH SU TABELLA RELAZIONI (AT END)      RQ00299
002400* 01/30/90 AA  GESTITE RELAZIONI VERBALI ESTESE *^ E >^           RQ00447
002500* 09/14/91 DV  AGGIUNTA MR-WARNING SU CODICE NON TROVATO          RQ00701
002600* 03/02/93 TG  RESA LA SEARCH INSENSIBILE A SPAZI FINALI INPUT    RQ00877
002700* 11/19/94 AA  AGGIUNTI GLI SWITCH DI COMPATIBILITA CDR-*-COMPAT  RQ01011
002800* 06/08/96 MR  REVISIONATA LOGICA SWITCH ESTENSIONI DISATTIVATE   RQ01271
002900* 07/29/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0033
003000* 02/17/00 AA  NESSUNA MODIFICA FUNZIONALE - SOLO RICOMPILA       RQ01803
003100* 10/30/05 AA  ADEGUATO ALLE 45 VOCI LEXFILE DI WNDB 3.1          RQ02411
003200* 02/14/07 MR  CODICE RELAZIONE IGNOTA PORTATO A MR-FATAL (PRIMA  RQ02680
003300*              RESTAVA MR-WARNING E NON FERMAVA IL GRINDER)       RQ02680
003400* 02/14/07 MR  1100 CONTROLLAVA LO SWITCH SBAGLIATO (VERBFRAME    RQ02680
003500*              INVECE DI POINTER) - ORA TESTA CDR-POINTER-COMPAT  RQ02680
003510* 03/21/07 MR  2000-CODE-FRAME CERCAVA AL CONTRARIO (PRENDEVA IL  RQ02701
003520*              NUMERO IN INGRESSO E RESTITUIVA IL NOME - SERVIVA  RQ02701
003530*              IL CONTRARIO AL DATAGRINDER PER I FRAME VERBALI) - RQ02701
003540*              ORA CERCA PER CDR-IN-NAME E RESTITUISCE CDR-OUT-   RQ02701
003550*              NUM; FRAME NON IN TABELLA PORTATO A MR-FATAL COME  RQ02701
003560*              LA RELAZIONE IGNOTA (PRIMA RESTAVA MR-WARNING E    RQ02701
003570*              NON FERMAVA IL GRINDER)                            RQ02701
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100 SPECIAL-NAMES.
004200     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700 01  WS-SRCH-NAME                 PIC X(24) VALUE SPACE.
004800 01  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
004900     88  WS-FOUND                           VALUE 'Y'.
005000*
005100 LINKAGE SECTION.
005200 COPY W60MCOD.
005300 COPY W60MRES.
005400*
005500 PROCEDURE DIVISION USING REL-TABLE FRM-TABLE LXF-TABLE
005600                           CDR-COMPAT-SWITCHES CDR-AREA MR.
005700*
005800 0100-MAINLINE.
005900     MOVE ZERO                   TO MR-RESULT.
006000     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
006100                                     MR-POSITION.
006200     EVALUATE TRUE
006300        WHEN CDR-FN-RELATION
006400           PERFORM 1000-CODE-RELATION THRU 1000-CODE-RELATION-EXIT
006500        WHEN CDR-FN-FRAME
006600           PERFORM 2000-CODE-FRAME    THRU 2000-CODE-FRAME-EXIT
006700        WHEN CDR-FN-LEXFILE
006800           PERFORM 3000-CODE-LEXFILE  THRU 3000-CODE-LEXFILE-EXIT
006900        WHEN OTHER
007000           MOVE 90                TO MR-RESULT
007100           MOVE 'FUNZIONE CODER IGNOTA' TO MR-DESCRIPTION
007200     END-EVALUATE.
007300     GOBACK.
007400*
007500* ----------------------------------------------------------------
007600* 1000 - CODIFICA NOME RELAZIONE -> SIMBOLO wndb(5WN)
007700*        (REGOLA: IL NOME E LA POS DEVONO CORRISPONDERE ALLA
007800*        VOCE DI TABELLA; SE LA RELAZIONE E' UNA DELLE DUE
007900*        ESTENSIONI VERBALI *^ / >^ E IL RELATIVO SWITCH DI
008000*        COMPATIBILITA' E' SPENTO, SI RESTITUISCE INCOMPATIBILITA)
008100* ----------------------------------------------------------------
008200 1000-CODE-RELATION.
008300     MOVE 'N'                    TO WS-FOUND-SW.
008400     MOVE SPACE                  TO CDR-OUT-SYMBOL.
008500     MOVE ZERO                   TO CDR-OUT-EXTENDED.
008600     SET REL-IDX                 TO 1.
008700     SEARCH REL-ENTRY
008800        AT END
008900           MOVE 50               TO MR-RESULT
009000           MOVE 'RELAZIONE NON IN TABELLA' TO MR-CAUSE
009100           MOVE CDR-IN-NAME      TO MR-DESCRIPTION
009200        WHEN REL-POS (REL-IDX) EQUAL CDR-IN-POS
009300         AND REL-NAME (REL-IDX) EQUAL CDR-IN-NAME
009400           MOVE 'Y'              TO WS-FOUND-SW
009500           MOVE REL-SYMBOL (REL-IDX) TO CDR-OUT-SYMBOL
009600           IF REL-IS-EXTENDED (REL-IDX)
009700              MOVE 1             TO CDR-OUT-EXTENDED
009800           END-IF
009900     END-SEARCH.
010000     IF WS-FOUND-SW EQUAL 'Y'
010100        PERFORM 1100-CHECK-RELATION-COMPAT
010200     END-IF.
010300 1000-CODE-RELATION-EXIT.
010400     EXIT.
010500*
010600 1100-CHECK-RELATION-COMPAT.
010700     IF CDR-OUT-EXTENDED EQUAL 1
010800        AND NOT CDR-POINTER-COMPAT-ON
010900           MOVE 5                TO MR-RESULT
011000           MOVE 'RELAZIONE ESTESA DISATTIVATA' TO MR-CAUSE
011100           MOVE CDR-IN-NAME      TO MR-DESCRIPTION
011200     END-IF.
011300 1100-CHECK-RELATION-COMPAT-EXIT.
011400     EXIT.
011500*
011600* ----------------------------------------------------------------
011700* 2000 - CODIFICA IDENTIFICATORE FRASE-MODELLO -> NUMERO FRAME
011710*        (FRAME NON IN TABELLA E' FATALE, COME LA RELAZIONE
011720*        IGNOTA IN 1000 - RQ02701).  SE IL FRAME E' UNA DELLE
011730*        ESTENSIONI 36-39 E IL SWITCH CDR-VERBFRAME-COMPAT E'
011740*        SPENTO SI RESTITUISCE INCOMPATIBILITA', NON FATALE.
011800* ----------------------------------------------------------------
011900 2000-CODE-FRAME.
012000     MOVE ZERO                   TO CDR-OUT-NUM.
012100     SET FRM-IDX                 TO 1.
012200     SEARCH FRM-ENTRY
012300        AT END
012400           MOVE 51               TO MR-RESULT
012500           MOVE 'FRAME NON IN TABELLA' TO MR-CAUSE
012510           MOVE CDR-IN-NAME      TO MR-DESCRIPTION
012600        WHEN FRM-ID (FRM-IDX) EQUAL CDR-IN-NAME
012700           MOVE FRM-NUM (FRM-IDX) TO CDR-OUT-NUM
012800           IF FRM-IS-EXTENDED (FRM-IDX)
012900              AND NOT CDR-VERBFRAME-COMPAT-ON
013000                 MOVE 6          TO MR-RESULT
013100                 MOVE 'FRAME ESTESO DISATTIVATO' TO MR-CAUSE
013110                 MOVE CDR-IN-NAME TO MR-DESCRIPTION
013200           END-IF
013300     END-SEARCH.
013400 2000-CODE-FRAME-EXIT.
013500     EXIT.
013600*
013700* ----------------------------------------------------------------
013800* 3000 - CODIFICA NUMERO FILE LESSICOGRAFICO -> NOME FILE
013900* ----------------------------------------------------------------
014000 3000-CODE-LEXFILE.
014100     MOVE SPACE                  TO CDR-IN-NAME.
014200     SET LXF-IDX                 TO 1.
014300     SEARCH LXF-ENTRY
014400        AT END
014500           MOVE 12               TO MR-RESULT
014600           MOVE 'FILE LESSICOGRAFICO IGNOTO' TO MR-CAUSE
014700        WHEN LXF-NUM (LXF-IDX) EQUAL CDR-OUT-NUM
014800           MOVE LXF-NAME (LXF-IDX) TO CDR-IN-NAME
014900     END-SEARCH.
015000 3000-CODE-LEXFILE-EXIT.
015100     EXIT.
