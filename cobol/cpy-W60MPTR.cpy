000100* **++ Area output per la formattazione di un pointer WNDB
000200*     THE RENDERED POINTER TEXT ("ptr_symbol target_offset(8)
000300*     target_pos sourceword(2hex)targetword(2hex)") COMING BACK
000400*     OUT OF W60F001.  COPYD TWICE LIKE cpy-W60MREL.cpy.
000500*
000600 01  PTR-:X:-OUT.
000700     03  PTR-:X:-TEXT             PIC X(20).
000800     03  PTR-:X:-LEN              PIC 9(02) COMP.
