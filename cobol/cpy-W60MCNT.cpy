000100* **++ W60MCNT - INCOMPATIBILITY RECAP AND PASS-TOTAL COUNTERS
000200*     ONE RECAP-EL PER DISTINCT REJECTION CAUSE SEEN THIS RUN
000300*     (IS_ENTAILED_BY, IS_CAUSED_BY, AN UNKNOWN RELATION NAME,
000400*     A FRAME NUMBER OVER 35, ...).  CLEARED BY W60M001 AFTER
000500*     EACH OUTPUT-FILE GRINDING UNIT HAS SHOWN ITS RECAP.
000600*
000700 01  W60-RECAP-AREA.
000800     03  RECAP-TOT               PIC 9(4) COMP VALUE ZERO.
000900     03  RECAP-TB.
001000         05  RECAP-EL OCCURS 0 TO 50 TIMES
001100                      DEPENDING ON RECAP-TOT
001200                      INDEXED BY RECAP-IDX.
001300             10  RECAP-CAUSE      PIC X(24).
001400             10  RECAP-COUNT      PIC 9(9) COMP.
001500*
001600 01  W60-PASS-COUNTERS.
001700     03  PC-SYNSET-CTS.
001800         05  PC-SYNSET-N          PIC 9(9) COMP VALUE ZERO.
001900         05  PC-SYNSET-V          PIC 9(9) COMP VALUE ZERO.
002000         05  PC-SYNSET-A          PIC 9(9) COMP VALUE ZERO.
002100         05  PC-SYNSET-R          PIC 9(9) COMP VALUE ZERO.
002200     03  PC-SYNSET-CTS-X REDEFINES PC-SYNSET-CTS.
002300         05  PC-SYNSET-BY-POS OCCURS 4 TIMES PIC 9(9) COMP.
002400     03  PC-LEMMA-CTS.
002500         05  PC-LEMMA-N           PIC 9(9) COMP VALUE ZERO.
002600         05  PC-LEMMA-V           PIC 9(9) COMP VALUE ZERO.
002700         05  PC-LEMMA-A           PIC 9(9) COMP VALUE ZERO.
002800         05  PC-LEMMA-R           PIC 9(9) COMP VALUE ZERO.
002900     03  PC-EXC-CTS.
003000         05  PC-EXC-N             PIC 9(9) COMP VALUE ZERO.
003100         05  PC-EXC-V             PIC 9(9) COMP VALUE ZERO.
003200         05  PC-EXC-A             PIC 9(9) COMP VALUE ZERO.
003300         05  PC-EXC-R             PIC 9(9) COMP VALUE ZERO.
003400     03  PC-SENSE-TOTAL           PIC 9(9) COMP VALUE ZERO.
003500     03  PC-TEMPLATE-IDX-TOTAL    PIC 9(9) COMP VALUE ZERO.
003600     03  PC-TEMPLATE-TXT-TOTAL    PIC 9(9) COMP VALUE ZERO.
003700     03  PC-TAGGED-SENSE-TOTAL    PIC 9(9) COMP VALUE ZERO.
003800     03  FILLER                   PIC X(08) VALUE SPACE.
