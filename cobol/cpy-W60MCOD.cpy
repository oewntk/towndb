000100* **++ W60MCOD - RELATION/FRAME/LEXFILE CODE TABLES (CODER)
000200*     FIXED LOOKUP TABLES LOADED ONCE BY W60M001, SEARCHED BY
000300*     W60C001 ON BEHALF OF W60G002 (DATA PASS) AND W60G003
000400*     (WORD INDEX PASS).  REL-TABLE HOLDS THE PER-POS RELATION
000500*     NAME TO WNDB POINTER-SYMBOL MAP (LEGACY PWN SET PLUS THE
000600*     TWO EXTENDED VERB RELATIONS FLAGGED 'Y'); FRM-TABLE HOLDS
000700*     THE 39 VERB-FRAME IDS (1-35 LEGACY, 36-39 EXTENSION);
000800*     LXF-TABLE HOLDS THE 45 STANDARD PWN LEXICOGRAPHER FILES,
000900*     FILE NUMBER EQUAL TO ITS ORDINAL POSITION (00-44).
001000*
001100 01  REL-TABLE-SOURCE.
001200     03  FILLER              PIC X(24) VALUE 'nANTONYM             ! N'.
001300     03  FILLER              PIC X(24) VALUE 'nHYPERNYM            @ N'.
001400     03  FILLER              PIC X(24) VALUE 'nINST-HYPERNYM       @iN'.
001500     03  FILLER              PIC X(24) VALUE 'nHYPONYM             ~ N'.
001600     03  FILLER              PIC X(24) VALUE 'nINST-HYPONYM        ~iN'.
001700     03  FILLER              PIC X(24) VALUE 'nMEMBER-HOLONYM      #mN'.
001800     03  FILLER              PIC X(24) VALUE 'nSUBSTANCE-HOLONYM   #sN'.
001900     03  FILLER              PIC X(24) VALUE 'nPART-HOLONYM        #pN'.
002000     03  FILLER              PIC X(24) VALUE 'nMEMBER-MERONYM      %mN'.
002100     03  FILLER              PIC X(24) VALUE 'nSUBSTANCE-MERONYM   %sN'.
002200     03  FILLER              PIC X(24) VALUE 'nPART-MERONYM        %pN'.
002300     03  FILLER              PIC X(24) VALUE 'nATTRIBUTE           = N'.
002400     03  FILLER              PIC X(24) VALUE 'nPERTAINYM           \ N'.
002500     03  FILLER              PIC X(24) VALUE 'nALSO-SEE            ^ N'.
002600     03  FILLER              PIC X(24) VALUE 'nDERIVATION          + N'.
002700     03  FILLER              PIC X(24) VALUE 'nDOMAIN-TOPIC        ;cN'.
002800     03  FILLER              PIC X(24) VALUE 'nMEMBER-TOPIC        -cN'.
002900     03  FILLER              PIC X(24) VALUE 'nDOMAIN-REGION       ;rN'.
003000     03  FILLER              PIC X(24) VALUE 'nMEMBER-REGION       -rN'.
003100     03  FILLER              PIC X(24) VALUE 'nDOMAIN-USAGE        ;uN'.
003200     03  FILLER              PIC X(24) VALUE 'nMEMBER-USAGE        -uN'.
003300     03  FILLER              PIC X(24) VALUE 'vANTONYM             ! N'.
003400     03  FILLER              PIC X(24) VALUE 'vHYPERNYM            @ N'.
003500     03  FILLER              PIC X(24) VALUE 'vHYPONYM             ~ N'.
003600     03  FILLER              PIC X(24) VALUE 'vENTAILMENT          * N'.
003700     03  FILLER              PIC X(24) VALUE 'vCAUSE               > N'.
003800     03  FILLER              PIC X(24) VALUE 'vALSO-SEE            ^ N'.
003900     03  FILLER              PIC X(24) VALUE 'vVERB-GROUP          $ N'.
004000     03  FILLER              PIC X(24) VALUE 'vDERIVATION          + N'.
004100     03  FILLER              PIC X(24) VALUE 'vDOMAIN-TOPIC        ;cN'.
004200     03  FILLER              PIC X(24) VALUE 'vDOMAIN-REGION       ;rN'.
004300     03  FILLER              PIC X(24) VALUE 'vDOMAIN-USAGE        ;uN'.
004400     03  FILLER              PIC X(24) VALUE 'vIS-ENTAILED-BY      *^Y'.
004500     03  FILLER              PIC X(24) VALUE 'vIS-CAUSED-BY        >^Y'.
004600     03  FILLER              PIC X(24) VALUE 'aANTONYM             ! N'.
004700     03  FILLER              PIC X(24) VALUE 'aSIMILAR-TO          & N'.
004800     03  FILLER              PIC X(24) VALUE 'aPARTICIPLE          < N'.
004900     03  FILLER              PIC X(24) VALUE 'aPERTAINYM           \ N'.
005000     03  FILLER              PIC X(24) VALUE 'aATTRIBUTE           = N'.
005100     03  FILLER              PIC X(24) VALUE 'aALSO-SEE            ^ N'.
005200     03  FILLER              PIC X(24) VALUE 'aDERIVATION          + N'.
005300     03  FILLER              PIC X(24) VALUE 'aDOMAIN-TOPIC        ;cN'.
005400     03  FILLER              PIC X(24) VALUE 'aDOMAIN-REGION       ;rN'.
005500     03  FILLER              PIC X(24) VALUE 'aDOMAIN-USAGE        ;uN'.
005600     03  FILLER              PIC X(24) VALUE 'aMEMBER-TOPIC        -cN'.
005700     03  FILLER              PIC X(24) VALUE 'aMEMBER-REGION       -rN'.
005800     03  FILLER              PIC X(24) VALUE 'aMEMBER-USAGE        -uN'.
005900     03  FILLER              PIC X(24) VALUE 'rANTONYM             ! N'.
006000     03  FILLER              PIC X(24) VALUE 'rDERIVED-ADJ         \ N'.
006100     03  FILLER              PIC X(24) VALUE 'rALSO-SEE            ^ N'.
006200     03  FILLER              PIC X(24) VALUE 'rDERIVATION          + N'.
006300     03  FILLER              PIC X(24) VALUE 'rDOMAIN-TOPIC        ;cN'.
006400     03  FILLER              PIC X(24) VALUE 'rDOMAIN-REGION       ;rN'.
006500     03  FILLER              PIC X(24) VALUE 'rDOMAIN-USAGE        ;uN'.
006600     03  FILLER              PIC X(24) VALUE 'rMEMBER-TOPIC        -cN'.
006700     03  FILLER              PIC X(24) VALUE 'rMEMBER-REGION       -rN'.
006800     03  FILLER              PIC X(24) VALUE 'rMEMBER-USAGE        -uN'.
006900*
007000 01  REL-TABLE REDEFINES REL-TABLE-SOURCE.
007100     03  REL-ENTRY OCCURS 57 TIMES
007200                   INDEXED BY REL-IDX.
007300         05  REL-POS              PIC X(01).
007400         05  REL-NAME             PIC X(20).
007500         05  REL-SYMBOL           PIC X(02).
007600         05  REL-EXTENDED         PIC X(01).
007700             88  REL-IS-EXTENDED            VALUE 'Y'.
007800*
007900 01  FRM-TABLE-SOURCE.
008000     03  FILLER              PIC X(23) VALUE '01SOMETHING-VERBS     N'.
008100     03  FILLER              PIC X(23) VALUE '02SOMETHING-VB-SMTH   N'.
008200     03  FILLER              PIC X(23) VALUE '03SOMEBODY-VERBS      N'.
008300     03  FILLER              PIC X(23) VALUE '04SOMEBODY-VB-SMTH    N'.
008400     03  FILLER              PIC X(23) VALUE '05SOMEBODY-VB-SMBDY   N'.
008500     03  FILLER              PIC X(23) VALUE '06SMTH-VB-SMBDY       N'.
008600     03  FILLER              PIC X(23) VALUE '07SMBDY-VB-SMTH-SMBDY N'.
008700     03  FILLER              PIC X(23) VALUE '08SMBDY-VB-SMBDY      N'.
008800     03  FILLER              PIC X(23) VALUE '09SMTH-VB-ADJ         N'.
008900     03  FILLER              PIC X(23) VALUE '10SMBDY-VB-ADJ        N'.
009000     03  FILLER              PIC X(23) VALUE '11SMBDY-VB-AS-NOUN    N'.
009100     03  FILLER              PIC X(23) VALUE '12SMTH-VB-AS-NOUN     N'.
009200     03  FILLER              PIC X(23) VALUE '13SMBDY-VB-PP         N'.
009300     03  FILLER              PIC X(23) VALUE '14SMTH-VB-PP          N'.
009400     03  FILLER              PIC X(23) VALUE '15SMBDY-VB-TO-INF     N'.
009500     03  FILLER              PIC X(23) VALUE '16SMBDY-VB-SMBDY-TO-INN'.
009600     03  FILLER              PIC X(23) VALUE '17SMBDY-VB-THAT-CLAUSEN'.
009700     03  FILLER              PIC X(23) VALUE '18SMBDY-VB-TO-SMBDY   N'.
009800     03  FILLER              PIC X(23) VALUE '19SMBDY-VB-ON-SMTH    N'.
009900     03  FILLER              PIC X(23) VALUE '20SMBDY-VB-OUT-OF-SMTHN'.
010000     03  FILLER              PIC X(23) VALUE '21SMBDY-VB-SMTH-TO-SMBN'.
010100     03  FILLER              PIC X(23) VALUE '22SMBDY-VB-SMTH-ON-SMBN'.
010200     03  FILLER              PIC X(23) VALUE '23SMBDY-VB-PP-SMTH    N'.
010300     03  FILLER              PIC X(23) VALUE '24SMBDY-VB-SMBDY-PP-SMN'.
010400     03  FILLER              PIC X(23) VALUE '25SMBDY-VB-SMTH-FROM-SN'.
010500     03  FILLER              PIC X(23) VALUE '26SMBDY-VB-AGAINST-SMTN'.
010600     03  FILLER              PIC X(23) VALUE '27SMBDY-VB-IN-SMTH    N'.
010700     03  FILLER              PIC X(23) VALUE '28SMBDY-VB-WITH-SMTH  N'.
010800     03  FILLER              PIC X(23) VALUE '29SMBDY-VB-INF        N'.
010900     03  FILLER              PIC X(23) VALUE '30SMBDY-VB-GERUND     N'.
011000     03  FILLER              PIC X(23) VALUE '31IT-VB-THAT-CLAUSE   N'.
011100     03  FILLER              PIC X(23) VALUE '32SMBDY-VB-SMBDY-INF  N'.
011200     03  FILLER              PIC X(23) VALUE '33SMTH-VB-TO-SMBDY    N'.
011300     03  FILLER              PIC X(23) VALUE '34SMBDY-VB-WHETHER-INFN'.
011400     03  FILLER              PIC X(23) VALUE '35SMBDY-VB-SMBDY-OF-SMN'.
011500     03  FILLER              PIC X(23) VALUE '36SMBDY-VB-ON-SMBDY   Y'.
011600     03  FILLER              PIC X(23) VALUE '37VIA-TO-INF          Y'.
011700     03  FILLER              PIC X(23) VALUE '38VIA-AT-SMBDY        Y'.
011800     03  FILLER              PIC X(23) VALUE '39VIA-INTO-SMTH       Y'.
011900*
012000 01  FRM-TABLE REDEFINES FRM-TABLE-SOURCE.
012100     03  FRM-ENTRY OCCURS 39 TIMES
012200                   INDEXED BY FRM-IDX.
012300         05  FRM-NUM              PIC 9(02).
012400         05  FRM-ID               PIC X(20).
012500         05  FRM-EXTENDED         PIC X(01).
012600             88  FRM-IS-EXTENDED            VALUE 'Y'.
012700*
012800 01  LXF-TABLE-SOURCE.
012900     03  FILLER              PIC X(26) VALUE '00adj.all                 '.
013000     03  FILLER              PIC X(26) VALUE '01adj.pert                '.
013100     03  FILLER              PIC X(26) VALUE '02adv.all                 '.
013200     03  FILLER              PIC X(26) VALUE '03noun.Tops               '.
013300     03  FILLER              PIC X(26) VALUE '04noun.act                '.
013400     03  FILLER              PIC X(26) VALUE '05noun.animal             '.
013500     03  FILLER              PIC X(26) VALUE '06noun.artifact           '.
013600     03  FILLER              PIC X(26) VALUE '07noun.attribute          '.
013700     03  FILLER              PIC X(26) VALUE '08noun.body               '.
013800     03  FILLER              PIC X(26) VALUE '09noun.cognition          '.
013900     03  FILLER              PIC X(26) VALUE '10noun.communication      '.
014000     03  FILLER              PIC X(26) VALUE '11noun.event              '.
014100     03  FILLER              PIC X(26) VALUE '12noun.feeling            '.
014200     03  FILLER              PIC X(26) VALUE '13noun.food               '.
014300     03  FILLER              PIC X(26) VALUE '14noun.group              '.
014400     03  FILLER              PIC X(26) VALUE '15noun.location           '.
014500     03  FILLER              PIC X(26) VALUE '16noun.motive             '.
014600     03  FILLER              PIC X(26) VALUE '17noun.object             '.
014700     03  FILLER              PIC X(26) VALUE '18noun.person             '.
014800     03  FILLER              PIC X(26) VALUE '19noun.phenomenon         '.
014900     03  FILLER              PIC X(26) VALUE '20noun.plant              '.
015000     03  FILLER              PIC X(26) VALUE '21noun.possession         '.
015100     03  FILLER              PIC X(26) VALUE '22noun.process            '.
015200     03  FILLER              PIC X(26) VALUE '23noun.quantity           '.
015300     03  FILLER              PIC X(26) VALUE '24noun.relation           '.
015400     03  FILLER              PIC X(26) VALUE '25noun.shape              '.
015500     03  FILLER              PIC X(26) VALUE '26noun.state              '.
015600     03  FILLER              PIC X(26) VALUE '27noun.substance          '.
015700     03  FILLER              PIC X(26) VALUE '28noun.time               '.
015800     03  FILLER              PIC X(26) VALUE '29verb.body               '.
015900     03  FILLER              PIC X(26) VALUE '30verb.change             '.
016000     03  FILLER              PIC X(26) VALUE '31verb.cognition          '.
016100     03  FILLER              PIC X(26) VALUE '32verb.communication      '.
016200     03  FILLER              PIC X(26) VALUE '33verb.competition        '.
016300     03  FILLER              PIC X(26) VALUE '34verb.consumption        '.
016400     03  FILLER              PIC X(26) VALUE '35verb.contact            '.
016500     03  FILLER              PIC X(26) VALUE '36verb.creation           '.
016600     03  FILLER              PIC X(26) VALUE '37verb.emotion            '.
016700     03  FILLER              PIC X(26) VALUE '38verb.motion             '.
016800     03  FILLER              PIC X(26) VALUE '39verb.perception         '.
016900     03  FILLER              PIC X(26) VALUE '40verb.possession         '.
017000     03  FILLER              PIC X(26) VALUE '41verb.social             '.
017100     03  FILLER              PIC X(26) VALUE '42verb.stative            '.
017200     03  FILLER              PIC X(26) VALUE '43verb.weather            '.
017300     03  FILLER              PIC X(26) VALUE '44adj.ppl                 '.
017400*
017500 01  LXF-TABLE REDEFINES LXF-TABLE-SOURCE.
017600     03  LXF-ENTRY OCCURS 45 TIMES
017700                   INDEXED BY LXF-IDX.
017800         05  LXF-NUM              PIC 9(02).
017900         05  LXF-NAME             PIC X(24).
018000*
018100 01  CDR-COMPAT-SWITCHES.
018200     03  CDR-POINTER-COMPAT       PIC X(01) VALUE 'Y'.
018300         88  CDR-POINTER-COMPAT-ON          VALUE 'Y'.
018400     03  CDR-VERBFRAME-COMPAT     PIC X(01) VALUE 'Y'.
018500         88  CDR-VERBFRAME-COMPAT-ON        VALUE 'Y'.
018600     03  CDR-LEXID-COMPAT         PIC X(01) VALUE 'Y'.
018700         88  CDR-LEXID-COMPAT-ON            VALUE 'Y'.
018800     03  FILLER                   PIC X(05) VALUE SPACE.
018900*
019000 01  CDR-AREA.
019100     03  CDR-FUNCTION             PIC X(01).
019200         88  CDR-FN-RELATION                VALUE 'R'.
019300         88  CDR-FN-FRAME                    VALUE 'F'.
019400         88  CDR-FN-LEXFILE                  VALUE 'L'.
019500     03  CDR-IN-POS               PIC X(01).
019600     03  CDR-IN-NAME              PIC X(24).
019700     03  CDR-OUT-SYMBOL           PIC X(02).
019800     03  CDR-OUT-NUM              PIC 9(02).
019900     03  CDR-OUT-EXTENDED         PIC X(01).
020000     03  FILLER                   PIC X(10) VALUE SPACE.
