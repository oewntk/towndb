000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60M001.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  03/14/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60M001
001100* **++ mainline di macinazione WNDB - carica il modello lessicale
001200*      completo in memoria e pilota le otto passate di grinding
001300*      nell'ordine previsto, producendo l'intero set di file di
001400*      distribuzione wndb(5WN) in un'unica esecuzione batch.
001500*----------------------------------------------------------------
001600*                     S T O R I A   M O D I F I C H E
001700*----------------------------------------------------------------
001800* 03/14/89 AA  PRIMA STESURA - JOB DI MACINAZIONE WNDB 1.4        RQ00189
001900* 03/28/89 AA  AGGIUNTA LETTURA TABELLA INDEX.SENSE.31            RQ00203
002000* 05/02/89 AA  CORRETTO ORDINE APERTURA FILE MODELLO              RQ00241
002100* 11/09/89 MR  AGGIUNTO CONTEGGIO LEMMI PER POS AL RECAP          RQ00390
002200* 02/15/90 AA  TAGLIA TABELLE PORTATA A 120000 SYNSET             RQ00455
002300* 07/20/90 DV  SISTEMATA CHIUSURA FILE IN CASO DI ABEND           RQ00512
002400* 01/11/91 AA  GESTIONE NUOVA RELEASE WNDB 1.5                    RQ00601
002500* 06/03/91 MR  CORRETTO STATUS FILE SU OPEN EXTEND                RQ00688
002600* 09/30/92 TG  AGGIUNTO RECAP INCOMPATIBILITA PER UNITA           RQ00811
002700* 04/18/93 AA  SINCRONIZZATO CON NUOVO LAYOUT SYNSET REL.30       RQ00903
002800* 10/05/94 DV  AUMENTATA PORTATA TABELLA SENSI A 210000           RQ01022
002900* 02/27/95 MR  AGGIUNTO CONTROLLO RETURN-CODE PER OGNI PASSO      RQ01144
003000* 08/14/96 AA  RIVISTA SEQUENZA CHIAMATE GRINDER DATI             RQ01299
003100* 03/09/97 TG  PULIZIA DISPLAY DI TRACCIA                         RQ01420
003200* 07/22/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA A 2 CIFRE   Y2K0031
003300* 11/30/98 CB  CONFERMATA COMPATIBILITA Y2K - NESSUNA MODIFICA    Y2K0058
003400* 06/16/99 AA  AGGIORNATA TABELLA LESSICOGRAFICA A 45 FILE        RQ01688
003500* 12/02/99 MR  RESA RIUTILIZZABILE AREA RECAP TRA LE PASSATE      RQ01755
003600* 05/11/00 DV  AGGIUNTO CONTEGGIO SENSI TAGGATI AL RECAP          RQ01890
003700* 09/19/01 AA  ADEGUATO A WNDB 3.0 - NESSUN IMPATTO LAYOUT        RQ02015
003800* 04/02/03 TG  CORRETTA LETTURA VERBTEMPLATE A RECORD VUOTI       RQ02203
003900* 10/27/05 AA  ADEGUATO A WNDB 3.1 - AGGIUNTA TABELLA RANGO       RQ02410
004000* 02/14/07 MR  PASSATA DATI RICEVE ANCHE SEN-TBL (RELAZIONI       RQ02680
004100*              DI SENSO RESE IN data.<pos>)                       RQ02680
004200* 05/09/07 AA  RISCRITTI TUTTI I CICLI INTERNI (PERFORM...        RQ02755
004300*              END-PERFORM) IN PARAGRAFI NUMERATI PERFORM...THRU  RQ02755
004400*              ...EXIT, PER CONFORMITA' ALLO STANDARD DI REPARTO  RQ02755
004500*              EL.04 SULLA PROGRAMMAZIONE STRUTTURATA - NESSUNA   RQ02755
004600*              PERFORM INLINE RESIDUA IN QUESTO PROGRAMMA         RQ02755
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.    IBM-370.
005200 OBJECT-COMPUTER.    IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'
005600     UPSI-0 ON STATUS IS W60-TRACE-ON
005700             OFF STATUS IS W60-TRACE-OFF.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT LEX-FILE       ASSIGN TO LEXIN
006200                           FILE STATUS IS FS-LEX.
006300     SELECT SYN-FILE       ASSIGN TO SYNIN
006400                           FILE STATUS IS FS-SYN.
006500     SELECT SEN-FILE       ASSIGN TO SENSEIN
006600                           FILE STATUS IS FS-SEN.
006700     SELECT VTP-FILE       ASSIGN TO VTPLIN
006800                           FILE STATUS IS FS-VTP.
006900     SELECT WN31-FILE      ASSIGN TO SENSORD
007000                           FILE STATUS IS FS-WN31.
007100*
007200 DATA DIVISION.
007300*
007400 FILE SECTION.
007500 FD  LEX-FILE
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 COPY W60MLEX.
007900*
008000 FD  SYN-FILE
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 COPY W60MSYN.
008400*
008500 FD  SEN-FILE
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800 COPY W60MSEN.
008900*
009000 FD  VTP-FILE
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 COPY W60MVTP.
009400*
009500 FD  WN31-FILE
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  WN31-REC.
009900     03  WN31-REC-KEY             PIC X(40).
010000     03  WN31-REC-RANK            PIC 9(09).
010100     03  FILLER                   PIC X(11) VALUE SPACE.
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 01  WK-LITERALS.
010600     03  CC-ISO-OFFSET-PGM        PIC X(08) VALUE 'W60G001'.
010700     03  CC-ISO-DATA-PGM          PIC X(08) VALUE 'W60G002'.
010800     03  CC-ISO-WORDIDX-PGM       PIC X(08) VALUE 'W60G003'.
010900     03  CC-ISO-SENSEIDX-PGM      PIC X(08) VALUE 'W60G004'.
011000     03  CC-ISO-MORPH-PGM         PIC X(08) VALUE 'W60G005'.
011100     03  CC-ISO-TMPLIDX-PGM       PIC X(08) VALUE 'W60G006'.
011200     03  CC-ISO-TMPLTXT-PGM       PIC X(08) VALUE 'W60G007'.
011300     03  CC-ISO-TAGCNT-PGM        PIC X(08) VALUE 'W60G008'.
011400*
011500 01  LS-FILE-STATUSES.
011600     03  FS-LEX                   PIC XX.
011700         88  FS-LEX-OK                     VALUE '00'.
011800         88  FS-LEX-EOF                    VALUE '10'.
011900     03  FS-SYN                   PIC XX.
012000         88  FS-SYN-OK                     VALUE '00'.
012100         88  FS-SYN-EOF                    VALUE '10'.
012200     03  FS-SEN                   PIC XX.
012300         88  FS-SEN-OK                     VALUE '00'.
012400         88  FS-SEN-EOF                    VALUE '10'.
012500     03  FS-VTP                   PIC XX.
012600         88  FS-VTP-OK                     VALUE '00'.
012700         88  FS-VTP-EOF                    VALUE '10'.
012800     03  FS-WN31                  PIC XX.
012900         88  FS-WN31-OK                    VALUE '00'.
013000         88  FS-WN31-EOF                   VALUE '10'.
013100*
013200 01  LS-IDX.
013300     03  W-IDX                    PIC 9(9) COMP VALUE ZERO.
013400     03  W-SUBIDX                 PIC 9(9) COMP VALUE ZERO.
013500*
013600 01  LS-STEP-TITLE               PIC X(30) VALUE SPACE.
013700     03  FILLER REDEFINES LS-STEP-TITLE.
013800         05  STEP-TITLE-TEXT      PIC X(30).
013900*
014000* --- whole-model working copies, passed by reference to every
014100*     grinder that needs them ---
014200 COPY W60MLEX.
014300 COPY W60MSYN.
014400 COPY W60MSEN.
014500 COPY W60MVTP.
014600 COPY W60MORD.
014700 COPY W60MOFS.
014800 COPY W60MCOD.
014900 COPY W60MCNT.
015000 COPY W60MRES.
015100*
015200 PROCEDURE DIVISION.
015300*
015400 0100-MAINLINE.
015500     DISPLAY ' ========= W60M001 WNDB GRIND - INIZIO JOB ========'.
015600*
015700     PERFORM 1000-LOAD-MODEL THRU 1000-LOAD-MODEL-EXIT.
015800*
015900     PERFORM 2000-RUN-GRIND-PASSES THRU 2000-RUN-GRIND-PASSES-EXIT.
016000*
016100     PERFORM 9000-SHOW-RECAP THRU 9000-SHOW-RECAP-EXIT.
016200*
016300     DISPLAY ' ========= W60M001 WNDB GRIND - FINE JOB =========='.
016400     GOBACK.
016500*
016600* ----------------------------------------------------------------
016700* 1000 - CARICAMENTO MODELLO LESSICALE IN MEMORIA
016800* ----------------------------------------------------------------
016900 1000-LOAD-MODEL.
017000     PERFORM 1100-LOAD-LEXES     THRU 1100-LOAD-LEXES-EXIT.
017100     PERFORM 1200-LOAD-SYNSETS   THRU 1200-LOAD-SYNSETS-EXIT.
017200     PERFORM 1300-LOAD-SENSES    THRU 1300-LOAD-SENSES-EXIT.
017300     PERFORM 1400-LOAD-VTEMPLATE THRU 1400-LOAD-VTEMPLATE-EXIT.
017400     PERFORM 1500-LOAD-WN31-RANK THRU 1500-LOAD-WN31-RANK-EXIT.
017500 1000-LOAD-MODEL-EXIT.
017600     EXIT.
017700*
017800 1100-LOAD-LEXES.
017900     MOVE ZERO                   TO LEX-TBL-TOT.
018000     OPEN INPUT LEX-FILE.
018100     IF NOT FS-LEX-OK
018200        DISPLAY 'W60M001 - OPEN LEXIN FALLITA, FS=' FS-LEX
018300        MOVE 16                  TO RETURN-CODE
018400        GO TO 1100-LOAD-LEXES-EXIT
018500     END-IF.
018600     READ LEX-FILE.
018700     PERFORM 1110-MOVE-LEX-IN THRU 1110-MOVE-LEX-IN-EXIT
018800        UNTIL FS-LEX-EOF.
018900     CLOSE LEX-FILE.
019000     DISPLAY 'W60M001 - LEMMI CARICATI: ' LEX-TBL-TOT.
019100 1100-LOAD-LEXES-EXIT.
019200     EXIT.
019300*
019400* ----------------------------------------------------------------
019500* 1110 - UN SOLO LEMMA DEL CICLO DI CARICA 1100: ACCUMULO DEL
019600*        LEMMA E DELLE SUE FORME FLESSE (1120), POI LETTURA DEL
019700*        LEMMA SEGUENTE
019800* ----------------------------------------------------------------
019900 1110-MOVE-LEX-IN.
020000     ADD 1                       TO LEX-TBL-TOT.
020100     MOVE LEX-LEMMA              TO LT-LEMMA (LEX-TBL-TOT).
020200     MOVE LEX-POS                TO LT-POS   (LEX-TBL-TOT).
020300     MOVE LEX-FORMS-TOT          TO LT-FORMS-TOT (LEX-TBL-TOT).
020400     PERFORM 1120-MOVE-LEX-FORM-IN THRU 1120-MOVE-LEX-FORM-IN-EXIT
020500        VARYING W-SUBIDX FROM 1 BY 1
020600        UNTIL W-SUBIDX > LEX-FORMS-TOT.
020700     READ LEX-FILE.
020800 1110-MOVE-LEX-IN-EXIT.
020900     EXIT.
021000*
021100* ----------------------------------------------------------------
021200* 1120 - UNA SOLA FORMA FLESSA DEL LEMMA IN CORSO IN 1110
021300* ----------------------------------------------------------------
021400 1120-MOVE-LEX-FORM-IN.
021500     MOVE LEX-FORM (W-SUBIDX)    TO LT-FORM (LEX-TBL-TOT W-SUBIDX).
021600 1120-MOVE-LEX-FORM-IN-EXIT.
021700     EXIT.
021800*
021900 1200-LOAD-SYNSETS.
022000     MOVE ZERO                   TO SYN-TBL-TOT.
022100     OPEN INPUT SYN-FILE.
022200     IF NOT FS-SYN-OK
022300        DISPLAY 'W60M001 - OPEN SYNIN FALLITA, FS=' FS-SYN
022400        MOVE 16                  TO RETURN-CODE
022500        GO TO 1200-LOAD-SYNSETS-EXIT
022600     END-IF.
022700     READ SYN-FILE.
022800     PERFORM 1205-READ-ONE-SYNSET THRU 1205-READ-ONE-SYNSET-EXIT
022900        UNTIL FS-SYN-EOF.
023000     CLOSE SYN-FILE.
023100     DISPLAY 'W60M001 - SYNSET CARICATI: ' SYN-TBL-TOT.
023200 1200-LOAD-SYNSETS-EXIT.
023300     EXIT.
023400*
023500* ----------------------------------------------------------------
023600* 1205 - UN SOLO SYNSET DEL CICLO DI CARICA 1200: ACCUMULO (1210),
023700*        POI LETTURA DEL SYNSET SEGUENTE
023800* ----------------------------------------------------------------
023900 1205-READ-ONE-SYNSET.
024000     ADD 1                       TO SYN-TBL-TOT.
024100     PERFORM 1210-MOVE-SYNSET-IN THRU 1210-MOVE-SYNSET-IN-EXIT.
024200     READ SYN-FILE.
024300 1205-READ-ONE-SYNSET-EXIT.
024400     EXIT.
024500*
024600 1210-MOVE-SYNSET-IN.
024700     MOVE SYN-ID                 TO ST-ID      (SYN-TBL-TOT).
024800     MOVE SYN-POS                TO ST-POS     (SYN-TBL-TOT).
024900     MOVE SYN-TYPE                TO ST-TYPE    (SYN-TBL-TOT).
025000     MOVE SYN-LEXFILE            TO ST-LEXFILE (SYN-TBL-TOT).
025100     MOVE ZERO                   TO ST-OFFSET  (SYN-TBL-TOT).
025200     MOVE SYN-MEMBERS-TOT        TO ST-MEMBERS-TOT (SYN-TBL-TOT).
025300     PERFORM 1220-MOVE-SYN-MEMBER-IN THRU 1220-MOVE-SYN-MEMBER-IN-EXIT
025400        VARYING W-SUBIDX FROM 1 BY 1
025500        UNTIL W-SUBIDX > SYN-MEMBERS-TOT.
025600     MOVE SYN-DEFS-TOT            TO ST-DEFS-TOT (SYN-TBL-TOT).
025700     PERFORM 1230-MOVE-SYN-DEF-IN THRU 1230-MOVE-SYN-DEF-IN-EXIT
025800        VARYING W-SUBIDX FROM 1 BY 1
025900        UNTIL W-SUBIDX > SYN-DEFS-TOT.
026000     MOVE SYN-EXS-TOT             TO ST-EXS-TOT (SYN-TBL-TOT).
026100     PERFORM 1240-MOVE-SYN-EX-IN THRU 1240-MOVE-SYN-EX-IN-EXIT
026200        VARYING W-SUBIDX FROM 1 BY 1
026300        UNTIL W-SUBIDX > SYN-EXS-TOT.
026400     MOVE SYN-RELS-TOT            TO ST-RELS-TOT (SYN-TBL-TOT).
026500     PERFORM 1250-MOVE-SYN-REL-IN THRU 1250-MOVE-SYN-REL-IN-EXIT
026600        VARYING W-SUBIDX FROM 1 BY 1
026700        UNTIL W-SUBIDX > SYN-RELS-TOT.
026800 1210-MOVE-SYNSET-IN-EXIT.
026900     EXIT.
027000*
027100* ----------------------------------------------------------------
027200* 1220 - UN SOLO MEMBRO DEL SYNSET IN CORSO IN 1210
027300* ----------------------------------------------------------------
027400 1220-MOVE-SYN-MEMBER-IN.
027500     MOVE SYN-MEMBER-LEMMA (W-SUBIDX)
027600                 TO ST-MEMBER-LEMMA (SYN-TBL-TOT W-SUBIDX).
027700     MOVE SYN-MEMBER-LEXID (W-SUBIDX)
027800                 TO ST-MEMBER-LEXID (SYN-TBL-TOT W-SUBIDX).
027900 1220-MOVE-SYN-MEMBER-IN-EXIT.
028000     EXIT.
028100*
028200* ----------------------------------------------------------------
028300* 1230 - UNA SOLA DEFINIZIONE DEL SYNSET IN CORSO IN 1210
028400* ----------------------------------------------------------------
028500 1230-MOVE-SYN-DEF-IN.
028600     MOVE SYN-DEF (W-SUBIDX)
028700                 TO ST-DEF (SYN-TBL-TOT W-SUBIDX).
028800 1230-MOVE-SYN-DEF-IN-EXIT.
028900     EXIT.
029000*
029100* ----------------------------------------------------------------
029200* 1240 - UN SOLO ESEMPIO DEL SYNSET IN CORSO IN 1210
029300* ----------------------------------------------------------------
029400 1240-MOVE-SYN-EX-IN.
029500     MOVE SYN-EX (W-SUBIDX)
029600                 TO ST-EX (SYN-TBL-TOT W-SUBIDX).
029700 1240-MOVE-SYN-EX-IN-EXIT.
029800     EXIT.
029900*
030000* ----------------------------------------------------------------
030100* 1250 - UNA SOLA RELAZIONE DI SYNSET DEL SYNSET IN CORSO IN 1210
030200* ----------------------------------------------------------------
030300 1250-MOVE-SYN-REL-IN.
030400     MOVE SYN-REL-TYPE (W-SUBIDX)
030500                 TO ST-REL-TYPE (SYN-TBL-TOT W-SUBIDX).
030600     MOVE SYN-REL-TARGET (W-SUBIDX)
030700                 TO ST-REL-TARGET (SYN-TBL-TOT W-SUBIDX).
030800     MOVE SYN-REL-SRC-WNUM (W-SUBIDX)
030900                 TO ST-REL-SRC-WNUM (SYN-TBL-TOT W-SUBIDX).
031000     MOVE SYN-REL-TGT-WNUM (W-SUBIDX)
031100                 TO ST-REL-TGT-WNUM (SYN-TBL-TOT W-SUBIDX).
031200 1250-MOVE-SYN-REL-IN-EXIT.
031300     EXIT.
031400*
031500 1300-LOAD-SENSES.
031600     MOVE ZERO                   TO SEN-TBL-TOT.
031700     OPEN INPUT SEN-FILE.
031800     IF NOT FS-SEN-OK
031900        DISPLAY 'W60M001 - OPEN SENSEIN FALLITA, FS=' FS-SEN
032000        MOVE 16                  TO RETURN-CODE
032100        GO TO 1300-LOAD-SENSES-EXIT
032200     END-IF.
032300     READ SEN-FILE.
032400     PERFORM 1305-READ-ONE-SENSE THRU 1305-READ-ONE-SENSE-EXIT
032500        UNTIL FS-SEN-EOF.
032600     CLOSE SEN-FILE.
032700     MOVE SEN-TBL-TOT             TO PC-SENSE-TOTAL.
032800     DISPLAY 'W60M001 - SENSI CARICATI: ' SEN-TBL-TOT.
032900 1300-LOAD-SENSES-EXIT.
033000     EXIT.
033100*
033200* ----------------------------------------------------------------
033300* 1305 - UN SOLO SENSO DEL CICLO DI CARICA 1300: ACCUMULO (1310),
033400*        POI LETTURA DEL SENSO SEGUENTE
033500* ----------------------------------------------------------------
033600 1305-READ-ONE-SENSE.
033700     ADD 1                       TO SEN-TBL-TOT.
033800     PERFORM 1310-MOVE-SENSE-IN THRU 1310-MOVE-SENSE-IN-EXIT.
033900     READ SEN-FILE.
034000 1305-READ-ONE-SENSE-EXIT.
034100     EXIT.
034200*
034300 1310-MOVE-SENSE-IN.
034400     MOVE SEN-KEY                TO SS-KEY         (SEN-TBL-TOT).
034500     MOVE SEN-SYNSET-ID          TO SS-SYNSET-ID   (SEN-TBL-TOT).
034600     MOVE SEN-LEMMA               TO SS-LEMMA        (SEN-TBL-TOT).
034700     MOVE SEN-LEX-INDEX           TO SS-LEX-INDEX    (SEN-TBL-TOT).
034800     MOVE SEN-ADJ-POSITION        TO SS-ADJ-POSITION (SEN-TBL-TOT).
034900     MOVE ZERO                   TO SS-SENSE-NUMBER (SEN-TBL-TOT).
035000     MOVE ZERO                   TO SS-SYNSET-OFFSET(SEN-TBL-TOT).
035100     MOVE SPACE                  TO SS-RANK-KEY     (SEN-TBL-TOT).
035200     MOVE SEN-FRAMES-TOT          TO SS-FRAMES-TOT   (SEN-TBL-TOT).
035300     PERFORM 1320-MOVE-SEN-FRAME-IN THRU 1320-MOVE-SEN-FRAME-IN-EXIT
035400        VARYING W-SUBIDX FROM 1 BY 1
035500        UNTIL W-SUBIDX > SEN-FRAMES-TOT.
035600     MOVE SEN-TEMPLATES-TOT        TO SS-TEMPLATES-TOT (SEN-TBL-TOT).
035700     PERFORM 1330-MOVE-SEN-TMPL-IN THRU 1330-MOVE-SEN-TMPL-IN-EXIT
035800        VARYING W-SUBIDX FROM 1 BY 1
035900        UNTIL W-SUBIDX > SEN-TEMPLATES-TOT.
036000     MOVE SEN-RELS-TOT             TO SS-RELS-TOT (SEN-TBL-TOT).
036100     PERFORM 1340-MOVE-SEN-REL-IN THRU 1340-MOVE-SEN-REL-IN-EXIT
036200        VARYING W-SUBIDX FROM 1 BY 1
036300        UNTIL W-SUBIDX > SEN-RELS-TOT.
036400     MOVE SEN-TAG-COUNT            TO SS-TAG-COUNT (SEN-TBL-TOT).
036500 1310-MOVE-SENSE-IN-EXIT.
036600     EXIT.
036700*
036800* ----------------------------------------------------------------
036900* 1320 - UN SOLO FRAME VERBALE DEL SENSO IN CORSO IN 1310
037000* ----------------------------------------------------------------
037100 1320-MOVE-SEN-FRAME-IN.
037200     MOVE SEN-FRAME (W-SUBIDX)
037300                 TO SS-FRAME (SEN-TBL-TOT W-SUBIDX).
037400 1320-MOVE-SEN-FRAME-IN-EXIT.
037500     EXIT.
037600*
037700* ----------------------------------------------------------------
037800* 1330 - UN SOLO TEMPLATE VERBALE DEL SENSO IN CORSO IN 1310
037900* ----------------------------------------------------------------
038000 1330-MOVE-SEN-TMPL-IN.
038100     MOVE SEN-TEMPLATE (W-SUBIDX)
038200                 TO SS-TEMPLATE (SEN-TBL-TOT W-SUBIDX).
038300 1330-MOVE-SEN-TMPL-IN-EXIT.
038400     EXIT.
038500*
038600* ----------------------------------------------------------------
038700* 1340 - UNA SOLA RELAZIONE DI SENSO DEL SENSO IN CORSO IN 1310
038800* ----------------------------------------------------------------
038900 1340-MOVE-SEN-REL-IN.
039000     MOVE SEN-REL-TYPE (W-SUBIDX)
039100                 TO SS-REL-TYPE (SEN-TBL-TOT W-SUBIDX).
039200     MOVE SEN-REL-TARGET (W-SUBIDX)
039300                 TO SS-REL-TARGET (SEN-TBL-TOT W-SUBIDX).
039400 1340-MOVE-SEN-REL-IN-EXIT.
039500     EXIT.
039600*
039700 1400-LOAD-VTEMPLATE.
039800     MOVE ZERO                   TO VTP-TBL-TOT.
039900     OPEN INPUT VTP-FILE.
040000     IF NOT FS-VTP-OK
040100        DISPLAY 'W60M001 - OPEN VTPLIN FALLITA, FS=' FS-VTP
040200        MOVE 16                  TO RETURN-CODE
040300        GO TO 1400-LOAD-VTEMPLATE-EXIT
040400     END-IF.
040500     READ VTP-FILE.
040600     PERFORM 1410-MOVE-VTEMPLATE-IN THRU 1410-MOVE-VTEMPLATE-IN-EXIT
040700        UNTIL FS-VTP-EOF.
040800     CLOSE VTP-FILE.
040900     DISPLAY 'W60M001 - TEMPLATE VERBALI CARICATI: ' VTP-TBL-TOT.
041000 1400-LOAD-VTEMPLATE-EXIT.
041100     EXIT.
041200*
041300* ----------------------------------------------------------------
041400* 1410 - UN SOLO TEMPLATE VERBALE DEL CICLO DI CARICA 1400
041500* ----------------------------------------------------------------
041600 1410-MOVE-VTEMPLATE-IN.
041700     ADD 1                       TO VTP-TBL-TOT.
041800     MOVE VTP-TEMPLATE-ID        TO VT-TEMPLATE-ID   (VTP-TBL-TOT).
041900     MOVE VTP-TEMPLATE-TEXT      TO VT-TEMPLATE-TEXT (VTP-TBL-TOT).
042000     READ VTP-FILE.
042100 1410-MOVE-VTEMPLATE-IN-EXIT.
042200     EXIT.
042300*
042400 1500-LOAD-WN31-RANK.
042500     MOVE ZERO                   TO WN31-TBL-TOT.
042600     OPEN INPUT WN31-FILE.
042700     IF NOT FS-WN31-OK
042800        DISPLAY 'W60M001 - OPEN SENSORD FALLITA, FS=' FS-WN31
042900        DISPLAY 'W60M001 - SI PROSEGUE SENZA TABELLA DI RANGO'
043000        GO TO 1500-LOAD-WN31-RANK-EXIT
043100     END-IF.
043200     READ WN31-FILE.
043300     PERFORM 1510-MOVE-WN31-RANK-IN THRU 1510-MOVE-WN31-RANK-IN-EXIT
043400        UNTIL FS-WN31-EOF.
043500     CLOSE WN31-FILE.
043600     DISPLAY 'W60M001 - RIGHE TABELLA RANGO WN3.1: ' WN31-TBL-TOT.
043700 1500-LOAD-WN31-RANK-EXIT.
043800     EXIT.
043900*
044000* ----------------------------------------------------------------
044100* 1510 - UNA SOLA RIGA DELLA TAVOLA DI RANGO WN3.1 DEL CICLO DI
044200*        CARICA 1500
044300* ----------------------------------------------------------------
044400 1510-MOVE-WN31-RANK-IN.
044500     ADD 1                       TO WN31-TBL-TOT.
044600     MOVE WN31-REC-KEY           TO WN31-KEY  (WN31-TBL-TOT).
044700     MOVE WN31-REC-RANK          TO WN31-RANK (WN31-TBL-TOT).
044800     READ WN31-FILE.
044900 1510-MOVE-WN31-RANK-IN-EXIT.
045000     EXIT.
045100*
045200* ----------------------------------------------------------------
045300* 2000 - ESECUZIONE DELLE OTTO PASSATE DI GRINDING, NELL'ORDINE
045400*        PREVISTO DAL FLUSSO BATCH (OFFSET, DATI, INDICI ...)
045500* ----------------------------------------------------------------
045600 2000-RUN-GRIND-PASSES.
045700     MOVE ZERO                   TO RECAP-TOT.
045800     DISPLAY '--- PASSO 1: OFFSET PASS (GrindOffsets) ---'.
045900     CALL CC-ISO-OFFSET-PGM USING SYN-TBL OFS-TBL MR
046000              ON EXCEPTION PERFORM 8000-RAISE-CALL-ERROR
046100          NOT ON EXCEPTION PERFORM 8100-CHECK-STEP-RESULT
046200     END-CALL.
046300*
046400     DISPLAY '--- PASSO 2: DATA PASS (DataGrinder) ---'.
046500     CALL CC-ISO-DATA-PGM USING SYN-TBL OFS-TBL SEN-TBL
046600                                REL-TABLE
046700                                FRM-TABLE LXF-TABLE
046800                                CDR-COMPAT-SWITCHES
046900                                W60-RECAP-AREA MR
047000              ON EXCEPTION PERFORM 8000-RAISE-CALL-ERROR
047100          NOT ON EXCEPTION PERFORM 8100-CHECK-STEP-RESULT
047200     END-CALL.
047300*
047400     DISPLAY '--- PASSO 3: WORD INDEX PASS (WordIndexer) ---'.
047500     CALL CC-ISO-WORDIDX-PGM USING SEN-TBL OFS-TBL REL-TABLE
047600                                   FRM-TABLE LXF-TABLE
047700                                   CDR-COMPAT-SWITCHES
047800                                   W60-RECAP-AREA MR
047900              ON EXCEPTION PERFORM 8000-RAISE-CALL-ERROR
048000          NOT ON EXCEPTION PERFORM 8100-CHECK-STEP-RESULT
048100     END-CALL.
048200*
048300     DISPLAY '--- PASSO 4: SENSE INDEX PASS (SenseIndexer) ---'.
048400     CALL CC-ISO-SENSEIDX-PGM USING SEN-TBL OFS-TBL MR
048500              ON EXCEPTION PERFORM 8000-RAISE-CALL-ERROR
048600          NOT ON EXCEPTION PERFORM 8100-CHECK-STEP-RESULT
048700     END-CALL.
048800*
048900     DISPLAY '--- PASSO 5: MORPHOLOGY PASS (MorphGrinder) ---'.
049000     CALL CC-ISO-MORPH-PGM USING LEX-TBL MR
049100              ON EXCEPTION PERFORM 8000-RAISE-CALL-ERROR
049200          NOT ON EXCEPTION PERFORM 8100-CHECK-STEP-RESULT
049300     END-CALL.
049400*
049500     DISPLAY '--- PASSO 6: TEMPLATE INDEX PASS (TemplateIndexer) ---'.
049600     CALL CC-ISO-TMPLIDX-PGM USING SEN-TBL MR
049700              ON EXCEPTION PERFORM 8000-RAISE-CALL-ERROR
049800          NOT ON EXCEPTION PERFORM 8100-CHECK-STEP-RESULT
049900     END-CALL.
050000*
050100     DISPLAY '--- PASSO 7: TEMPLATE TEXT PASS (TemplateGrinder) ---'.
050200     CALL CC-ISO-TMPLTXT-PGM USING VTP-TBL MR
050300              ON EXCEPTION PERFORM 8000-RAISE-CALL-ERROR
050400          NOT ON EXCEPTION PERFORM 8100-CHECK-STEP-RESULT
050500     END-CALL.
050600*
050700     DISPLAY '--- PASSO 8: TAG COUNT PASSES (GrindTagCounts) ---'.
050800     CALL CC-ISO-TAGCNT-PGM USING SEN-TBL MR
050900              ON EXCEPTION PERFORM 8000-RAISE-CALL-ERROR
051000          NOT ON EXCEPTION PERFORM 8100-CHECK-STEP-RESULT
051100     END-CALL.
051200 2000-RUN-GRIND-PASSES-EXIT.
051300     EXIT.
051400*
051500 8000-RAISE-CALL-ERROR.
051600     DISPLAY 'W60M001 - CALL ECCEZIONE SU PASSO DI GRINDING'.
051700     MOVE 90                     TO RETURN-CODE.
051800     GOBACK.
051900*
052000 8100-CHECK-STEP-RESULT.
052100     IF MR-FATAL
052200        DISPLAY 'W60M001 - PASSO ABORTITO: ' MR-DESCRIPTION
052300        DISPLAY 'W60M001 - POSIZIONE: ' MR-POSITION
052400        MOVE 91                  TO RETURN-CODE
052500        GOBACK
052600     END-IF.
052700*
052800* ----------------------------------------------------------------
052900* 9000 - RECAP DI FINE JOB (CONTROL-BREAK SULLE CAUSE DI RIGETTO)
053000* ----------------------------------------------------------------
053100 9000-SHOW-RECAP.
053200     DISPLAY ' '.
053300     DISPLAY '************ RECAP INCOMPATIBILITA WNDB ***********'.
053400     IF RECAP-TOT EQUAL ZERO
053500        DISPLAY '* NESSUNA INCOMPATIBILITA RILEVATA IN QUESTO RUN  *'
053600     ELSE
053700        PERFORM 9010-SHOW-ONE-RECAP-ENTRY
053800                               THRU 9010-SHOW-ONE-RECAP-ENTRY-EXIT
053900           VARYING RECAP-IDX FROM 1 BY 1
054000           UNTIL RECAP-IDX > RECAP-TOT
054100     END-IF.
054200     DISPLAY '* SYNSET  N/V/A/R: ' PC-SYNSET-N ' ' PC-SYNSET-V
054300              ' ' PC-SYNSET-A ' ' PC-SYNSET-R.
054400     DISPLAY '* LEMMI   N/V/A/R: ' PC-LEMMA-N ' ' PC-LEMMA-V
054500              ' ' PC-LEMMA-A ' ' PC-LEMMA-R.
054600     DISPLAY '* SENSI TOTALI:    ' PC-SENSE-TOTAL.
054700     DISPLAY '* SENSI TAGGATI:   ' PC-TAGGED-SENSE-TOTAL.
054800     DISPLAY '*****************************************************'.
054900     DISPLAY ' '.
055000     MOVE ZERO                   TO RECAP-TOT.
055100 9000-SHOW-RECAP-EXIT.
055200     EXIT.
055300*
055400* ----------------------------------------------------------------
055500* 9010 - UNA SOLA VOCE DEL RECAP DI FINE JOB DEL CICLO 9000
055600* ----------------------------------------------------------------
055700 9010-SHOW-ONE-RECAP-ENTRY.
055800     DISPLAY '* ' RECAP-CAUSE (RECAP-IDX)
055900             ' ...... ' RECAP-COUNT (RECAP-IDX).
056000 9010-SHOW-ONE-RECAP-ENTRY-EXIT.
056100     EXIT.
