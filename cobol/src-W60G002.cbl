000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60G002.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  03/16/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60G002
001100* **++ DATAGRINDER - seconda passata del macinino WNDB.  SCRIVE
001200*      LE RIGHE DEFINITIVE DI data.noun/data.verb/data.adj/data.adv
001300*      USANDO LA MAPPA OFFSET CALCOLATA DA W60G001, CODIFICANDO
001400*      OGNI RELAZIONE/LEXID TRAMITE IL CODER (W60C001) E
001500*      COMPONENDO DEFINIZIONI/ESEMPI TRAMITE IL FORMATTER
001600*      (W60F001).  CONVALIDA L'OFFSET CALCOLATO CONTRO LA
001700*      LUNGHEZZA EFFETTIVA SCRITTA E SEGNALA OGNI DISALLINEAMENTO.
001800*----------------------------------------------------------------
001900*                     S T O R I A   M O D I F I C H E
002000*----------------------------------------------------------------
002100* 03/16/89 AA  PRIMA STESURA                                      RQ00193
002200* 04/27/89 AA  AGGIUNTA CHIAMATA AL CODER PER LE RELAZIONI        RQ00235
002300* 05/14/89 AA  AGGIUNTA CHIAMATA AL FORMATTER PER DEFINIZIONI     RQ00251
002400* 10/02/89 MR  AGGIUNTO CONTROLLO INCROCIATO SULL'OFFSET          RQ00308
002500* 03/19/90 AA  GESTITA RELAZIONE IGNOTA - RIGETTO FATALE          RQ00471
002600* 11/25/91 DV  DEDUPLICAZIONE RELAZIONI/FRAME PRIMA DELLA RESA    RQ00714
002700* 06/08/92 TG  AGGIUNTA CODIFICA LEXID MODULO 16                  RQ00769
002800* 01/14/93 AA  COLLASSO PUNTATORI VERBALI "TUTTI I MEMBRI"        RQ00853
002900* 08/30/94 MR  CORRETTA RESA QUANDO SYNSET SENZA ESEMPI           RQ00996
003000* 02/20/96 DV  ESTESO LIMITE RELAZIONI A 30 PER SYNSET            RQ01249
003100* 07/11/97 TG  RECAP INCOMPATIBILITA PER CAUSA, NON PIU PER POS   RQ01389
003200* 09/12/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0039
003300* 04/19/00 AA  AGGIORNATO PER RELAZIONI ESTESE VERBALI            RQ01862
003400* 11/08/05 AA  ADEGUATO A LAYOUT SYNSET REL.31 (CAMPO TYPE)       RQ02413
003500* 03/02/06 AA  AGGIUNTI I SEPARATORI DI CAMPO E IL CAMPO W_CNT,   RQ02458
003600*              MANCANTI DA SEMPRE - NON ERA UN FORMATO wndb(5WN)  RQ02458
003700* 02/14/07 MR  RESE ANCHE LE RELAZIONI DI SENSO (ERANO DEL TUTTO  RQ02680
003800*              ASSENTI DALLA RIGA) - RICEVUTA SEN-TBL, AGGIUNTI   RQ02680
003900*              3150/3160/3250; RIGETTO CATTURATO E SCARTATO, A    RQ02680
004000*              DIFFERENZA DELLA RELAZIONE DI SYNSET (RIGETTO      RQ02680
004100*              FATALE) - VEDERE REGOLA IN W60C001                 RQ02680
004200* 02/14/07 MR  PROPAGATO MR-FATAL AI CICLI 0100/2000 (PRIMA UNA   RQ02680
004300*              RELAZIONE DI SYNSET IGNOTA NON FERMAVA DAVVERO LA  RQ02680
004400*              PASSATA) E CORRETTO L'ORDINE DEI CONTROLLI SU      RQ02680
004500*              3500 (LO SCARTO DI OFFSET SCRIVEVA LO STESSO)      RQ02680
004600* 03/21/07 MR  RESA REALE DEL CAMPO FRAME VERBALE (PRIMA SEMPRE    RQ02701
004700*              '00') - LETTI SEN-TBL/SS-FRAMES-TOT/SS-FRAME PER    RQ02701
004800*              OGNI MEMBRO, CODIFICATI COL CODER (CORRETTO ANCHE   RQ02701
004900*              IL SENSO DELLA SEARCH IN 2000-CODE-FRAME DI         RQ02701
005000*              W60C001) E COLLASSATI A MEMBRO 00 SE VALE PER TUTTI RQ02701
005100*              I MEMBRI DEL SYNSET - NUOVI 3460/3461/3462/3465/    RQ02701
005200*              3466/3467/3469/3470/3471/3472                       RQ02701
005300* 05/09/07 AA  RISCRITTI TUTTI I CICLI INTERNI (PERFORM...         RQ02755
005400*              END-PERFORM) IN PARAGRAFI NUMERATI PERFORM...THRU   RQ02755
005500*              ...EXIT, PER CONFORMITA' ALLO STANDARD DI REPARTO   RQ02755
005600*              EL.04 SULLA PROGRAMMAZIONE STRUTTURATA - NESSUNA    RQ02755
005700*              PERFORM INLINE RESIDUA IN QUESTO PROGRAMMA          RQ02755
005800*----------------------------------------------------------------
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.    IBM-370.
006200 OBJECT-COMPUTER.    IBM-370.
006300 SPECIAL-NAMES.
006400     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT DATA-FILE           ASSIGN TO DATAOUT
006900                                 FILE STATUS IS FS-DATA.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  DATA-FILE
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  DATA-OUT-REC                PIC X(4000).
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000 01  FS-DATA                      PIC XX.
008100     88  FS-DATA-OK                        VALUE '00'.
008200*
008300 01  WS-POS-WORK.
008400     03  WS-POS-CURRENT           PIC X(01) VALUE SPACE.
008500     03  WS-POS-TB.
008600         05  FILLER               PIC X(01) VALUE 'n'.
008700         05  FILLER               PIC X(01) VALUE 'v'.
008800         05  FILLER               PIC X(01) VALUE 'a'.
008900         05  FILLER               PIC X(01) VALUE 'r'.
009000 01  WS-POS-TB-X REDEFINES WS-POS-WORK.
009100     03  FILLER                   PIC X(01).
009200     03  WS-POS-EL OCCURS 4 TIMES PIC X(01).
009300*
009400 01  WS-LINE-AREA.
009500     03  WS-LINE-TEXT             PIC X(4000) VALUE SPACE.
009600     03  WS-LINE-LEN              PIC 9(08) COMP VALUE ZERO.
009700 01  WS-LINE-AREA-X REDEFINES WS-LINE-AREA.
009800     03  FILLER                   PIC X(4000).
009900     03  FILLER                   PIC X(12).
010000*
010100 01  WS-REL-WORK.
010200     03  WS-REL-TOT-CLEAN         PIC 9(02) COMP VALUE ZERO.
010300     03  WS-REL-TB-CLEAN.
010400         05  WS-REL-CLEAN OCCURS 0 TO 30 TIMES
010500                          DEPENDING ON WS-REL-TOT-CLEAN
010600                          INDEXED BY WS-REL-CLEAN-IDX.
010700             10  WS-REL-CLEAN-TYPE    PIC X(24).
010800             10  WS-REL-CLEAN-TARGET  PIC X(12).
010900             10  WS-REL-CLEAN-SRC     PIC 9(03) COMP.
011000             10  WS-REL-CLEAN-TGT     PIC 9(03) COMP.
011100 01  WS-REL-WORK-X REDEFINES WS-REL-WORK.
011200     03  FILLER                   PIC 9(02) COMP.
011300     03  FILLER                   PIC X(17952).
011400*
011500* **++ 02/14/07 MR - area di deduplica per le relazioni di SENSO
011600*     del synset corrente (RQ02680).  RACCOLTE DA TUTTI I SENSI
011700*     DEL SYNSET, OGNUNO DEDUPLICATO SOLO CONTRO SE STESSO (LA
011800*     REGOLA E' "DUPLICATI DI UN SINGOLO SENSO", NON FRA SENSI
011900*     DIVERSI) - WS-SEN-REL-CLEAN-SRC-SEN RICORDA DA QUALE
012000*     INDICE DI SEN-TBL VIENE OGNI VOCE, SOLO PER LA DEDUPLICA.
012100* --- LIMITE 800 = ST-MEMBERS-TOT MASSIMO (40) PER SS-RELS-TOT
012200*     MASSIMO (20) PER SENSO, CASO PEGGIORE DI UN SOLO SYNSET ---
012300 01  WS-SEN-REL-WORK.
012400     03  WS-SEN-REL-TOT-CLEAN     PIC 9(03) COMP VALUE ZERO.
012500     03  WS-SEN-REL-TB-CLEAN.
012600         05  WS-SEN-REL-CLEAN OCCURS 0 TO 800 TIMES
012700                          DEPENDING ON WS-SEN-REL-TOT-CLEAN
012800                          INDEXED BY WS-SEN-REL-CLEAN-IDX.
012900             10  WS-SEN-REL-CLEAN-TYPE     PIC X(24).
013000             10  WS-SEN-REL-CLEAN-TARGET   PIC X(40).
013100             10  WS-SEN-REL-CLEAN-SRC      PIC 9(03) COMP.
013200             10  WS-SEN-REL-CLEAN-TGT      PIC 9(03) COMP.
013300             10  WS-SEN-REL-CLEAN-SRC-SEN  PIC 9(09) COMP.
013400*
013500* **++ 03/21/07 MR - area di raccolta/collasso per il campo frame
013600*     verbale del synset corrente (RQ02701).  WS-VFR-RAW RACCOGLIE
013700*     UNA VOCE (FRAME,MEMBRO) PER OGNI FRAME CODIFICATO DI OGNI
013800*     SENSO DEI MEMBRI DEL SYNSET; WS-VFR-CLEAN E' IL RISULTATO
013900*     DOPO IL COLLASSO "TUTTI I MEMBRI" (RQ00853, GIA' FATTO PER LE
014000*     RELAZIONI, ORA FATTO ANCHE QUI PER I FRAME).  WS-VFR-RAW-DONE
014100*     SEGNA LE VOCI GIA' ASSORBITE DA UN GRUPPO FRAME GIA' CONTATO.
014200* --- LIMITE 400 = ST-MEMBERS-TOT MASSIMO (40) PER SS-FRAMES-TOT
014300*     MASSIMO (10) PER SENSO, CASO PEGGIORE DI UN SOLO SYNSET ---
014400 01  WS-VFR-WORK.
014500     03  WS-VFR-RAW-TOT           PIC 9(03) COMP VALUE ZERO.
014600     03  WS-VFR-RAW-TB.
014700         05  WS-VFR-RAW OCCURS 0 TO 400 TIMES
014800                          DEPENDING ON WS-VFR-RAW-TOT
014900                          INDEXED BY WS-VFR-RAW-IDX.
015000             10  WS-VFR-RAW-NUM       PIC 9(02) COMP.
015100             10  WS-VFR-RAW-MEMBER    PIC 9(02) COMP.
015200             10  WS-VFR-RAW-DONE      PIC X(01) VALUE 'N'.
015300     03  WS-VFR-CLEAN-TOT         PIC 9(03) COMP VALUE ZERO.
015400     03  WS-VFR-CLEAN-TB.
015500         05  WS-VFR-CLEAN OCCURS 0 TO 400 TIMES
015600                          DEPENDING ON WS-VFR-CLEAN-TOT
015700                          INDEXED BY WS-VFR-CLEAN-IDX.
015800             10  WS-VFR-CLEAN-NUM      PIC 9(02) COMP.
015900             10  WS-VFR-CLEAN-MEMBER   PIC 9(02) COMP.
016000*
016100 01  WS-CTR.
016200     03  WS-POS-IDX               PIC 9(08) COMP VALUE ZERO.
016300     03  WS-REL-IDX               PIC 9(02) COMP VALUE ZERO.
016400     03  WS-REL-SCAN-IDX          PIC 9(02) COMP VALUE ZERO.
016500     03  WS-DEF-IDX               PIC 9(02) COMP VALUE ZERO.
016600     03  WS-EX-IDX                PIC 9(02) COMP VALUE ZERO.
016700     03  WS-MEMB-IDX              PIC 9(02) COMP VALUE ZERO.
016800     03  WS-LEXID-MOD             PIC 9(03) COMP VALUE ZERO.
016900     03  WS-DUP-FOUND             PIC 9(01) COMP VALUE ZERO.
017000     03  WS-JOIN-TOT              PIC 9(02) COMP VALUE ZERO.
017100     03  WS-LEXFILE-NUM           PIC 9(02) VALUE ZERO.
017200     03  WS-LEXID-QUOT            PIC 9(05) COMP VALUE ZERO.
017300     03  WS-RUN-OFFSET            PIC 9(08) COMP VALUE ZERO.
017400     03  WS-OWN-OFFSET            PIC 9(08) VALUE ZERO.
017500     03  WS-LEMMA-LEN             PIC 9(04) COMP VALUE ZERO.
017600     03  WS-JOIN-LEN              PIC 9(04) COMP VALUE ZERO.
017700     03  WS-SEN-REL-SCAN-IDX      PIC 9(02) COMP VALUE ZERO.
017800     03  WS-SEN-REL-IDX           PIC 9(03) COMP VALUE ZERO.
017900     03  WS-SEN-REL-APPEND-TOT    PIC 9(03) COMP VALUE ZERO.
018000     03  WS-REL-COUNT-POS         PIC 9(04) COMP VALUE ZERO.
018100     03  WS-REL-COUNT-TOTAL       PIC 9(03) COMP VALUE ZERO.
018200     03  WS-VFR-MEMB-IDX          PIC 9(02) COMP VALUE ZERO.
018300     03  WS-VFR-FRM-IDX           PIC 9(02) COMP VALUE ZERO.
018400     03  WS-VFR-SCAN-IDX          PIC 9(03) COMP VALUE ZERO.
018500     03  WS-VFR-MATCH-TOT         PIC 9(03) COMP VALUE ZERO.
018600*
018700* --- tavola esadecimale manuale per WCNT/LEXID, niente
018800*     FUNCTION HEX-OF (stessa tecnica del Formatter W60F001) ---
018900 01  WS-HEX-SOURCE                PIC X(16) VALUE
019000                                      '0123456789abcdef'.
019100 01  WS-HEX-TABLE REDEFINES WS-HEX-SOURCE.
019200     03  WS-HEX-DIGIT OCCURS 16 TIMES PIC X(01).
019300 01  WS-HEX-PAIR                  PIC X(02) VALUE SPACE.
019400 01  WS-NIBBLE-WORK.
019500     03  WS-HI-NIBBLE              PIC 9(02) COMP VALUE ZERO.
019600     03  WS-LO-NIBBLE              PIC 9(02) COMP VALUE ZERO.
019700 01  WS-ESC-LEMMA                  PIC X(80) VALUE SPACE.
019800*
019900 01  WS-ARG-SPACE                 PIC X(80) VALUE SPACE.
020000 01  WS-ARG-ZERO                  PIC 9(02) COMP VALUE ZERO.
020100 01  WS-ARG-HDR                   PIC X(240) VALUE SPACE.
020200*
020300 01  WS-JOIN-TB.
020400     03  WS-JOIN-EL OCCURS 10 TIMES PIC X(200).
020500 01  WS-JOIN-OUT                   PIC X(800).
020600*
020700* **++ area locale per l'interfaccia col Coder (W60C001); la
020800*     tabella delle relazioni e' nella LINKAGE (area di chi
020900*     chiama), ma l'area di chiamata CDR-AREA e' tutta nostra.
021000 01  CDR-AREA.
021100     03  CDR-FUNCTION             PIC X(01).
021200         88  CDR-FN-RELATION                VALUE 'R'.
021300         88  CDR-FN-FRAME                    VALUE 'F'.
021400         88  CDR-FN-LEXFILE                  VALUE 'L'.
021500     03  CDR-IN-POS               PIC X(01).
021600     03  CDR-IN-NAME              PIC X(24).
021700     03  CDR-OUT-SYMBOL           PIC X(02).
021800     03  CDR-OUT-NUM              PIC 9(02).
021900     03  CDR-OUT-EXTENDED         PIC X(01).
022000     03  FILLER                   PIC X(10) VALUE SPACE.
022100*
022200 COPY W60MCSP.
022300 COPY W60MREL REPLACING ==:X:== BY ==L==.
022400 COPY W60MPTR REPLACING ==:X:== BY ==L==.
022500*
022600 LINKAGE SECTION.
022700 COPY W60MSYN.
022800 COPY W60MOFS.
022900 COPY W60MSEN.
023000 COPY W60MCOD.
023100 COPY W60MCNT.
023200 COPY W60MRES.
023300*
023400 PROCEDURE DIVISION USING SYN-TBL OFS-TBL SEN-TBL
023500                           REL-TABLE FRM-TABLE
023600                           LXF-TABLE CDR-COMPAT-SWITCHES
023700                           W60-RECAP-AREA MR.
023800*
023900 0100-MAINLINE.
024000     MOVE ZERO                   TO MR-RESULT.
024100     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
024200                                     MR-POSITION.
024300     OPEN OUTPUT DATA-FILE.
024400     PERFORM 0150-GRIND-ONE-POS  THRU 0150-GRIND-ONE-POS-EXIT
024500        VARYING WS-POS-IDX FROM 1 BY 1
024600        UNTIL WS-POS-IDX > 4 OR MR-FATAL.
024700     CLOSE DATA-FILE.
024800     GOBACK.
024900*
025000* ----------------------------------------------------------------
025100* 0150 - UNA SINGOLA POS DEL CICLO 0100: NE RICAVA LA LETTERA E
025200*        MACINA TUTTI I SUOI SYNSET (05/09/07 AA - ESTRATTO DAL
025300*        CORPO DELLA PERFORM VARYING DI 0100, RQ02755)
025400* ----------------------------------------------------------------
025500 0150-GRIND-ONE-POS.
025600     MOVE WS-POS-EL (WS-POS-IDX) TO WS-POS-CURRENT.
025700     PERFORM 2000-GRIND-POS      THRU 2000-GRIND-POS-EXIT.
025800 0150-GRIND-ONE-POS-EXIT.
025900     EXIT.
026000*
026100* ----------------------------------------------------------------
026200* 2000 - PER UNA SINGOLA POS, SCRIVE LA RIGA DEFINITIVA DI OGNI
026300*        SUO SYNSET
026400* ----------------------------------------------------------------
026500 2000-GRIND-POS.
026600     MOVE ZERO                   TO WS-RUN-OFFSET.
026700     PERFORM 2100-GRIND-SYNSET   THRU 2100-GRIND-SYNSET-EXIT
026800        VARYING SYN-TBL-IDX FROM 1 BY 1
026900        UNTIL SYN-TBL-IDX > SYN-TBL-TOT OR MR-FATAL.
027000 2000-GRIND-POS-EXIT.
027100     EXIT.
027200*
027300* ----------------------------------------------------------------
027400* 2100 - UN SINGOLO SYNSET DEL CICLO 2000: SE E' DELLA POS IN
027500*        CORSO LO RENDE, LO CONTROLLA E LO SCRIVE (05/09/07 AA -
027600*        ESTRATTO DAL CORPO DELLA PERFORM VARYING DI 2000, RQ02755)
027700* ----------------------------------------------------------------
027800 2100-GRIND-SYNSET.
027900     IF ST-POS (SYN-TBL-IDX) EQUAL WS-POS-CURRENT
028000        PERFORM 3000-RENDER-REAL-LINE
028100        IF NOT MR-FATAL
028200           PERFORM 3500-CHECK-OFFSET
028300           IF NOT MR-FATAL
028400              PERFORM 4000-WRITE-DATA-LINE
028500              ADD WS-LINE-LEN   TO WS-RUN-OFFSET
028600           END-IF
028700        END-IF
028800     END-IF.
028900 2100-GRIND-SYNSET-EXIT.
029000     EXIT.
029100*
029200* ----------------------------------------------------------------
029300* 3000 - RESA DELLA RIGA data.<pos> DEFINITIVA PER IL SYNSET
029400*        CORRENTE, CAMPI SEPARATI DA SPAZIO PER COMPATIBILITA'
029500*        wndb(5WN): OFFSET(8) LEXFILE(2) TYPE(1) WCNT(2HEX)
029600*        [MEMBRI] PCNT(3) [PUNTATORI] [FRAME SE VERBO]
029700*        | DEFINIZIONI [; ESEMPI]
029800* ----------------------------------------------------------------
029900 3000-RENDER-REAL-LINE.
030000     MOVE SPACE                  TO WS-LINE-TEXT.
030100     MOVE ZERO                   TO WS-LINE-LEN.
030200     PERFORM 3100-DEDUP-RELATIONS.
030300     PERFORM 3050-FIND-OWN-OFFSET.
030400     IF MR-FATAL GO TO 3000-RENDER-REAL-LINE-EXIT END-IF.
030500     MOVE WS-OWN-OFFSET           TO WS-LINE-TEXT (1:8).
030600     MOVE SPACE                   TO WS-LINE-TEXT (9:1).
030700     PERFORM 3400-CODE-LEXID.
030800     MOVE WS-LEXFILE-NUM          TO WS-LINE-TEXT (10:2).
030900     MOVE SPACE                   TO WS-LINE-TEXT (12:1).
031000     MOVE ST-TYPE (SYN-TBL-IDX)   TO WS-LINE-TEXT (13:1).
031100     MOVE SPACE                   TO WS-LINE-TEXT (14:1).
031200     PERFORM 3420-HEX-OF-WCNT.
031300     MOVE WS-HEX-PAIR             TO WS-LINE-TEXT (15:2).
031400     MOVE 16                      TO WS-LINE-LEN.
031500     PERFORM 3300-APPEND-MEMBER  THRU 3300-APPEND-MEMBER-EXIT
031600        VARYING WS-MEMB-IDX FROM 1 BY 1
031700        UNTIL WS-MEMB-IDX > ST-MEMBERS-TOT (SYN-TBL-IDX)
031800           OR MR-FATAL.
031900     IF MR-FATAL GO TO 3000-RENDER-REAL-LINE-EXIT END-IF.
032000     MOVE SPACE                   TO WS-LINE-TEXT (WS-LINE-LEN + 1:1).
032100     ADD 1                        TO WS-LINE-LEN.
032200* --- 02/14/07 MR - si riserva il campo PCNT (3 cifre) e si
032300*     rimanda la scrittura a quando si conoscono anche le
032400*     relazioni di senso effettivamente rese (RQ02680) ---
032500     MOVE WS-LINE-LEN             TO WS-REL-COUNT-POS.
032600     ADD 3                        TO WS-LINE-LEN.
032700     PERFORM 3200-APPEND-RELATION THRU 3200-APPEND-RELATION-EXIT
032800        VARYING WS-REL-IDX FROM 1 BY 1
032900        UNTIL WS-REL-IDX > WS-REL-TOT-CLEAN OR MR-FATAL.
033000     IF MR-FATAL GO TO 3000-RENDER-REAL-LINE-EXIT END-IF.
033100     MOVE ZERO                    TO WS-SEN-REL-APPEND-TOT.
033200     PERFORM 3150-GATHER-SENSE-RELATIONS.
033300     PERFORM 3250-APPEND-SENSE-RELATION
033400                                  THRU 3250-APPEND-SENSE-RELATION-EXIT
033500        VARYING WS-SEN-REL-IDX FROM 1 BY 1
033600        UNTIL WS-SEN-REL-IDX > WS-SEN-REL-TOT-CLEAN.
033700     MOVE WS-REL-TOT-CLEAN        TO WS-REL-COUNT-TOTAL.
033800     ADD WS-SEN-REL-APPEND-TOT    TO WS-REL-COUNT-TOTAL.
033900     MOVE WS-REL-COUNT-TOTAL      TO WS-LINE-TEXT
034000                                       (WS-REL-COUNT-POS + 1:3).
034100     IF ST-POS (SYN-TBL-IDX) EQUAL 'v'
034200        PERFORM 3460-APPEND-VERB-FRAMES
034300        IF MR-FATAL GO TO 3000-RENDER-REAL-LINE-EXIT END-IF
034400     END-IF.
034500     PERFORM 3600-APPEND-DEFS-AND-EXAMPLES.
034600 3000-RENDER-REAL-LINE-EXIT.
034700     EXIT.
034800*
034900* ----------------------------------------------------------------
035000* 3420 - CIFRE ESADECIMALI DEL CONTEGGIO MEMBRI (WCNT), TAVOLA
035100*        MANUALE, NESSUNA FUNCTION HEX-OF
035200* ----------------------------------------------------------------
035300 3420-HEX-OF-WCNT.
035400     DIVIDE ST-MEMBERS-TOT (SYN-TBL-IDX) BY 16
035500        GIVING WS-HI-NIBBLE REMAINDER WS-LO-NIBBLE.
035600     MOVE WS-HEX-DIGIT (WS-HI-NIBBLE + 1) TO WS-HEX-PAIR (1:1).
035700     MOVE WS-HEX-DIGIT (WS-LO-NIBBLE + 1) TO WS-HEX-PAIR (2:1).
035800 3420-HEX-OF-WCNT-EXIT.
035900     EXIT.
036000*
036100* ----------------------------------------------------------------
036200* 3460 - CAMPO FRAME VERBALE: frame_count {+ frame_num(2) member(2X)}*
036300*        (wndb(5WN) LO RICHIEDE SEMPRE PRESENTE PER I VERBI, ANCHE A
036400*        ZERO).  RACCOLTA (3461/3462) I FRAME SIMBOLICI DI OGNI
036500*        SENSO DI OGNI MEMBRO DA SEN-TBL/SS-FRAME, CODIFICA COL
036600*        CODER (W60C001); COLLASSO (3465/3466/3467/3469) I FRAME
036700*        APPLICABILI A TUTTI I MEMBRI DEL SYNSET SUL MEMBRO 00,
036800*        COME GIA' FATTO PER I PUNTATORI NEL 1993 (RQ00853); RESA
036900*        (3470/3471/3472).  03/21/07 MR - RQ02701
037000* ----------------------------------------------------------------
037100 3460-APPEND-VERB-FRAMES.
037200     MOVE SPACE                   TO WS-LINE-TEXT (WS-LINE-LEN + 1:1).
037300     ADD 1                        TO WS-LINE-LEN.
037400     MOVE ZERO                    TO WS-VFR-RAW-TOT.
037500     PERFORM 3461-GATHER-MEMBER-FRAMES
037600                                  THRU 3461-GATHER-MEMBER-FRAMES-EXIT
037700        VARYING WS-VFR-MEMB-IDX FROM 1 BY 1
037800        UNTIL WS-VFR-MEMB-IDX > ST-MEMBERS-TOT (SYN-TBL-IDX)
037900           OR MR-FATAL.
038000     IF MR-FATAL GO TO 3460-APPEND-VERB-FRAMES-EXIT END-IF.
038100     PERFORM 3465-COLLAPSE-VERB-FRAMES
038200                                  THRU 3465-COLLAPSE-VERB-FRAMES-EXIT.
038300     PERFORM 3470-RENDER-VERB-FRAMES
038400                                  THRU 3470-RENDER-VERB-FRAMES-EXIT.
038500 3460-APPEND-VERB-FRAMES-EXIT.
038600     EXIT.
038700*
038800* ----------------------------------------------------------------
038900* 3461 - RACCOLTA DEI FRAME DI UN SOLO MEMBRO DEL SYNSET: NE TROVA
039000*        IL SENSO IN SEN-TBL (STESSA TECNICA DI 3050-FIND-OWN-
039100*        OFFSET E 3150-GATHER-SENSE-RELATIONS - UN SOLO SENSO PER
039200*        COPPIA LEMMA/SYNSET) E NE CODIFICA OGNI FRAME (3462)
039300* ----------------------------------------------------------------
039400 3461-GATHER-MEMBER-FRAMES.
039500     SET SEN-TBL-IDX              TO 1.
039600     SEARCH SEN-TBL-EL
039700        AT END
039800           CONTINUE
039900        WHEN SS-SYNSET-ID (SEN-TBL-IDX) EQUAL ST-ID (SYN-TBL-IDX)
040000         AND SS-LEMMA (SEN-TBL-IDX) EQUAL
040100               ST-MEMBER-LEMMA (SYN-TBL-IDX WS-VFR-MEMB-IDX)
040200           PERFORM 3462-CODE-MEMBER-FRAME
040300                                  THRU 3462-CODE-MEMBER-FRAME-EXIT
040400              VARYING WS-VFR-FRM-IDX FROM 1 BY 1
040500              UNTIL WS-VFR-FRM-IDX > SS-FRAMES-TOT (SEN-TBL-IDX)
040600                 OR MR-FATAL
040700     END-SEARCH.
040800 3461-GATHER-MEMBER-FRAMES-EXIT.
040900     EXIT.
041000*
041100* ----------------------------------------------------------------
041200* 3462 - CODIFICA DI UN SOLO FRAME SIMBOLICO DEL SENSO TROVATO DA
041300*        3461, E ACCUMULO IN WS-VFR-RAW.  FRAME ESTESO DISATTIVATO
041400*        (MR-WARNING) -> SI ACCUMULA NEL RECAP E SI SCARTA IL SOLO
041500*        FRAME, COME LA RELAZIONE DI SENSO IGNOTA IN 3250; FRAME
041600*        NON IN TABELLA (MR-FATAL) -> SI RILANCIA, COME LA
041700*        RELAZIONE DI SYNSET IGNOTA IN 3200
041800* ----------------------------------------------------------------
041900 3462-CODE-MEMBER-FRAME.
042000     MOVE 'F'                     TO CDR-FUNCTION.
042100     MOVE SS-FRAME (SEN-TBL-IDX WS-VFR-FRM-IDX) TO CDR-IN-NAME.
042200     CALL 'W60C001' USING REL-TABLE FRM-TABLE LXF-TABLE
042300                          CDR-COMPAT-SWITCHES CDR-AREA MR.
042400     IF MR-FATAL
042500        GO TO 3462-CODE-MEMBER-FRAME-EXIT
042600     END-IF.
042700     IF MR-WARNING
042800        PERFORM 3700-ADD-RECAP-ENTRY
042900        MOVE ZERO                 TO MR-RESULT
043000     ELSE
043100        ADD 1                     TO WS-VFR-RAW-TOT
043200        MOVE CDR-OUT-NUM          TO WS-VFR-RAW-NUM    (WS-VFR-RAW-TOT)
043300        MOVE WS-VFR-MEMB-IDX      TO WS-VFR-RAW-MEMBER (WS-VFR-RAW-TOT)
043400        MOVE 'N'                  TO WS-VFR-RAW-DONE   (WS-VFR-RAW-TOT)
043500     END-IF.
043600 3462-CODE-MEMBER-FRAME-EXIT.
043700     EXIT.
043800*
043900* ----------------------------------------------------------------
044000* 3465 - COLLASSO "TUTTI I MEMBRI": UN FRAME CHE RICORRE IN WS-VFR-
044100*        RAW UNA VOLTA PER OGNUNO DEI MEMBRI DEL SYNSET SI RIDUCE A
044200*        UN'UNICA VOCE SUL MEMBRO 00; ALTRIMENTI RESTANO LE VOCI
044300*        INDIVIDUALI (3466/3467/3469)
044400* ----------------------------------------------------------------
044500 3465-COLLAPSE-VERB-FRAMES.
044600     MOVE ZERO                    TO WS-VFR-CLEAN-TOT.
044700     PERFORM 3466-COLLAPSE-ONE-RAW-FRAME
044800                                  THRU 3466-COLLAPSE-ONE-RAW-FRAME-EXIT
044900        VARYING WS-VFR-RAW-IDX FROM 1 BY 1
045000        UNTIL WS-VFR-RAW-IDX > WS-VFR-RAW-TOT.
045100 3465-COLLAPSE-VERB-FRAMES-EXIT.
045200     EXIT.
045300*
045400* ----------------------------------------------------------------
045500* 3466 - UNA VOCE DI WS-VFR-RAW: SE NON ANCORA ASSORBITA DA UN
045600*        GRUPPO FRAME GIA' CONTATO, CONTA QUANTE VOCE CONDIVIDONO
045700*        LO STESSO NUMERO DI FRAME (3467) E DECIDE SE COLLASSARE
045800*        SUL MEMBRO 00 O COPIARE LE VOCI INDIVIDUALI (3469)
045900* ----------------------------------------------------------------
046000 3466-COLLAPSE-ONE-RAW-FRAME.
046100     IF WS-VFR-RAW-DONE (WS-VFR-RAW-IDX) EQUAL 'N'
046200        MOVE ZERO                 TO WS-VFR-MATCH-TOT
046300        PERFORM 3467-COUNT-MATCHING-RAW-FRAME
046400                                THRU 3467-COUNT-MATCHING-RAW-FRAME-EXIT
046500           VARYING WS-VFR-SCAN-IDX FROM WS-VFR-RAW-IDX BY 1
046600           UNTIL WS-VFR-SCAN-IDX > WS-VFR-RAW-TOT
046700        IF WS-VFR-MATCH-TOT EQUAL ST-MEMBERS-TOT (SYN-TBL-IDX)
046800           ADD 1                  TO WS-VFR-CLEAN-TOT
046900           MOVE WS-VFR-RAW-NUM (WS-VFR-RAW-IDX) TO
047000                WS-VFR-CLEAN-NUM    (WS-VFR-CLEAN-TOT)
047100           MOVE ZERO               TO
047200                WS-VFR-CLEAN-MEMBER (WS-VFR-CLEAN-TOT)
047300        ELSE
047400           PERFORM 3469-COPY-MATCHING-RAW-FRAME
047500                                 THRU 3469-COPY-MATCHING-RAW-FRAME-EXIT
047600              VARYING WS-VFR-SCAN-IDX FROM WS-VFR-RAW-IDX BY 1
047700              UNTIL WS-VFR-SCAN-IDX > WS-VFR-RAW-TOT
047800        END-IF
047900     END-IF.
048000 3466-COLLAPSE-ONE-RAW-FRAME-EXIT.
048100     EXIT.
048200*
048300* ----------------------------------------------------------------
048400* 3467 - CONTA (E SEGNA ASSORBITA) OGNI VOCE DI WS-VFR-RAW CHE
048500*        CONDIVIDE IL NUMERO DI FRAME DELLA VOCE WS-VFR-RAW-IDX IN
048600*        CORSO IN 3466 - LA MARCATURA AVVIENE QUI, NON IN 3469, PER
048700*        NON CONTARE DUE VOLTE LO STESSO GRUPPO
048800* ----------------------------------------------------------------
048900 3467-COUNT-MATCHING-RAW-FRAME.
049000     IF WS-VFR-RAW-NUM (WS-VFR-SCAN-IDX) EQUAL
049100           WS-VFR-RAW-NUM (WS-VFR-RAW-IDX)
049200        ADD 1                     TO WS-VFR-MATCH-TOT
049300        MOVE 'Y'                  TO WS-VFR-RAW-DONE (WS-VFR-SCAN-IDX)
049400     END-IF.
049500 3467-COUNT-MATCHING-RAW-FRAME-EXIT.
049600     EXIT.
049700*
049800* ----------------------------------------------------------------
049900* 3469 - COPIA IN WS-VFR-CLEAN OGNI VOCE DI WS-VFR-RAW CHE CONDIVIDE
050000*        IL NUMERO DI FRAME DELLA VOCE WS-VFR-RAW-IDX IN CORSO IN
050100*        3466 (CASO "NON APPLICABILE A TUTTI I MEMBRI")
050200* ----------------------------------------------------------------
050300 3469-COPY-MATCHING-RAW-FRAME.
050400     IF WS-VFR-RAW-NUM (WS-VFR-SCAN-IDX) EQUAL
050500           WS-VFR-RAW-NUM (WS-VFR-RAW-IDX)
050600        ADD 1                     TO WS-VFR-CLEAN-TOT
050700        MOVE WS-VFR-RAW-NUM    (WS-VFR-SCAN-IDX) TO
050800             WS-VFR-CLEAN-NUM    (WS-VFR-CLEAN-TOT)
050900        MOVE WS-VFR-RAW-MEMBER (WS-VFR-SCAN-IDX) TO
051000             WS-VFR-CLEAN-MEMBER (WS-VFR-CLEAN-TOT)
051100     END-IF.
051200 3469-COPY-MATCHING-RAW-FRAME-EXIT.
051300     EXIT.
051400*
051500* ----------------------------------------------------------------
051600* 3470 - RESA DEL CAMPO FRAME VERBALE GIA' COLLASSATO: CONTATORE
051700*        (2 CIFRE) PIU' UNA VOCE "+ NN MM" PER OGNI FRAME RISULTANTE
051800*        (3471) - SE WS-VFR-CLEAN-TOT E' ZERO RESTA SOLO IL '00'
051900*        COMPULSORIO, COME PRIMA DI RQ02701
052000* ----------------------------------------------------------------
052100 3470-RENDER-VERB-FRAMES.
052200     MOVE WS-VFR-CLEAN-TOT         TO WS-LINE-TEXT (WS-LINE-LEN + 1:2).
052300     ADD 2                         TO WS-LINE-LEN.
052400     PERFORM 3471-APPEND-ONE-VERB-FRAME
052500                                  THRU 3471-APPEND-ONE-VERB-FRAME-EXIT
052600        VARYING WS-VFR-CLEAN-IDX FROM 1 BY 1
052700        UNTIL WS-VFR-CLEAN-IDX > WS-VFR-CLEAN-TOT.
052800 3470-RENDER-VERB-FRAMES-EXIT.
052900     EXIT.
053000*
053100* ----------------------------------------------------------------
053200* 3471 - RESA DI UNA SOLA VOCE "+ NN MM" DEL CAMPO FRAME VERBALE;
053300*        MM E' IL NUMERO DI MEMBRO IN ESADECIMALE (3472), COME WCNT
053400*        IN 3420 - NESSUNA FUNCTION HEX-OF
053500* ----------------------------------------------------------------
053600 3471-APPEND-ONE-VERB-FRAME.
053700     MOVE SPACE                   TO WS-LINE-TEXT (WS-LINE-LEN + 1:1).
053800     MOVE '+'                     TO WS-LINE-TEXT (WS-LINE-LEN + 2:1).
053900     MOVE SPACE                   TO WS-LINE-TEXT (WS-LINE-LEN + 3:1).
054000     ADD 3                        TO WS-LINE-LEN.
054100     MOVE WS-VFR-CLEAN-NUM (WS-VFR-CLEAN-IDX) TO
054200          WS-LINE-TEXT (WS-LINE-LEN + 1:2).
054300     ADD 2                        TO WS-LINE-LEN.
054400     MOVE SPACE                   TO WS-LINE-TEXT (WS-LINE-LEN + 1:1).
054500     ADD 1                        TO WS-LINE-LEN.
054600     PERFORM 3472-HEX-OF-VFR-MEMBER.
054700     MOVE WS-HEX-PAIR              TO WS-LINE-TEXT (WS-LINE-LEN + 1:2).
054800     ADD 2                        TO WS-LINE-LEN.
054900 3471-APPEND-ONE-VERB-FRAME-EXIT.
055000     EXIT.
055100*
055200* ----------------------------------------------------------------
055300* 3472 - CIFRE ESADECIMALI DEL NUMERO DI MEMBRO DI UNA VOCE DI
055400*        WS-VFR-CLEAN, TAVOLA MANUALE, NESSUNA FUNCTION HEX-OF
055500*        (STESSA TECNICA DI 3420-HEX-OF-WCNT)
055600* ----------------------------------------------------------------
055700 3472-HEX-OF-VFR-MEMBER.
055800     DIVIDE WS-VFR-CLEAN-MEMBER (WS-VFR-CLEAN-IDX) BY 16
055900        GIVING WS-HI-NIBBLE REMAINDER WS-LO-NIBBLE.
056000     MOVE WS-HEX-DIGIT (WS-HI-NIBBLE + 1) TO WS-HEX-PAIR (1:1).
056100     MOVE WS-HEX-DIGIT (WS-LO-NIBBLE + 1) TO WS-HEX-PAIR (2:1).
056200 3472-HEX-OF-VFR-MEMBER-EXIT.
056300     EXIT.
056400*
056500* ----------------------------------------------------------------
056600* 3050 - RICERCA DELL'OFFSET CALCOLATO DA W60G001 PER IL SYNSET
056700*        CORRENTE (LA MAPPA E' IN ORDINE DI ARRIVO, NON ORDINATA -
056800*        SI USA UNA SEARCH LINEARE, NON UNA SEARCH ALL)
056900* ----------------------------------------------------------------
057000 3050-FIND-OWN-OFFSET.
057100     MOVE ZERO                   TO WS-OWN-OFFSET.
057200     SET OFS-TBL-IDX              TO 1.
057300     SEARCH OFS-TBL-EL
057400        AT END
057500           MOVE 63               TO MR-RESULT
057600           MOVE 'SYNSET SENZA OFFSET PROPRIO' TO MR-CAUSE
057700           MOVE ST-ID (SYN-TBL-IDX) TO MR-DESCRIPTION
057800        WHEN OFS-ID (OFS-TBL-IDX) EQUAL ST-ID (SYN-TBL-IDX)
057900           MOVE OFS-OFFSET (OFS-TBL-IDX) TO WS-OWN-OFFSET
058000     END-SEARCH.
058100 3050-FIND-OWN-OFFSET-EXIT.
058200     EXIT.
058300*
058400* ----------------------------------------------------------------
058500* 3100 - DEDUPLICAZIONE DELLE RELAZIONI DI SYNSET (LA STESSA
058600*        COPPIA TIPO/TARGET NON VA RIPETUTA NEL PUNTATORE FINALE) -
058700*        UNA VOCE PER VOLTA IN 3105, CONTRO LE VOCI GIA' PULITE IN
058800*        3107
058900* ----------------------------------------------------------------
059000 3100-DEDUP-RELATIONS.
059100     MOVE ZERO                   TO WS-REL-TOT-CLEAN.
059200     PERFORM 3105-DEDUP-ONE-RELATION THRU 3105-DEDUP-ONE-RELATION-EXIT
059300        VARYING WS-REL-SCAN-IDX FROM 1 BY 1
059400        UNTIL WS-REL-SCAN-IDX > ST-RELS-TOT (SYN-TBL-IDX).
059500 3100-DEDUP-RELATIONS-EXIT.
059600     EXIT.
059700*
059800* ----------------------------------------------------------------
059900* 3105 - UNA SOLA RELAZIONE DI SYNSET (INDICE WS-REL-SCAN-IDX) DEL
060000*        CICLO DI DEDUPLICA 3100: LA CONFRONTA CONTRO LE VOCI GIA'
060100*        PULITE (3107) E LA AGGIUNGE SE NON E' UN DUPLICATO
060200* ----------------------------------------------------------------
060300 3105-DEDUP-ONE-RELATION.
060400     MOVE ZERO                   TO WS-DUP-FOUND.
060500     PERFORM 3107-CHECK-ONE-REL-DUP THRU 3107-CHECK-ONE-REL-DUP-EXIT
060600        VARYING WS-REL-CLEAN-IDX FROM 1 BY 1
060700        UNTIL WS-REL-CLEAN-IDX > WS-REL-TOT-CLEAN.
060800     IF WS-DUP-FOUND EQUAL ZERO
060900        ADD 1                    TO WS-REL-TOT-CLEAN
061000        MOVE ST-REL-TYPE (SYN-TBL-IDX WS-REL-SCAN-IDX)
061100               TO WS-REL-CLEAN-TYPE   (WS-REL-TOT-CLEAN)
061200        MOVE ST-REL-TARGET (SYN-TBL-IDX WS-REL-SCAN-IDX)
061300               TO WS-REL-CLEAN-TARGET (WS-REL-TOT-CLEAN)
061400        MOVE ST-REL-SRC-WNUM (SYN-TBL-IDX WS-REL-SCAN-IDX)
061500               TO WS-REL-CLEAN-SRC    (WS-REL-TOT-CLEAN)
061600        MOVE ST-REL-TGT-WNUM (SYN-TBL-IDX WS-REL-SCAN-IDX)
061700               TO WS-REL-CLEAN-TGT    (WS-REL-TOT-CLEAN)
061800     END-IF.
061900 3105-DEDUP-ONE-RELATION-EXIT.
062000     EXIT.
062100*
062200* ----------------------------------------------------------------
062300* 3107 - CONFRONTA LA RELAZIONE IN CORSO IN 3105 CONTRO UNA SOLA
062400*        VOCE GIA' PULITA (INDICE WS-REL-CLEAN-IDX)
062500* ----------------------------------------------------------------
062600 3107-CHECK-ONE-REL-DUP.
062700     IF WS-REL-CLEAN-TYPE (WS-REL-CLEAN-IDX) EQUAL
062800           ST-REL-TYPE (SYN-TBL-IDX WS-REL-SCAN-IDX)
062900        AND WS-REL-CLEAN-TARGET (WS-REL-CLEAN-IDX) EQUAL
063000           ST-REL-TARGET (SYN-TBL-IDX WS-REL-SCAN-IDX)
063100        MOVE 1                   TO WS-DUP-FOUND
063200     END-IF.
063300 3107-CHECK-ONE-REL-DUP-EXIT.
063400     EXIT.
063500*
063600* ----------------------------------------------------------------
063700* 3200 - CODIFICA E RESA DI UNA RELAZIONE (CHIAMA IL CODER PER IL
063800*        SIMBOLO, IL FORMATTER PER LE CIFRE HEX, CERCA L'OFFSET
063900*        TARGET NELLA MAPPA).  RELAZIONE IGNOTA -> RIGETTO FATALE
064000* ----------------------------------------------------------------
064100 3200-APPEND-RELATION.
064200     MOVE 'R'                    TO CDR-FUNCTION.
064300     MOVE ST-POS (SYN-TBL-IDX)   TO CDR-IN-POS.
064400     MOVE WS-REL-CLEAN-TYPE (WS-REL-IDX) TO CDR-IN-NAME.
064500     CALL 'W60C001' USING REL-TABLE FRM-TABLE LXF-TABLE
064600                          CDR-COMPAT-SWITCHES CDR-AREA MR.
064700     IF MR-FATAL
064800        MOVE WS-REL-CLEAN-TYPE (WS-REL-IDX) TO MR-DESCRIPTION
064900        PERFORM 3700-ADD-RECAP-ENTRY
065000        GO TO 3200-APPEND-RELATION-EXIT
065100     END-IF.
065200     MOVE ZERO                   TO WS-DUP-FOUND.
065300     SET OFS-TBL-IDX             TO 1.
065400     SEARCH OFS-TBL-EL
065500        AT END
065600           MOVE 61               TO MR-RESULT
065700           MOVE 'TARGET RELAZIONE SENZA OFFSET' TO MR-CAUSE
065800           MOVE WS-REL-CLEAN-TARGET (WS-REL-IDX) TO MR-DESCRIPTION
065900           GO TO 3200-APPEND-RELATION-EXIT
066000        WHEN OFS-ID (OFS-TBL-IDX) EQUAL
066100             WS-REL-CLEAN-TARGET (WS-REL-IDX)
066200           MOVE OFS-OFFSET (OFS-TBL-IDX) TO REL-L-TARGET-OFFSET
066300     END-SEARCH.
066400     MOVE CDR-OUT-SYMBOL          TO REL-L-SYMBOL.
066500     MOVE WS-REL-CLEAN-TARGET (WS-REL-IDX) (1:1) TO
066600          REL-L-TARGET-POS.
066700     MOVE WS-REL-CLEAN-SRC (WS-REL-IDX)    TO REL-L-SRC-WORDNUM.
066800     MOVE WS-REL-CLEAN-TGT (WS-REL-IDX)    TO REL-L-TGT-WORDNUM.
066900     MOVE 'P'                     TO FMT-OP-CODE.
067000     CALL 'W60F001' USING FORMATTER-SELECT-AREA
067100                          WS-ARG-SPACE WS-ARG-SPACE
067200                          WS-ARG-ZERO WS-JOIN-TB WS-JOIN-OUT
067300                          REL-L-IN PTR-L-OUT WS-ARG-HDR MR.
067400     MOVE SPACE                   TO WS-LINE-TEXT (WS-LINE-LEN + 1:1).
067500     ADD 1                        TO WS-LINE-LEN.
067600     MOVE PTR-L-TEXT (1:PTR-L-LEN) TO
067700          WS-LINE-TEXT (WS-LINE-LEN + 1:PTR-L-LEN).
067800     ADD PTR-L-LEN                TO WS-LINE-LEN.
067900 3200-APPEND-RELATION-EXIT.
068000     EXIT.
068100*
068200* ----------------------------------------------------------------
068300* 3150 - RACCOLTA DELLE RELAZIONI DI SENSO DI TUTTI I SENSI DEL
068400*        SYNSET CORRENTE (SEN-TBL NON E' ORDINATA PER SYNSET,
068500*        SI SCANDISCE TUTTA LA TAVOLA - STESSA TECNICA DI
068600*        3050-FIND-OWN-OFFSET SU OFS-TBL) - 02/14/07 MR RQ02680 -
068700*        UN SOLO SENSO PER VOLTA IN 3155
068800* ----------------------------------------------------------------
068900 3150-GATHER-SENSE-RELATIONS.
069000     MOVE ZERO                   TO WS-SEN-REL-TOT-CLEAN.
069100     PERFORM 3155-GATHER-IF-OWN-SENSE
069200                                THRU 3155-GATHER-IF-OWN-SENSE-EXIT
069300        VARYING SEN-TBL-IDX FROM 1 BY 1
069400        UNTIL SEN-TBL-IDX > SEN-TBL-TOT.
069500 3150-GATHER-SENSE-RELATIONS-EXIT.
069600     EXIT.
069700*
069800* ----------------------------------------------------------------
069900* 3155 - UN SOLO SENSO (INDICE SEN-TBL-IDX) DEL CICLO 3150: SE E'
070000*        DEL SYNSET IN CORSO NE DEDUPLICA LE RELAZIONI (3160)
070100* ----------------------------------------------------------------
070200 3155-GATHER-IF-OWN-SENSE.
070300     IF SS-SYNSET-ID (SEN-TBL-IDX) EQUAL
070400           ST-ID (SYN-TBL-IDX)
070500        PERFORM 3160-DEDUP-ONE-SENSE-RELATIONS
070600     END-IF.
070700 3155-GATHER-IF-OWN-SENSE-EXIT.
070800     EXIT.
070900*
071000* ----------------------------------------------------------------
071100* 3160 - DEDUPLICA LE RELAZIONI DI UN SOLO SENSO (SS-SYNSET-ID
071200*        GIA' VERIFICATO DA 3155) CONTRO SE STESSO -
071300*        WS-SEN-REL-CLEAN-SRC-SEN TIENE SEPARATE LE VOCI DI SENSI
071400*        DIVERSI, LA DEDUPLICA RESTA "PER SENSO", NON FRA SENSI -
071500*        UNA VOCE PER VOLTA IN 3162, CONTRO LE VOCI GIA' PULITE IN
071600*        3164
071700* ----------------------------------------------------------------
071800 3160-DEDUP-ONE-SENSE-RELATIONS.
071900     PERFORM 3162-DEDUP-ONE-SENSE-REL-ENTRY
072000                                THRU 3162-DEDUP-ONE-SENSE-REL-ENTRY-EXIT
072100        VARYING WS-SEN-REL-SCAN-IDX FROM 1 BY 1
072200        UNTIL WS-SEN-REL-SCAN-IDX > SS-RELS-TOT (SEN-TBL-IDX).
072300 3160-DEDUP-ONE-SENSE-RELATIONS-EXIT.
072400     EXIT.
072500*
072600* ----------------------------------------------------------------
072700* 3162 - UNA SOLA RELAZIONE DI SENSO (INDICE WS-SEN-REL-SCAN-IDX)
072800*        DEL CICLO DI DEDUPLICA 3160: LA CONFRONTA CONTRO LE VOCI
072900*        GIA' PULITE (3164) E LA AGGIUNGE SE NON E' UN DUPLICATO
073000* ----------------------------------------------------------------
073100 3162-DEDUP-ONE-SENSE-REL-ENTRY.
073200     MOVE ZERO                   TO WS-DUP-FOUND.
073300     PERFORM 3164-CHECK-ONE-SEN-REL-DUP
073400                                THRU 3164-CHECK-ONE-SEN-REL-DUP-EXIT
073500        VARYING WS-SEN-REL-CLEAN-IDX FROM 1 BY 1
073600        UNTIL WS-SEN-REL-CLEAN-IDX > WS-SEN-REL-TOT-CLEAN.
073700     IF WS-DUP-FOUND EQUAL ZERO
073800        ADD 1                    TO WS-SEN-REL-TOT-CLEAN
073900        MOVE SS-REL-TYPE   (SEN-TBL-IDX WS-SEN-REL-SCAN-IDX)
074000           TO WS-SEN-REL-CLEAN-TYPE     (WS-SEN-REL-TOT-CLEAN)
074100        MOVE SS-REL-TARGET (SEN-TBL-IDX WS-SEN-REL-SCAN-IDX)
074200           TO WS-SEN-REL-CLEAN-TARGET   (WS-SEN-REL-TOT-CLEAN)
074300        MOVE SS-REL-SRC-WNUM (SEN-TBL-IDX
074400                              WS-SEN-REL-SCAN-IDX)
074500           TO WS-SEN-REL-CLEAN-SRC      (WS-SEN-REL-TOT-CLEAN)
074600        MOVE SS-REL-TGT-WNUM (SEN-TBL-IDX
074700                              WS-SEN-REL-SCAN-IDX)
074800           TO WS-SEN-REL-CLEAN-TGT      (WS-SEN-REL-TOT-CLEAN)
074900        SET WS-SEN-REL-CLEAN-SRC-SEN (WS-SEN-REL-TOT-CLEAN)
075000           TO SEN-TBL-IDX
075100     END-IF.
075200 3162-DEDUP-ONE-SENSE-REL-ENTRY-EXIT.
075300     EXIT.
075400*
075500* ----------------------------------------------------------------
075600* 3164 - CONFRONTA LA RELAZIONE DI SENSO IN CORSO IN 3162 CONTRO
075700*        UNA SOLA VOCE GIA' PULITA (INDICE WS-SEN-REL-CLEAN-IDX)
075800* ----------------------------------------------------------------
075900 3164-CHECK-ONE-SEN-REL-DUP.
076000     IF WS-SEN-REL-CLEAN-SRC-SEN (WS-SEN-REL-CLEAN-IDX)
076100           EQUAL SEN-TBL-IDX
076200        AND WS-SEN-REL-CLEAN-TYPE (WS-SEN-REL-CLEAN-IDX)
076300           EQUAL SS-REL-TYPE (SEN-TBL-IDX
076400                              WS-SEN-REL-SCAN-IDX)
076500        AND WS-SEN-REL-CLEAN-TARGET (WS-SEN-REL-CLEAN-IDX)
076600           EQUAL SS-REL-TARGET (SEN-TBL-IDX
076700                                WS-SEN-REL-SCAN-IDX)
076800        MOVE 1                   TO WS-DUP-FOUND
076900     END-IF.
077000 3164-CHECK-ONE-SEN-REL-DUP-EXIT.
077100     EXIT.
077200*
077300* ----------------------------------------------------------------
077400* 3250 - CODIFICA E RESA DI UNA RELAZIONE DI SENSO.  A DIFFERENZA
077500*        DI 3200 (RELAZIONE DI SYNSET), QUI LA RELAZIONE IGNOTA
077600*        NON E' RILANCIATA: SI CATTURA, SI ACCUMULA NEL RECAP E
077700*        SI SCARTA, PROSEGUENDO CON LE RELAZIONI SUCCESSIVE - COSI'
077800*        ANCHE IN WordIndexer (W60G003, 3300-UNION-POINTER-SYMBOL).
077900*        IL TARGET E' UNA SENSE-KEY, NON UN SYNSET-ID: SI CERCA IN
078000*        SEN-TBL, NON IN OFS-TBL, E L'OFFSET E' GIA' PRONTO IN
078100*        SS-SYNSET-OFFSET (CALCOLATO DA W60G001 PASSO 1)
078200* ----------------------------------------------------------------
078300 3250-APPEND-SENSE-RELATION.
078400     MOVE 'R'                    TO CDR-FUNCTION.
078500     MOVE ST-POS (SYN-TBL-IDX)   TO CDR-IN-POS.
078600     MOVE WS-SEN-REL-CLEAN-TYPE (WS-SEN-REL-IDX) TO CDR-IN-NAME.
078700     CALL 'W60C001' USING REL-TABLE FRM-TABLE LXF-TABLE
078800                          CDR-COMPAT-SWITCHES CDR-AREA MR.
078900     IF MR-FATAL
079000        MOVE WS-SEN-REL-CLEAN-TYPE (WS-SEN-REL-IDX) TO
079100             MR-DESCRIPTION
079200        PERFORM 3700-ADD-RECAP-ENTRY
079300        MOVE ZERO                TO MR-RESULT
079400        GO TO 3250-APPEND-SENSE-RELATION-EXIT
079500     END-IF.
079600     MOVE ZERO                   TO REL-L-TARGET-OFFSET.
079700     SET SEN-TBL-IDX              TO 1.
079800     SEARCH SEN-TBL-EL
079900        AT END
080000           MOVE 15                TO MR-RESULT
080100           MOVE 'SENSO TARGET RELAZIONE NON TROVATO' TO MR-CAUSE
080200           MOVE WS-SEN-REL-CLEAN-TARGET (WS-SEN-REL-IDX) TO
080300                MR-DESCRIPTION
080400           PERFORM 3700-ADD-RECAP-ENTRY
080500           MOVE ZERO             TO MR-RESULT
080600           GO TO 3250-APPEND-SENSE-RELATION-EXIT
080700        WHEN SS-KEY (SEN-TBL-IDX) EQUAL
080800             WS-SEN-REL-CLEAN-TARGET (WS-SEN-REL-IDX)
080900           MOVE SS-SYNSET-OFFSET (SEN-TBL-IDX) TO
081000                REL-L-TARGET-OFFSET
081100           MOVE SS-SYNSET-ID (SEN-TBL-IDX) (1:1) TO
081200                REL-L-TARGET-POS
081300     END-SEARCH.
081400     MOVE CDR-OUT-SYMBOL          TO REL-L-SYMBOL.
081500     MOVE WS-SEN-REL-CLEAN-SRC (WS-SEN-REL-IDX) TO
081600          REL-L-SRC-WORDNUM.
081700     MOVE WS-SEN-REL-CLEAN-TGT (WS-SEN-REL-IDX) TO
081800          REL-L-TGT-WORDNUM.
081900     MOVE 'P'                     TO FMT-OP-CODE.
082000     CALL 'W60F001' USING FORMATTER-SELECT-AREA
082100                          WS-ARG-SPACE WS-ARG-SPACE
082200                          WS-ARG-ZERO WS-JOIN-TB WS-JOIN-OUT
082300                          REL-L-IN PTR-L-OUT WS-ARG-HDR MR.
082400     MOVE SPACE                   TO WS-LINE-TEXT (WS-LINE-LEN + 1:1).
082500     ADD 1                        TO WS-LINE-LEN.
082600     MOVE PTR-L-TEXT (1:PTR-L-LEN) TO
082700          WS-LINE-TEXT (WS-LINE-LEN + 1:PTR-L-LEN).
082800     ADD PTR-L-LEN                TO WS-LINE-LEN.
082900     ADD 1                        TO WS-SEN-REL-APPEND-TOT.
083000 3250-APPEND-SENSE-RELATION-EXIT.
083100     EXIT.
083200*
083300* ----------------------------------------------------------------
083400* 3300 - RESA DI UN MEMBRO DEL SYNSET: LEMMA ESCAPATO (LUNGHEZZA
083500*        VARIABILE, MISURATA, NON TAGLIATA A 80) PIU' LEXID SU
083600*        UNA CIFRA HEX (lexIdCompat LIMITA A MODULO 16)
083700* ----------------------------------------------------------------
083800 3300-APPEND-MEMBER.
083900     MOVE SPACE                  TO WS-LINE-TEXT (WS-LINE-LEN + 1:1).
084000     ADD 1                       TO WS-LINE-LEN.
084100     MOVE SPACE                  TO WS-ESC-LEMMA.
084200     MOVE 'E'                    TO FMT-OP-CODE.
084300     CALL 'W60F001' USING FORMATTER-SELECT-AREA
084400                          ST-MEMBER-LEMMA (SYN-TBL-IDX WS-MEMB-IDX)
084500                          WS-ESC-LEMMA
084600                          WS-ARG-ZERO WS-JOIN-TB WS-JOIN-OUT
084700                          REL-L-IN PTR-L-OUT WS-ARG-HDR MR.
084800     PERFORM 3320-MEASURE-ESC-LEMMA.
084900     MOVE WS-ESC-LEMMA (1:WS-LEMMA-LEN) TO
085000          WS-LINE-TEXT (WS-LINE-LEN + 1:WS-LEMMA-LEN).
085100     ADD WS-LEMMA-LEN             TO WS-LINE-LEN.
085200     MOVE SPACE                   TO WS-LINE-TEXT (WS-LINE-LEN + 1:1).
085300     ADD 1                        TO WS-LINE-LEN.
085400     MOVE ST-MEMBER-LEXID (SYN-TBL-IDX WS-MEMB-IDX) TO
085500          WS-LEXID-MOD.
085600     IF CDR-LEXID-COMPAT-ON
085700        DIVIDE WS-LEXID-MOD BY 16 GIVING WS-LEXID-QUOT
085800           REMAINDER WS-LEXID-MOD
085900     END-IF.
086000     MOVE WS-LEXID-MOD           TO WS-HI-NIBBLE.
086100     MOVE WS-HEX-DIGIT (WS-HI-NIBBLE + 1) TO
086200          WS-LINE-TEXT (WS-LINE-LEN + 1:1).
086300     ADD 1                        TO WS-LINE-LEN.
086400 3300-APPEND-MEMBER-EXIT.
086500     EXIT.
086600*
086700* ----------------------------------------------------------------
086800* 3320 - MISURA MANUALE DELLA LUNGHEZZA DEL LEMMA ESCAPATO,
086900*        SCANDENDO DA DESTRA VERSO SINISTRA (NESSUNA FUNCTION
087000*        LENGTH) - IL CORPO DELLA SCANSIONE E' 3321
087100* ----------------------------------------------------------------
087200 3320-MEASURE-ESC-LEMMA.
087300     PERFORM 3321-SCAN-ESC-LEMMA THRU 3321-SCAN-ESC-LEMMA-EXIT
087400        VARYING WS-LEMMA-LEN FROM 80 BY -1
087500        UNTIL WS-LEMMA-LEN EQUAL ZERO
087600        OR WS-ESC-LEMMA (WS-LEMMA-LEN:1) NOT EQUAL SPACE.
087700     IF WS-LEMMA-LEN EQUAL ZERO
087800        MOVE 1                   TO WS-LEMMA-LEN
087900     END-IF.
088000 3320-MEASURE-ESC-LEMMA-EXIT.
088100     EXIT.
088200*
088300* ----------------------------------------------------------------
088400* 3321 - UN SOLO PASSO DELLA SCANSIONE DI 3320 (LA CONDIZIONE DI
088500*        ARRESTO E' TUTTA NELLA UNTIL - QUI NON RESTA NULLA DA FARE)
088600* ----------------------------------------------------------------
088700 3321-SCAN-ESC-LEMMA.
088800     CONTINUE.
088900 3321-SCAN-ESC-LEMMA-EXIT.
089000     EXIT.
089100*
089200* ----------------------------------------------------------------
089300* 3400 - CODIFICA DEL NUMERO FILE LESSICOGRAFICO (2 CIFRE) PER
089400*        QUESTO SYNSET
089500* ----------------------------------------------------------------
089600 3400-CODE-LEXID.
089700     MOVE 'L'                    TO CDR-FUNCTION.
089800     SET LXF-IDX                 TO 1.
089900     MOVE ZERO                   TO WS-LEXFILE-NUM.
090000     SEARCH LXF-ENTRY
090100        AT END
090200           MOVE 62               TO MR-RESULT
090300           MOVE 'FILE LESSICOGRAFICO NON TROVATO' TO MR-CAUSE
090400           MOVE ST-LEXFILE (SYN-TBL-IDX) TO MR-DESCRIPTION
090500        WHEN LXF-NAME (LXF-IDX) EQUAL ST-LEXFILE (SYN-TBL-IDX)
090600           MOVE LXF-NUM (LXF-IDX) TO WS-LEXFILE-NUM
090700     END-SEARCH.
090800 3400-CODE-LEXID-EXIT.
090900     EXIT.
091000*
091100* ----------------------------------------------------------------
091200* 3600 - AGGIUNTA DI DEFINIZIONI ED ESEMPI, UNITI DAL FORMATTER
091300*        CON IL SEPARATORE "; ", PRECEDUTI DA " | "; LA LUNGHEZZA
091400*        EFFETTIVA VIENE MISURATA (NON SI SCRIVE IL RIEMPIMENTO
091500*        A SPAZI DEL BUFFER DEL FORMATTER) - GLI ESEMPI SI
091600*        OMETTONO DEL TUTTO SE IL SYNSET NON NE HA - I DUE CARICHI
091700*        DELLA TAVOLA DEL FORMATTER (DEFINIZIONI/ESEMPI) SONO 3605
091800* ----------------------------------------------------------------
091900 3600-APPEND-DEFS-AND-EXAMPLES.
092000     MOVE SPACE                  TO WS-JOIN-TB WS-JOIN-OUT.
092100     MOVE ST-DEFS-TOT (SYN-TBL-IDX) TO WS-JOIN-TOT.
092200     PERFORM 3605-LOAD-ONE-DEF THRU 3605-LOAD-ONE-DEF-EXIT
092300        VARYING WS-DEF-IDX FROM 1 BY 1
092400        UNTIL WS-DEF-IDX > ST-DEFS-TOT (SYN-TBL-IDX).
092500     MOVE 'D'                    TO FMT-OP-CODE.
092600     CALL 'W60F001' USING FORMATTER-SELECT-AREA WS-ARG-SPACE
092700                          WS-ARG-SPACE
092800                          WS-JOIN-TOT WS-JOIN-TB WS-JOIN-OUT
092900                          REL-L-IN PTR-L-OUT WS-ARG-HDR MR.
093000     PERFORM 3650-MEASURE-JOIN-OUT.
093100     MOVE SPACE                  TO WS-LINE-TEXT (WS-LINE-LEN + 1:1).
093200     MOVE '|'                    TO WS-LINE-TEXT (WS-LINE-LEN + 2:1).
093300     MOVE SPACE                  TO WS-LINE-TEXT (WS-LINE-LEN + 3:1).
093400     ADD 3                       TO WS-LINE-LEN.
093500     MOVE WS-JOIN-OUT (1:WS-JOIN-LEN) TO
093600          WS-LINE-TEXT (WS-LINE-LEN + 1:WS-JOIN-LEN).
093700     ADD WS-JOIN-LEN             TO WS-LINE-LEN.
093800     IF ST-EXS-TOT (SYN-TBL-IDX) GREATER THAN ZERO
093900        MOVE SPACE               TO WS-JOIN-TB WS-JOIN-OUT
094000        MOVE ST-EXS-TOT (SYN-TBL-IDX) TO WS-JOIN-TOT
094100        PERFORM 3607-LOAD-ONE-EXAMPLE THRU 3607-LOAD-ONE-EXAMPLE-EXIT
094200           VARYING WS-EX-IDX FROM 1 BY 1
094300           UNTIL WS-EX-IDX > ST-EXS-TOT (SYN-TBL-IDX)
094400        MOVE 'X'                 TO FMT-OP-CODE
094500        CALL 'W60F001' USING FORMATTER-SELECT-AREA WS-ARG-SPACE
094600                             WS-ARG-SPACE
094700                             WS-JOIN-TOT WS-JOIN-TB WS-JOIN-OUT
094800                             REL-L-IN PTR-L-OUT WS-ARG-HDR MR
094900        PERFORM 3650-MEASURE-JOIN-OUT
095000        MOVE '; '                TO WS-LINE-TEXT
095100                                      (WS-LINE-LEN + 1:2)
095200        ADD 2                    TO WS-LINE-LEN
095300        MOVE WS-JOIN-OUT (1:WS-JOIN-LEN) TO
095400             WS-LINE-TEXT (WS-LINE-LEN + 1:WS-JOIN-LEN)
095500        ADD WS-JOIN-LEN          TO WS-LINE-LEN
095600     END-IF.
095700     ADD 1                       TO WS-LINE-LEN.
095800 3600-APPEND-DEFS-AND-EXAMPLES-EXIT.
095900     EXIT.
096000*
096100* ----------------------------------------------------------------
096200* 3605 - CARICA UNA SOLA DEFINIZIONE DEL SYNSET CORRENTE NELLA
096300*        TAVOLA DI INGRESSO DEL FORMATTER
096400* ----------------------------------------------------------------
096500 3605-LOAD-ONE-DEF.
096600     MOVE ST-DEF (SYN-TBL-IDX WS-DEF-IDX) TO
096700          WS-JOIN-EL (WS-DEF-IDX).
096800 3605-LOAD-ONE-DEF-EXIT.
096900     EXIT.
097000*
097100* ----------------------------------------------------------------
097200* 3607 - CARICA UN SOLO ESEMPIO DEL SYNSET CORRENTE NELLA TAVOLA
097300*        DI INGRESSO DEL FORMATTER
097400* ----------------------------------------------------------------
097500 3607-LOAD-ONE-EXAMPLE.
097600     MOVE ST-EX (SYN-TBL-IDX WS-EX-IDX) TO
097700          WS-JOIN-EL (WS-EX-IDX).
097800 3607-LOAD-ONE-EXAMPLE-EXIT.
097900     EXIT.
098000*
098100* ----------------------------------------------------------------
098200* 3650 - MISURA MANUALE DELLA LUNGHEZZA DEL TESTO UNITO DAL
098300*        FORMATTER, SCANDENDO DA DESTRA VERSO SINISTRA (NESSUNA
098400*        FUNCTION LENGTH) - IL CORPO DELLA SCANSIONE E' 3651
098500* ----------------------------------------------------------------
098600 3650-MEASURE-JOIN-OUT.
098700     PERFORM 3651-SCAN-JOIN-OUT THRU 3651-SCAN-JOIN-OUT-EXIT
098800        VARYING WS-JOIN-LEN FROM 800 BY -1
098900        UNTIL WS-JOIN-LEN EQUAL ZERO
099000        OR WS-JOIN-OUT (WS-JOIN-LEN:1) NOT EQUAL SPACE.
099100     IF WS-JOIN-LEN EQUAL ZERO
099200        MOVE 1                   TO WS-JOIN-LEN
099300     END-IF.
099400 3650-MEASURE-JOIN-OUT-EXIT.
099500     EXIT.
099600*
099700* ----------------------------------------------------------------
099800* 3651 - UN SOLO PASSO DELLA SCANSIONE DI 3650 (LA CONDIZIONE DI
099900*        ARRESTO E' TUTTA NELLA UNTIL - QUI NON RESTA NULLA DA FARE)
100000* ----------------------------------------------------------------
100100 3651-SCAN-JOIN-OUT.
100200     CONTINUE.
100300 3651-SCAN-JOIN-OUT-EXIT.
100400     EXIT.
100500*
100600* ----------------------------------------------------------------
100700* 3500 - CONTROLLO INCROCIATO: L'OFFSET CALCOLATO DA W60G001 PER
100800*        QUESTO SYNSET DEVE COINCIDERE CON IL TOTALE DI CONTROLLO
100900*        ACCUMULATO QUI RIGA PER RIGA - UN DISALLINEAMENTO
101000*        SEGNALA CHE LA RESA VERA E LA RESA FITTIZIA (PASSO 1)
101100*        NON HANNO PRODOTTO LA STESSA LUNGHEZZA, ERRORE FATALE
101200* ----------------------------------------------------------------
101300 3500-CHECK-OFFSET.
101400     IF WS-OWN-OFFSET NOT EQUAL WS-RUN-OFFSET
101500        MOVE 70                  TO MR-RESULT
101600        MOVE 'OFFSET NON QUADRA CON IL CONTROLLO' TO MR-CAUSE
101700        MOVE ST-ID (SYN-TBL-IDX) TO MR-DESCRIPTION
101800        PERFORM 3700-ADD-RECAP-ENTRY
101900     END-IF.
102000 3500-CHECK-OFFSET-EXIT.
102100     EXIT.
102200*
102300* ----------------------------------------------------------------
102400* 4000 - SCRITTURA DELLA RIGA SU DATAOUT
102500* ----------------------------------------------------------------
102600 4000-WRITE-DATA-LINE.
102700     MOVE WS-LINE-TEXT           TO DATA-OUT-REC.
102800     WRITE DATA-OUT-REC.
102900 4000-WRITE-DATA-LINE-EXIT.
103000     EXIT.
103100*
103200* ----------------------------------------------------------------
103300* 3700 - ACCUMULO DELLA CAUSA DI RIGETTO NEL RECAP DI FINE JOB -
103400*        IL CONFRONTO CONTRO UNA SOLA VOCE GIA' NEL RECAP E' 3705
103500* ----------------------------------------------------------------
103600 3700-ADD-RECAP-ENTRY.
103700     MOVE ZERO                   TO WS-DUP-FOUND.
103800     PERFORM 3705-CHECK-ONE-RECAP-ENTRY
103900                                THRU 3705-CHECK-ONE-RECAP-ENTRY-EXIT
104000        VARYING RECAP-IDX FROM 1 BY 1
104100        UNTIL RECAP-IDX > RECAP-TOT.
104200     IF WS-DUP-FOUND EQUAL ZERO
104300        ADD 1                    TO RECAP-TOT
104400        MOVE MR-CAUSE            TO RECAP-CAUSE (RECAP-TOT)
104500        MOVE 1                   TO RECAP-COUNT (RECAP-TOT)
104600     END-IF.
104700 3700-ADD-RECAP-ENTRY-EXIT.
104800     EXIT.
104900*
105000* ----------------------------------------------------------------
105100* 3705 - CONFRONTA LA CAUSA IN CORSO IN 3700 CONTRO UNA SOLA VOCE
105200*        GIA' ACCUMULATA NEL RECAP (INDICE RECAP-IDX)
105300* ----------------------------------------------------------------
105400 3705-CHECK-ONE-RECAP-ENTRY.
105500     IF RECAP-CAUSE (RECAP-IDX) EQUAL MR-CAUSE
105600        ADD 1                    TO RECAP-COUNT (RECAP-IDX)
105700        MOVE 1                   TO WS-DUP-FOUND
105800     END-IF.
105900 3705-CHECK-ONE-RECAP-ENTRY-EXIT.
106000     EXIT.
