000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60G003.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  03/30/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60G003
001100* **++ WORDINDEXER - terza passata del macinino WNDB.  RAGGRUPPA
001200*      I SENSI PER LEMMA+POS, ORDINA I GRUPPI PER LEMMA CON LA
001300*      SORT NATIVA, E PER OGNI GRUPPO SCRIVE UNA RIGA DI
001400*      index.<pos> CON L'UNIONE DEI SIMBOLI PUNTATORE DISTINTI
001500*      USATI DA QUALUNQUE SYNSET DEL LEMMA E LA LISTA DEI SYNSET
001600*      OFFSET IN ORDINE DI SENSO.
001700*----------------------------------------------------------------
001800*                     S T O R I A   M O D I F I C H E
001900*----------------------------------------------------------------
002000* 03/30/89 AA  PRIMA STESURA                                      RQ00205
002100* 05/21/89 AA  AGGIUNTA SORT NATIVA SU LEMMA                      RQ00259
002200* 10/19/89 MR  UNIONE SIMBOLI PUNTATORE DISTINTI PER LEMMA        RQ00317
002300* 04/02/91 AA  GESTITA RELAZIONE IGNOTA - SCARTATA, NON FATALE    RQ00588
002400* 12/08/92 DV  CORRETTO CONTEGGIO SENSI TAGGATI PER LEMMA         RQ00838
002500* 06/27/94 TG  ESTESO LIMITE SIMBOLI DISTINTI A 57                RQ00981
002600* 01/09/96 AA  AGGIUNTO CONTEGGIO LEMMI AL RECAP PER POS          RQ01201
002700* 08/18/97 MR  CORRETTA SORT QUANDO UN SOLO SENSO PER LEMMA       RQ01401
002800* 10/21/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0044
002900* 05/30/00 AA  NESSUNA MODIFICA FUNZIONALE - SOLO RICOMPILA       RQ01877
003000* 12/15/05 AA  ADEGUATO A LAYOUT SENSE REL.31 (CAMPO RANK-KEY)    RQ02417
003100* 03/02/06 AA  CORRETTO ORDINE CAMPI E SEPARATORI DI index.<pos>, RQ02459
003200*              AGGIUNTO IL CAMPO sense_cnt DUPLICATO RICHIESTO    RQ02459
003300*              DA wninput(5WN)                                    RQ02459
003400* 05/09/07 AA  RISCRITTI TUTTI I CICLI INTERNI (PERFORM...        RQ02755
003500*              END-PERFORM) IN PARAGRAFI NUMERATI PERFORM...THRU  RQ02755
003600*              ...EXIT, PER CONFORMITA' ALLO STANDARD DI REPARTO  RQ02755
003700*              EL.04 SULLA PROGRAMMAZIONE STRUTTURATA - NESSUNA   RQ02755
003800*              PERFORM INLINE RESIDUA IN QUESTO PROGRAMMA         RQ02755
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-370.
004300 OBJECT-COMPUTER.    IBM-370.
004400 SPECIAL-NAMES.
004500     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SORT-WORK           ASSIGN TO SYSUT1.
005000     SELECT INDEX-FILE          ASSIGN TO IDXOUT
005100                                 FILE STATUS IS FS-IDX.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 SD  SORT-WORK.
005600 01  SW-REC.
005700     03  SW-POS                  PIC X(01).
005800     03  SW-LEMMA                 PIC X(80).
005900     03  SW-SYN-IDX               PIC 9(08) COMP.
006000*
006100 FD  INDEX-FILE
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400 01  INDEX-OUT-REC                PIC X(4000).
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800 01  FS-IDX                       PIC XX.
006900     88  FS-IDX-OK                         VALUE '00'.
007000*
007100 01  WS-POS-WORK.
007200     03  FILLER                   PIC X(01).
007300     03  WS-POS-TB.
007400         05  FILLER               PIC X(01) VALUE 'n'.
007500         05  FILLER               PIC X(01) VALUE 'v'.
007600         05  FILLER               PIC X(01) VALUE 'a'.
007700         05  FILLER               PIC X(01) VALUE 'r'.
007800 01  WS-POS-TB-X REDEFINES WS-POS-WORK.
007900     03  FILLER                   PIC X(01).
008000     03  WS-POS-EL OCCURS 4 TIMES PIC X(01).
008100*
008200 01  WS-GROUP-WORK.
008300     03  WS-GROUP-LEMMA           PIC X(80) VALUE SPACE.
008400     03  WS-GROUP-POS             PIC X(01) VALUE SPACE.
008500 01  WS-GROUP-WORK-X REDEFINES WS-GROUP-WORK.
008600     03  FILLER                   PIC X(80).
008700     03  FILLER                   PIC X(01).
008800*
008900 01  WS-SORT-EOF-SW               PIC X(01) VALUE 'N'.
009000     88  WS-SORT-EOF                        VALUE 'Y'.
009100*
009200 01  WS-CTR.
009300     03  WS-POS-IDX               PIC 9(02) COMP VALUE ZERO.
009400     03  WS-SYN-IDX               PIC 9(08) COMP VALUE ZERO.
009500     03  WS-SEN-IDX               PIC 9(08) COMP VALUE ZERO.
009600     03  WS-REL-IDX               PIC 9(02) COMP VALUE ZERO.
009700     03  WS-MEMB-IDX              PIC 9(02) COMP VALUE ZERO.
009800     03  WS-DUP-FOUND             PIC 9(01) COMP VALUE ZERO.
009900     03  WS-LINE-LEN              PIC 9(08) COMP VALUE ZERO.
010000*
010100 01  WS-LINE-AREA                 PIC X(4000) VALUE SPACE.
010200 01  WS-LINE-AREA-X REDEFINES WS-LINE-AREA.
010300     03  FILLER                   PIC X(3988).
010400     03  FILLER                   PIC X(12).
010500 01  WS-LEMMA-LEN                 PIC 9(02) COMP VALUE ZERO.
010600 01  WS-ESC-LEMMA                 PIC X(80) VALUE SPACE.
010700*
010800* **++ area locale per l'interfaccia col Coder (W60C001); la
010900*     tabella delle relazioni e' nella LINKAGE (area di chi
011000*     chiama), ma l'area di chiamata CDR-AREA e' tutta nostra.
011100 01  CDR-AREA.
011200     03  CDR-FUNCTION             PIC X(01).
011300         88  CDR-FN-RELATION                VALUE 'R'.
011400         88  CDR-FN-FRAME                    VALUE 'F'.
011500         88  CDR-FN-LEXFILE                  VALUE 'L'.
011600     03  CDR-IN-POS               PIC X(01).
011700     03  CDR-IN-NAME              PIC X(24).
011800     03  CDR-OUT-SYMBOL           PIC X(02).
011900     03  CDR-OUT-NUM              PIC 9(02).
012000     03  CDR-OUT-EXTENDED         PIC X(01).
012100     03  FILLER                   PIC X(10) VALUE SPACE.
012200*
012300 COPY W60MCSP.
012400 COPY W60MREL REPLACING ==:X:== BY ==L==.
012500 COPY W60MPTR REPLACING ==:X:== BY ==L==.
012600 COPY W60MLEM REPLACING ==:X:== BY ==W==.
012700 01  WS-ARG-SPACE                 PIC X(80) VALUE SPACE.
012800 01  WS-ARG-ZERO                  PIC 9(02) COMP VALUE ZERO.
012900 01  WS-ARG-HDR                   PIC X(240) VALUE SPACE.
013000 01  WS-JOIN-TB.
013100     03  WS-JOIN-EL OCCURS 10 TIMES PIC X(200).
013200 01  WS-JOIN-OUT                  PIC X(800).
013300*
013400 LINKAGE SECTION.
013500 COPY W60MSEN.
013600 COPY W60MOFS.
013700 COPY W60MCOD.
013800 COPY W60MCNT.
013900 COPY W60MRES.
014000*
014100 PROCEDURE DIVISION USING SEN-TBL OFS-TBL REL-TABLE FRM-TABLE
014200                           LXF-TABLE CDR-COMPAT-SWITCHES
014300                           W60-RECAP-AREA MR.
014400*
014500 0100-MAINLINE.
014600     MOVE ZERO                   TO MR-RESULT.
014700     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
014800                                     MR-POSITION.
014900     OPEN OUTPUT INDEX-FILE.
015000     SORT SORT-WORK
015100        ON ASCENDING KEY SW-POS SW-LEMMA
015200        INPUT PROCEDURE IS 1000-FEED-SORT
015300        OUTPUT PROCEDURE IS 2000-BUILD-GROUPS.
015400     CLOSE INDEX-FILE.
015500     GOBACK.
015600*
015700* ----------------------------------------------------------------
015800* 1000 - IMMISSIONE IN SORT DI UN RECORD PER OGNI SENSO, CHIAVE
015900*        POS+LEMMA, PER RAGGRUPPARE I SENSI DI UN MEDESIMO LEMMA
016000* ----------------------------------------------------------------
016100 1000-FEED-SORT.
016200     PERFORM 1010-FEED-ONE-SENSE THRU 1010-FEED-ONE-SENSE-EXIT
016300        VARYING SEN-TBL-IDX FROM 1 BY 1
016400        UNTIL SEN-TBL-IDX > SEN-TBL-TOT.
016500 1000-FEED-SORT-EXIT.
016600     EXIT.
016700*
016800* ----------------------------------------------------------------
016900* 1010 - IMMISSIONE IN SORT DI UN SOLO RECORD DI SENSO
017000* ----------------------------------------------------------------
017100 1010-FEED-ONE-SENSE.
017200     MOVE SS-LEMMA (SEN-TBL-IDX) (1:1) TO SW-POS.
017300     MOVE SS-LEMMA (SEN-TBL-IDX)       TO SW-LEMMA.
017400     MOVE SEN-TBL-IDX                  TO SW-SYN-IDX.
017500     RELEASE SW-REC.
017600 1010-FEED-ONE-SENSE-EXIT.
017700     EXIT.
017800*
017900* ----------------------------------------------------------------
018000* 2000 - LETTURA DEL FLUSSO ORDINATO E ACCUMULO DEI GRUPPI: UN
018100*        CONTROL-BREAK SUL LEMMA SCRIVE LA RIGA index.<pos> DEL
018200*        GRUPPO PRECEDENTE OGNI VOLTA CHE IL LEMMA CAMBIA
018300* ----------------------------------------------------------------
018400 2000-BUILD-GROUPS.
018500     MOVE SPACE                  TO WS-GROUP-LEMMA.
018600     MOVE SPACE                  TO WS-GROUP-POS.
018700     MOVE ZERO                   TO LEM-W-SYNSET-TOT
018800                                     LEM-W-PTRSYM-TOT
018900                                     LEM-W-TAGGED-COUNT.
019000     MOVE 'N'                    TO WS-SORT-EOF-SW.
019100     RETURN SORT-WORK AT END MOVE 'Y' TO WS-SORT-EOF-SW.
019200     PERFORM 2010-BUILD-ONE-GROUP THRU 2010-BUILD-ONE-GROUP-EXIT
019300        UNTIL WS-SORT-EOF.
019400 2000-BUILD-GROUPS-EXIT.
019500     EXIT.
019600*
019700* ----------------------------------------------------------------
019800* 2010 - ELABORAZIONE DI UN RECORD ORDINATO: CONTROL-BREAK SUL
019900*        LEMMA (SCRIVE IL GRUPPO PRECEDENTE SE CAMBIATO), AGGIUNTA
020000*        DEL SENSO CORRENTE AL GRUPPO E LETTURA DEL RECORD SUCCES-
020100*        SIVO; SULL'ULTIMO RECORD SCRIVE ANCHE IL GRUPPO FINALE E
020200*        ALZA WS-SORT-EOF-SW PER TERMINARE IL CICLO DI CHIAMATA
020300* ----------------------------------------------------------------
020400 2010-BUILD-ONE-GROUP.
020500     IF SW-LEMMA NOT EQUAL WS-GROUP-LEMMA
020600        OR SW-POS NOT EQUAL WS-GROUP-POS
020700        IF LEM-W-SYNSET-TOT GREATER THAN ZERO
020800           PERFORM 3000-GRIND-LEMMA-GROUP
020900                     THRU 3000-GRIND-LEMMA-GROUP-EXIT
021000        END-IF
021100        MOVE SW-LEMMA         TO WS-GROUP-LEMMA LEM-W-LEMMA
021200        MOVE SW-POS           TO WS-GROUP-POS   LEM-W-POS
021300        MOVE ZERO             TO LEM-W-SYNSET-TOT
021400                                  LEM-W-PTRSYM-TOT
021500                                  LEM-W-TAGGED-COUNT
021600     END-IF.
021700     MOVE SW-SYN-IDX          TO WS-SEN-IDX.
021800     PERFORM 3100-ADD-SENSE-TO-GROUP THRU 3100-ADD-SENSE-TO-GROUP-EXIT.
021900     RETURN SORT-WORK AT END
022000        IF LEM-W-SYNSET-TOT GREATER THAN ZERO
022100           PERFORM 3000-GRIND-LEMMA-GROUP
022200                     THRU 3000-GRIND-LEMMA-GROUP-EXIT
022300        END-IF
022400        MOVE 'Y'              TO WS-SORT-EOF-SW
022500     END-RETURN.
022600 2010-BUILD-ONE-GROUP-EXIT.
022700     EXIT.
022800*
022900* ----------------------------------------------------------------
023000* 3100 - AGGIUNTA DI UN SENSO AL GRUPPO: ACCUMULA OFFSET DISTINTO
023100*        DI SYNSET, TAG COUNT E SIMBOLI PUNTATORE DISTINTI USATI
023200*        DALLE RELAZIONI DI SENSO
023300* ----------------------------------------------------------------
023400 3100-ADD-SENSE-TO-GROUP.
023500     ADD 1                        TO LEM-W-SYNSET-TOT.
023600     MOVE SS-SYNSET-OFFSET (WS-SEN-IDX)
023700          TO LEM-W-SYNSET-OFFSET (LEM-W-SYNSET-TOT).
023800     IF SS-TAG-COUNT (WS-SEN-IDX) GREATER THAN ZERO
023900        ADD 1                     TO LEM-W-TAGGED-COUNT
024000     END-IF.
024100     PERFORM 3300-UNION-POINTER-SYMBOL THRU 3300-UNION-POINTER-SYMBOL-EXIT
024200        VARYING WS-REL-IDX FROM 1 BY 1
024300        UNTIL WS-REL-IDX > SS-RELS-TOT (WS-SEN-IDX).
024400 3100-ADD-SENSE-TO-GROUP-EXIT.
024500     EXIT.
024600*
024700* ----------------------------------------------------------------
024800* 3300 - CODIFICA DEL SIMBOLO PUNTATORE DI UNA RELAZIONE DI
024900*        SENSO E SUA UNIONE NELL'ELENCO DISTINTO DEL GRUPPO.
025000*        RELAZIONE IGNOTA -> SCARTATA, NON FATALE (REGOLA
025100*        DIVERSA DA DATAGRINDER CHE INVECE LA RIGETTA)
025200* ----------------------------------------------------------------
025300 3300-UNION-POINTER-SYMBOL.
025400     MOVE 'R'                    TO CDR-FUNCTION.
025500     MOVE WS-GROUP-POS           TO CDR-IN-POS.
025600     MOVE SS-REL-TYPE (WS-SEN-IDX WS-REL-IDX) TO CDR-IN-NAME.
025700     CALL 'W60C001' USING REL-TABLE FRM-TABLE LXF-TABLE
025800                          CDR-COMPAT-SWITCHES CDR-AREA MR.
025900     IF MR-FATAL
026000        PERFORM 3700-ADD-RECAP-ENTRY
026100        MOVE ZERO                TO MR-RESULT
026200        GO TO 3300-UNION-POINTER-SYMBOL-EXIT
026300     END-IF.
026400     MOVE ZERO                   TO WS-DUP-FOUND.
026500     PERFORM 3310-CHECK-ONE-SYMBOL THRU 3310-CHECK-ONE-SYMBOL-EXIT
026600        VARYING LEM-W-SYM-IDX FROM 1 BY 1
026700        UNTIL LEM-W-SYM-IDX > LEM-W-PTRSYM-TOT.
026800     IF WS-DUP-FOUND EQUAL ZERO
026900        ADD 1                    TO LEM-W-PTRSYM-TOT
027000        MOVE CDR-OUT-SYMBOL      TO LEM-W-PTRSYM (LEM-W-PTRSYM-TOT)
027100     END-IF.
027200 3300-UNION-POINTER-SYMBOL-EXIT.
027300     EXIT.
027400*
027500* ----------------------------------------------------------------
027600* 3310 - CONFRONTO DEL SIMBOLO CORRENTE CON UNA VOCE DELL'ELENCO
027700*        DISTINTO GIA' ACCUMULATO PER IL GRUPPO
027800* ----------------------------------------------------------------
027900 3310-CHECK-ONE-SYMBOL.
028000     IF LEM-W-PTRSYM (LEM-W-SYM-IDX) EQUAL CDR-OUT-SYMBOL
028100        MOVE 1                   TO WS-DUP-FOUND
028200     END-IF.
028300 3310-CHECK-ONE-SYMBOL-EXIT.
028400     EXIT.
028500*
028600* ----------------------------------------------------------------
028700* 3000 - RESA E SCRITTURA DI UNA RIGA index.<pos> PER IL GRUPPO
028800*        ACCUMULATO, CAMPI SEPARATI DA SPAZIO wninput(5WN):
028900*        lemma pos synset_cnt ptr_cnt [symbol...] sense_cnt
029000*        (RIPETE synset_cnt) tagsense_cnt synset_offset...
029100* ----------------------------------------------------------------
029200 3000-GRIND-LEMMA-GROUP.
029300     MOVE SPACE                  TO WS-LINE-AREA WS-ESC-LEMMA.
029400     MOVE ZERO                   TO WS-LINE-LEN.
029500     MOVE 'E'                    TO FMT-OP-CODE.
029600     CALL 'W60F001' USING FORMATTER-SELECT-AREA
029700                          LEM-W-LEMMA (1:80)
029800                          WS-ESC-LEMMA
029900                          WS-ARG-ZERO WS-JOIN-TB WS-JOIN-OUT
030000                          REL-L-IN PTR-L-OUT WS-ARG-HDR MR.
030100     PERFORM 3050-MEASURE-ESC-LEMMA.
030200     MOVE WS-ESC-LEMMA (1:WS-LEMMA-LEN) TO WS-LINE-AREA
030300                                      (1:WS-LEMMA-LEN).
030400     MOVE WS-LEMMA-LEN            TO WS-LINE-LEN.
030500     MOVE SPACE                   TO WS-LINE-AREA
030600                                      (WS-LINE-LEN + 1:1).
030700     ADD 1                        TO WS-LINE-LEN.
030800     MOVE LEM-W-POS               TO WS-LINE-AREA
030900                                      (WS-LINE-LEN + 1:1).
031000     ADD 1                        TO WS-LINE-LEN.
031100     MOVE SPACE                   TO WS-LINE-AREA
031200                                      (WS-LINE-LEN + 1:1).
031300     ADD 1                        TO WS-LINE-LEN.
031400     MOVE LEM-W-SYNSET-TOT        TO WS-LINE-AREA
031500                                      (WS-LINE-LEN + 1:3).
031600     ADD 3                        TO WS-LINE-LEN.
031700     MOVE SPACE                   TO WS-LINE-AREA
031800                                      (WS-LINE-LEN + 1:1).
031900     ADD 1                        TO WS-LINE-LEN.
032000     MOVE LEM-W-PTRSYM-TOT        TO WS-LINE-AREA
032100                                      (WS-LINE-LEN + 1:2).
032200     ADD 2                        TO WS-LINE-LEN.
032300     PERFORM 3010-PUT-ONE-SYMBOL THRU 3010-PUT-ONE-SYMBOL-EXIT
032400        VARYING LEM-W-SYM-IDX FROM 1 BY 1
032500        UNTIL LEM-W-SYM-IDX > LEM-W-PTRSYM-TOT.
032600     MOVE SPACE                   TO WS-LINE-AREA
032700                                      (WS-LINE-LEN + 1:1).
032800     ADD 1                        TO WS-LINE-LEN.
032900     MOVE LEM-W-SYNSET-TOT        TO WS-LINE-AREA
033000                                      (WS-LINE-LEN + 1:3).
033100     ADD 3                        TO WS-LINE-LEN.
033200     MOVE SPACE                   TO WS-LINE-AREA
033300                                      (WS-LINE-LEN + 1:1).
033400     ADD 1                        TO WS-LINE-LEN.
033500     MOVE LEM-W-TAGGED-COUNT      TO WS-LINE-AREA
033600                                      (WS-LINE-LEN + 1:4).
033700     ADD 4                        TO WS-LINE-LEN.
033800     PERFORM 3020-PUT-ONE-OFFSET THRU 3020-PUT-ONE-OFFSET-EXIT
033900        VARYING LEM-W-SYN-IDX FROM 1 BY 1
034000        UNTIL LEM-W-SYN-IDX > LEM-W-SYNSET-TOT.
034100     ADD 1                        TO WS-LINE-LEN.
034200     MOVE WS-LINE-AREA            TO INDEX-OUT-REC.
034300     WRITE INDEX-OUT-REC.
034400 3000-GRIND-LEMMA-GROUP-EXIT.
034500     EXIT.
034600*
034700* ----------------------------------------------------------------
034800* 3010 - RESA DI UN SIMBOLO PUNTATORE DISTINTO NELLA RIGA DI USCITA
034900* ----------------------------------------------------------------
035000 3010-PUT-ONE-SYMBOL.
035100     MOVE SPACE                   TO WS-LINE-AREA
035200                                      (WS-LINE-LEN + 1:1).
035300     ADD 1                        TO WS-LINE-LEN.
035400     MOVE LEM-W-PTRSYM (LEM-W-SYM-IDX) TO WS-LINE-AREA
035500                                      (WS-LINE-LEN + 1:2).
035600     ADD 2                        TO WS-LINE-LEN.
035700 3010-PUT-ONE-SYMBOL-EXIT.
035800     EXIT.
035900*
036000* ----------------------------------------------------------------
036100* 3020 - RESA DI UN SYNSET OFFSET NELLA RIGA DI USCITA, IN ORDINE
036200*        DI SENSO
036300* ----------------------------------------------------------------
036400 3020-PUT-ONE-OFFSET.
036500     MOVE SPACE                   TO WS-LINE-AREA
036600                                      (WS-LINE-LEN + 1:1).
036700     ADD 1                        TO WS-LINE-LEN.
036800     MOVE LEM-W-SYNSET-OFFSET (LEM-W-SYN-IDX) TO WS-LINE-AREA
036900                                      (WS-LINE-LEN + 1:8).
037000     ADD 8                        TO WS-LINE-LEN.
037100 3020-PUT-ONE-OFFSET-EXIT.
037200     EXIT.
037300*
037400* ----------------------------------------------------------------
037500* 3050 - MISURA MANUALE DELLA LUNGHEZZA DEL LEMMA ESCAPATO,
037600*        SCANDENDO DA DESTRA VERSO SINISTRA (NESSUNA FUNCTION
037700*        LENGTH)
037800* ----------------------------------------------------------------
037900 3050-MEASURE-ESC-LEMMA.
038000     PERFORM 3051-SCAN-ESC-LEMMA THRU 3051-SCAN-ESC-LEMMA-EXIT
038100        VARYING WS-LEMMA-LEN FROM 80 BY -1
038200        UNTIL WS-LEMMA-LEN EQUAL ZERO
038300        OR WS-ESC-LEMMA (WS-LEMMA-LEN:1) NOT EQUAL SPACE.
038400     IF WS-LEMMA-LEN EQUAL ZERO
038500        MOVE 1                    TO WS-LEMMA-LEN
038600     END-IF.
038700 3050-MEASURE-ESC-LEMMA-EXIT.
038800     EXIT.
038900*
039000* ----------------------------------------------------------------
039100* 3051 - PASSO DI SCANSIONE DA DESTRA VERSO SINISTRA DEL LEMMA
039200*        ESCAPATO (NESSUNA AZIONE, SOLO AVANZAMENTO DELL'INDICE)
039300* ----------------------------------------------------------------
039400 3051-SCAN-ESC-LEMMA.
039500     CONTINUE.
039600 3051-SCAN-ESC-LEMMA-EXIT.
039700     EXIT.
039800*
039900* ----------------------------------------------------------------
040000* 3700 - ACCUMULO DELLA CAUSA DI RIGETTO NEL RECAP DI FINE JOB
040100* ----------------------------------------------------------------
040200 3700-ADD-RECAP-ENTRY.
040300     MOVE ZERO                   TO WS-DUP-FOUND.
040400     PERFORM 3710-CHECK-ONE-RECAP-ENTRY
040500               THRU 3710-CHECK-ONE-RECAP-ENTRY-EXIT
040600        VARYING RECAP-IDX FROM 1 BY 1 UNTIL
040700           RECAP-IDX > RECAP-TOT.
040800     IF WS-DUP-FOUND EQUAL ZERO
040900        ADD 1                    TO RECAP-TOT
041000        MOVE CDR-IN-NAME         TO RECAP-CAUSE (RECAP-TOT)
041100        MOVE 1                   TO RECAP-COUNT (RECAP-TOT)
041200     END-IF.
041300 3700-ADD-RECAP-ENTRY-EXIT.
041400     EXIT.
041500*
041600* ----------------------------------------------------------------
041700* 3710 - CONFRONTO DELLA CAUSA CORRENTE CON UNA VOCE DEL RECAP
041800*        GIA' ACCUMULATA, AGGIORNANDONE IL CONTATORE SE COINCIDE
041900* ----------------------------------------------------------------
042000 3710-CHECK-ONE-RECAP-ENTRY.
042100     IF RECAP-CAUSE (RECAP-IDX) EQUAL CDR-IN-NAME
042200        ADD 1                    TO RECAP-COUNT (RECAP-IDX)
042300        MOVE 1                   TO WS-DUP-FOUND
042400     END-IF.
042500 3710-CHECK-ONE-RECAP-ENTRY-EXIT.
042600     EXIT.
