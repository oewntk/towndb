000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60G007.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  05/15/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60G007
001100* **++ TEMPLATEGRINDER - settima passata del macinino WNDB. PER
001200*      OGNI TEMPLATE VERBALE DI VTP-TBL, NELL'ORDINE DI TABELLA,
001300*      SCRIVE UNA RIGA sents.vrb CON L'ID (SENZA ZERI A
001400*      SINISTRA) E IL TESTO DEL TEMPLATE.
001500*----------------------------------------------------------------
001600*                     S T O R I A   M O D I F I C H E
001700*----------------------------------------------------------------
001800* 05/15/89 AA  PRIMA STESURA                                      RQ00246
001900* 03/19/94 DV  RESO L'ID SENZA ZERI A SINISTRA (ERA 9(03) FISSO)  RQ00948
002000* 10/21/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0048
002100* 05/30/00 AA  NESSUNA MODIFICA FUNZIONALE - SOLO RICOMPILA       RQ01881
002200* 05/09/07 AA  RISCRITTI TUTTI I CICLI INTERNI (PERFORM...        RQ02755
002300*              END-PERFORM) IN PARAGRAFI NUMERATI PERFORM...THRU  RQ02755
002400*              ...EXIT, PER CONFORMITA' ALLO STANDARD DI REPARTO  RQ02755
002500*              EL.04 SULLA PROGRAMMAZIONE STRUTTURATA - NESSUNA   RQ02755
002600*              PERFORM INLINE RESIDUA IN QUESTO PROGRAMMA         RQ02755
002700*----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.    IBM-370.
003100 OBJECT-COMPUTER.    IBM-370.
003200 SPECIAL-NAMES.
003300     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT TMPLTXT-FILE        ASSIGN TO SENTSVRB
003800                                 FILE STATUS IS FS-TMT.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  TMPLTXT-FILE
004300     BLOCK CONTAINS 0 RECORDS
004400     RECORDING MODE IS F.
004500 01  TMPLTXT-OUT-REC               PIC X(100).
004600 01  TMPLTXT-OUT-REC-X REDEFINES TMPLTXT-OUT-REC.
004700     03  FILLER                   PIC X(84).
004800     03  FILLER                   PIC X(16).
004900*
005000 WORKING-STORAGE SECTION.
005100*
005200 01  FS-TMT                       PIC XX.
005300     88  FS-TMT-OK                         VALUE '00'.
005400*
005500 01  WS-CTR.
005600     03  WS-LINE-LEN              PIC 9(04) COMP VALUE ZERO.
005700     03  WS-TEXT-LEN              PIC 9(02) COMP VALUE ZERO.
005800     03  WS-EDIT-LEN              PIC 9(01) COMP VALUE ZERO.
005900     03  WS-TMPL-TOT              PIC 9(04) COMP VALUE ZERO.
006000*
006100 01  WS-LINE-AREA                 PIC X(100) VALUE SPACE.
006200 01  WS-LINE-AREA-X REDEFINES WS-LINE-AREA.
006300     03  FILLER                   PIC X(84).
006400     03  FILLER                   PIC X(16).
006500*
006600 01  WS-TPL-ED                    PIC ZZ9.
006700 01  WS-TPL-ED-X REDEFINES WS-TPL-ED PIC X(03).
006800*
006900 LINKAGE SECTION.
007000 COPY W60MVTP.
007100 COPY W60MRES.
007200*
007300 PROCEDURE DIVISION USING VTP-TBL MR.
007400*
007500 0100-MAINLINE.
007600     MOVE ZERO                   TO MR-RESULT.
007700     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
007800                                     MR-POSITION.
007900     MOVE ZERO                   TO WS-TMPL-TOT.
008000     OPEN OUTPUT TMPLTXT-FILE.
008100     PERFORM 0110-WRITE-ONE-SENTS THRU 0110-WRITE-ONE-SENTS-EXIT
008200        VARYING VTP-TBL-IDX FROM 1 BY 1
008300        UNTIL VTP-TBL-IDX > VTP-TBL-TOT.
008400     CLOSE TMPLTXT-FILE.
008500     GOBACK.
008600*
008700* ----------------------------------------------------------------
008800* 0110 - RESA E SCRITTURA DI UNA SOLA RIGA sents.vrb PER IL
008900*        TEMPLATE CORRENTE DI VTP-TBL
009000* ----------------------------------------------------------------
009100 0110-WRITE-ONE-SENTS.
009200     PERFORM 2000-RENDER-SENTS-LINE
009300               THRU 2000-RENDER-SENTS-LINE-EXIT.
009400     PERFORM 4000-WRITE-SENTS-LINE.
009500     ADD 1                        TO WS-TMPL-TOT.
009600 0110-WRITE-ONE-SENTS-EXIT.
009700     EXIT.
009800*
009900* ----------------------------------------------------------------
010000* 2000 - RESA DI UNA RIGA sents.vrb: ID (SENZA ZERI A SINISTRA)
010100*        SPAZIO E TESTO DEL TEMPLATE (LUNGHEZZA REALE)
010200* ----------------------------------------------------------------
010300 2000-RENDER-SENTS-LINE.
010400     MOVE SPACE                  TO WS-LINE-AREA.
010500     MOVE ZERO                   TO WS-LINE-LEN.
010600     MOVE VT-TEMPLATE-ID (VTP-TBL-IDX) TO WS-TPL-ED.
010700     PERFORM 2010-SCAN-TPL-ED THRU 2010-SCAN-TPL-ED-EXIT
010800        VARYING WS-EDIT-LEN FROM 1 BY 1
010900        UNTIL WS-EDIT-LEN > 3
011000        OR WS-TPL-ED (WS-EDIT-LEN:1) NOT EQUAL SPACE.
011100     MOVE WS-TPL-ED (WS-EDIT-LEN:4 - WS-EDIT-LEN)
011200          TO WS-LINE-AREA (WS-LINE-LEN + 1:4 - WS-EDIT-LEN).
011300     COMPUTE WS-LINE-LEN = WS-LINE-LEN + 4 - WS-EDIT-LEN.
011400     MOVE SPACE                   TO WS-LINE-AREA
011500                                      (WS-LINE-LEN + 1:1).
011600     ADD 1                        TO WS-LINE-LEN.
011700     PERFORM 2100-MEASURE-TEMPLATE-TEXT.
011800     MOVE VT-TEMPLATE-TEXT (VTP-TBL-IDX) (1:WS-TEXT-LEN)
011900          TO WS-LINE-AREA (WS-LINE-LEN + 1:WS-TEXT-LEN).
012000     ADD WS-TEXT-LEN              TO WS-LINE-LEN.
012100 2000-RENDER-SENTS-LINE-EXIT.
012200     EXIT.
012300*
012400* ----------------------------------------------------------------
012500* 2010 - PASSO DI SCANSIONE DA SINISTRA VERSO DESTRA DEL CAMPO
012600*        EDITATO DELL'ID DI TEMPLATE, PER SALTARE GLI SPAZI
012700* ----------------------------------------------------------------
012800 2010-SCAN-TPL-ED.
012900     CONTINUE.
013000 2010-SCAN-TPL-ED-EXIT.
013100     EXIT.
013200*
013300* ----------------------------------------------------------------
013400* 2100 - MISURA MANUALE DELLA LUNGHEZZA DEL TESTO DEL TEMPLATE,
013500*        SCANDENDO DA DESTRA VERSO SINISTRA (NESSUNA FUNCTION
013600*        LENGTH)
013700* ----------------------------------------------------------------
013800 2100-MEASURE-TEMPLATE-TEXT.
013900     PERFORM 2110-SCAN-TEMPLATE-TEXT THRU 2110-SCAN-TEMPLATE-TEXT-EXIT
014000        VARYING WS-TEXT-LEN FROM 80 BY -1
014100        UNTIL WS-TEXT-LEN EQUAL ZERO
014200        OR VT-TEMPLATE-TEXT (VTP-TBL-IDX) (WS-TEXT-LEN:1)
014300           NOT EQUAL SPACE.
014400     IF WS-TEXT-LEN EQUAL ZERO
014500        MOVE 1                    TO WS-TEXT-LEN
014600     END-IF.
014700 2100-MEASURE-TEMPLATE-TEXT-EXIT.
014800     EXIT.
014900*
015000* ----------------------------------------------------------------
015100* 2110 - PASSO DI SCANSIONE DA DESTRA VERSO SINISTRA DEL TESTO DEL
015200*        TEMPLATE (NESSUNA AZIONE, SOLO AVANZAMENTO DELL'INDICE)
015300* ----------------------------------------------------------------
015400 2110-SCAN-TEMPLATE-TEXT.
015500     CONTINUE.
015600 2110-SCAN-TEMPLATE-TEXT-EXIT.
015700     EXIT.
015800*
015900* ----------------------------------------------------------------
016000* 4000 - SCRITTURA DELLA RIGA RESA SUL FILE sents.vrb
016100* ----------------------------------------------------------------
016200 4000-WRITE-SENTS-LINE.
016300     ADD 1                        TO WS-LINE-LEN.
016400     MOVE WS-LINE-AREA            TO TMPLTXT-OUT-REC.
016500     WRITE TMPLTXT-OUT-REC.
016600 4000-WRITE-SENTS-LINE-EXIT.
016700     EXIT.
