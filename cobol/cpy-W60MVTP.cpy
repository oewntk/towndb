000100* **++ W60MVTP - VERB SYNTACTIC TEMPLATE TABLE
000200*     ONE RECORD PER TEMPLATE ID SUPPLIED BY THE UPSTREAM MODEL
000300*     BUILD.  VTP-REC IS THE FLAT FILE LAYOUT FOR DDNAME VTPLIN;
000400*     VTP-TBL IS THE WHOLE-MODEL WORKING COPY HELD BY W60M001
000500*     AND PASSED TO W60G006/G007.
000600*
000700 01  VTP-REC.
000800     03  VTP-TEMPLATE-ID          PIC 9(03).
000900     03  VTP-TEMPLATE-TEXT        PIC X(80).
001000     03  FILLER                   PIC X(17) VALUE SPACE.
001100*
001200 01  VTP-TBL.
001300     03  VTP-TBL-TOT              PIC 9(4) COMP VALUE ZERO.
001400     03  VTP-TBL-TB.
001500         05  VTP-TBL-EL OCCURS 0 TO 999 TIMES
001600                       DEPENDING ON VTP-TBL-TOT
001700                       INDEXED BY VTP-TBL-IDX.
001800             10  VT-TEMPLATE-ID   PIC 9(03).
001900             10  VT-TEMPLATE-TEXT PIC X(80).
