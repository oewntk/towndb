000100* **++ W60MSYN - SYNSET RECORD
000200*     ONE RECORD PER SYNSET SUPPLIED BY THE UPSTREAM MODEL BUILD.
000300*     SYN-REC IS THE FLAT FILE LAYOUT FOR DDNAME SYNIN; SYN-TBL
000400*     IS THE WHOLE-MODEL WORKING COPY HELD BY W60M001, PASSED
000500*     BY REFERENCE TO W60G001/G002/G003 FOR ALL THREE GRINDING
000600*     PASSES THAT WALK SYNSETS.
000700*
000800 01  SYN-REC.
000900     03  SYN-ID                  PIC X(12).
001000     03  SYN-POS                 PIC X(01).
001100         88  SYN-POS-NOUN                  VALUE 'n'.
001200         88  SYN-POS-VERB                  VALUE 'v'.
001300         88  SYN-POS-ADJ                   VALUE 'a'.
001400         88  SYN-POS-ADV                   VALUE 'r'.
001500     03  SYN-TYPE                PIC X(01).
001600         88  SYN-TYPE-SATELLITE             VALUE 's'.
001700     03  SYN-LEXFILE              PIC X(24).
001800     03  SYN-MEMBERS-TOT          PIC 9(02) COMP.
001900     03  SYN-MEMBERS-TB.
002000         05  SYN-MEMBER OCCURS 1 TO 40 TIMES
002100                       DEPENDING ON SYN-MEMBERS-TOT
002200                       INDEXED BY SYN-MEMBER-IDX.
002300             10  SYN-MEMBER-LEMMA PIC X(80).
002400             10  SYN-MEMBER-LEXID PIC 9(03) COMP.
002500     03  SYN-DEFS-TOT             PIC 9(01) COMP.
002600     03  SYN-DEFS-TB.
002700         05  SYN-DEF OCCURS 0 TO 5 TIMES
002800                    DEPENDING ON SYN-DEFS-TOT
002900                    PIC X(200).
003000     03  SYN-EXS-TOT              PIC 9(02) COMP.
003100     03  SYN-EXS-TB.
003200         05  SYN-EX OCCURS 0 TO 10 TIMES
003300                   DEPENDING ON SYN-EXS-TOT
003400                   PIC X(200).
003500     03  SYN-RELS-TOT             PIC 9(02) COMP.
003600     03  SYN-RELS-TB.
003700         05  SYN-REL OCCURS 0 TO 30 TIMES
003800                   DEPENDING ON SYN-RELS-TOT
003900                   INDEXED BY SYN-REL-IDX.
004000             10  SYN-REL-TYPE     PIC X(24).
004100             10  SYN-REL-TARGET   PIC X(12).
004200             10  SYN-REL-SRC-WNUM PIC 9(03) COMP.
004300             10  SYN-REL-TGT-WNUM PIC 9(03) COMP.
004400     03  FILLER                   PIC X(40) VALUE SPACE.
004500*
004600 01  SYN-TBL.
004700     03  SYN-TBL-TOT              PIC 9(9) COMP VALUE ZERO.
004800     03  SYN-TBL-TB.
004900         05  SYN-TBL-EL OCCURS 0 TO 120000 TIMES
005000                       DEPENDING ON SYN-TBL-TOT
005100                       INDEXED BY SYN-TBL-IDX.
005200             10  ST-ID            PIC X(12).
005300             10  ST-POS           PIC X(01).
005400             10  ST-TYPE          PIC X(01).
005500             10  ST-LEXFILE       PIC X(24).
005600             10  ST-OFFSET        PIC 9(08).
005700             10  ST-MEMBERS-TOT   PIC 9(02) COMP.
005800             10  ST-MEMBERS-TB.
005900                 15  ST-MEMBER OCCURS 1 TO 40 TIMES
006000                               DEPENDING ON ST-MEMBERS-TOT.
006100                     20  ST-MEMBER-LEMMA PIC X(80).
006200                     20  ST-MEMBER-LEXID PIC 9(03) COMP.
006300             10  ST-DEFS-TOT      PIC 9(01) COMP.
006400             10  ST-DEFS-TB.
006500                 15  ST-DEF OCCURS 0 TO 5 TIMES
006600                            DEPENDING ON ST-DEFS-TOT
006700                            PIC X(200).
006800             10  ST-EXS-TOT       PIC 9(02) COMP.
006900             10  ST-EXS-TB.
007000                 15  ST-EX OCCURS 0 TO 10 TIMES
007100                           DEPENDING ON ST-EXS-TOT
007200                           PIC X(200).
007300             10  ST-RELS-TOT      PIC 9(02) COMP.
007400             10  ST-RELS-TB.
007500                 15  ST-REL OCCURS 0 TO 30 TIMES
007600                           DEPENDING ON ST-RELS-TOT.
007700                     20  ST-REL-TYPE      PIC X(24).
007800                     20  ST-REL-TARGET    PIC X(12).
007900                     20  ST-REL-SRC-WNUM  PIC 9(03) COMP.
008000                     20  ST-REL-TGT-WNUM  PIC 9(03) COMP.
