000100* **++ W60MOFS - SYNSET-ID TO BYTE-OFFSET MAP
000200*     BUILT BY W60G001 (THE OFFSET PASS) AND READ BY EVERY PASS
000300*     THAT RENDERS A RELATION POINTER OR AN INDEX LINE.  ALSO
000400*     THE FLAT FILE LAYOUT FOR DDNAME OFSMAP (OFS-REC).
000500*
000600 01  OFS-REC.
000700     03  OFS-REC-ID               PIC X(12).
000800     03  OFS-REC-OFFSET           PIC 9(08).
000900     03  FILLER                   PIC X(20) VALUE SPACE.
001000*
001100 01  OFS-TBL.
001200     03  OFS-TBL-TOT              PIC 9(9) COMP VALUE ZERO.
001300     03  OFS-TBL-TB.
001400         05  OFS-TBL-EL OCCURS 0 TO 120000 TIMES
001500                       DEPENDING ON OFS-TBL-TOT
001600                       ASCENDING KEY IS OFS-ID
001700                       INDEXED BY OFS-TBL-IDX.
001800             10  OFS-ID           PIC X(12).
001900             10  OFS-OFFSET       PIC 9(08).
