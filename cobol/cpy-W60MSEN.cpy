000100* **++ W60MSEN - SENSE RECORD
000200*     ONE RECORD PER SENSE (LEMMA-TO-SYNSET LINK) SUPPLIED BY THE
000300*     UPSTREAM MODEL BUILD.  SEN-REC IS THE FLAT FILE LAYOUT FOR
000400*     DDNAME SENSEIN; SEN-TBL IS THE WHOLE-MODEL WORKING COPY
000500*     HELD BY W60M001 AND PASSED TO EVERY GRINDER THAT WALKS
000600*     SENSES (G002-G004, G006, G008, C002).
000700*
000800 01  SEN-REC.
000900     03  SEN-KEY                 PIC X(40).
001000     03  SEN-SYNSET-ID            PIC X(12).
001100     03  SEN-LEMMA                PIC X(80).
001200     03  SEN-LEX-INDEX            PIC 9(04).
001300     03  SEN-ADJ-POSITION         PIC X(02).
001400         88  SEN-ADJ-PREDICATE               VALUE 'p '.
001500         88  SEN-ADJ-ATTRIBUTIVE              VALUE 'a '.
001600         88  SEN-ADJ-IMMED-POSTNOM            VALUE 'ip'.
001700     03  SEN-FRAMES-TOT           PIC 9(02) COMP.
001800     03  SEN-FRAMES-TB.
001900         05  SEN-FRAME OCCURS 0 TO 10 TIMES
002000                      DEPENDING ON SEN-FRAMES-TOT
002100                      PIC X(20).
002200     03  SEN-TEMPLATES-TOT        PIC 9(02) COMP.
002300     03  SEN-TEMPLATES-TB.
002400         05  SEN-TEMPLATE OCCURS 0 TO 10 TIMES
002500                          DEPENDING ON SEN-TEMPLATES-TOT
002600                          PIC 9(03).
002700     03  SEN-RELS-TOT             PIC 9(02) COMP.
002800     03  SEN-RELS-TB.
002900         05  SEN-REL OCCURS 0 TO 20 TIMES
003000                   DEPENDING ON SEN-RELS-TOT
003100                   INDEXED BY SEN-REL-IDX.
003200             10  SEN-REL-TYPE     PIC X(24).
003300             10  SEN-REL-TARGET   PIC X(40).
003400             10  SEN-REL-SRC-WNUM PIC 9(03) COMP.
003500             10  SEN-REL-TGT-WNUM PIC 9(03) COMP.
003600     03  SEN-TAG-COUNT            PIC 9(09).
003700         88  SEN-UNTAGGED                    VALUE ZERO.
003800     03  FILLER                   PIC X(28) VALUE SPACE.
003900*
004000 01  SEN-TBL.
004100     03  SEN-TBL-TOT              PIC 9(9) COMP VALUE ZERO.
004200     03  SEN-TBL-TB.
004300         05  SEN-TBL-EL OCCURS 0 TO 210000 TIMES
004400                       DEPENDING ON SEN-TBL-TOT
004500                       INDEXED BY SEN-TBL-IDX.
004600             10  SS-KEY           PIC X(40).
004700             10  SS-SYNSET-ID     PIC X(12).
004800             10  SS-LEMMA         PIC X(80).
004900             10  SS-LEX-INDEX     PIC 9(04).
005000             10  SS-ADJ-POSITION  PIC X(02).
005100             10  SS-SENSE-NUMBER  PIC 9(04).
005200             10  SS-SYNSET-OFFSET PIC 9(08).
005300             10  SS-RANK-KEY      PIC X(60).
005400             10  SS-FRAMES-TOT    PIC 9(02) COMP.
005500             10  SS-FRAMES-TB.
005600                 15  SS-FRAME OCCURS 0 TO 10 TIMES
005700                              DEPENDING ON SS-FRAMES-TOT
005800                              PIC X(20).
005900             10  SS-TEMPLATES-TOT PIC 9(02) COMP.
006000             10  SS-TEMPLATES-TB.
006100                 15  SS-TEMPLATE OCCURS 0 TO 10 TIMES
006200                                 DEPENDING ON SS-TEMPLATES-TOT
006300                                 PIC 9(03).
006400             10  SS-RELS-TOT      PIC 9(02) COMP.
006500             10  SS-RELS-TB.
006600                 15  SS-REL OCCURS 0 TO 20 TIMES
006700                           DEPENDING ON SS-RELS-TOT.
006800                     20  SS-REL-TYPE    PIC X(24).
006900                     20  SS-REL-TARGET  PIC X(40).
007000                     20  SS-REL-SRC-WNUM PIC 9(03) COMP.
007100                     20  SS-REL-TGT-WNUM PIC 9(03) COMP.
007200             10  SS-TAG-COUNT     PIC 9(09).
