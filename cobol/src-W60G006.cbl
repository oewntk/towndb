000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60G006.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  05/08/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60G006
001100* **++ TEMPLATEINDEXER - sesta passata del macinino WNDB.  PER
001200*      OGNI SENSO CON TEMPLATE VERBALI ASSOCIATI (SS-TEMPLATES
001300*      -TOT > 0), UNISCE GLI ID DI TEMPLATE CON VIRGOLA E SCRIVE
001400*      UNA RIGA sentidx.vrb; NESSUN ORDINAMENTO - SI SCRIVE
001500*      NELL'ORDINE DI MAPPA DEI SENSI, COME RICHIESTO DA
001600*      wninput(5WN).
001700*----------------------------------------------------------------
001800*                     S T O R I A   M O D I F I C H E
001900*----------------------------------------------------------------
002000* 05/08/89 AA  PRIMA STESURA                                      RQ00241
002100* 11/14/90 MR  CORRETTA UNIONE CON VIRGOLA (MANCAVA L'ULTIMO ID)  RQ00501
002200* 03/19/94 DV  RESO L'ID SENZA ZERI A SINISTRA (ERA 9(03) FISSO)  RQ00947
002300* 10/21/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0047
002400* 05/30/00 AA  NESSUNA MODIFICA FUNZIONALE - SOLO RICOMPILA       RQ01880
002500* 05/09/07 AA  RISCRITTI TUTTI I CICLI INTERNI (PERFORM...        RQ02755
002600*              END-PERFORM) IN PARAGRAFI NUMERATI PERFORM...THRU  RQ02755
002700*              ...EXIT, PER CONFORMITA' ALLO STANDARD DI REPARTO  RQ02755
002800*              EL.04 SULLA PROGRAMMAZIONE STRUTTURATA - NESSUNA   RQ02755
002900*              PERFORM INLINE RESIDUA IN QUESTO PROGRAMMA         RQ02755
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-370.
003400 OBJECT-COMPUTER.    IBM-370.
003500 SPECIAL-NAMES.
003600     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TMPLIDX-FILE        ASSIGN TO SNTIDXV
004100                                 FILE STATUS IS FS-TMX.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  TMPLIDX-FILE
004600     BLOCK CONTAINS 0 RECORDS
004700     RECORDING MODE IS F.
004800 01  TMPLIDX-OUT-REC              PIC X(160).
004900 01  TMPLIDX-OUT-REC-X REDEFINES TMPLIDX-OUT-REC.
005000     03  FILLER                   PIC X(140).
005100     03  FILLER                   PIC X(20).
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500 01  FS-TMX                       PIC XX.
005600     88  FS-TMX-OK                         VALUE '00'.
005700*
005800 01  WS-CTR.
005900     03  WS-TPL-IDX               PIC 9(02) COMP VALUE ZERO.
006000     03  WS-KEY-LEN               PIC 9(02) COMP VALUE ZERO.
006100     03  WS-LINE-LEN              PIC 9(04) COMP VALUE ZERO.
006200     03  WS-EDIT-LEN              PIC 9(01) COMP VALUE ZERO.
006300     03  WS-SENTIDX-TOT           PIC 9(09) COMP VALUE ZERO.
006400*
006500 01  WS-LINE-AREA                 PIC X(160) VALUE SPACE.
006600 01  WS-LINE-AREA-X REDEFINES WS-LINE-AREA.
006700     03  FILLER                   PIC X(140).
006800     03  FILLER                   PIC X(20).
006900*
007000 01  WS-TPL-ED                    PIC ZZ9.
007100 01  WS-TPL-ED-X REDEFINES WS-TPL-ED PIC X(03).
007200*
007300 LINKAGE SECTION.
007400 COPY W60MSEN.
007500 COPY W60MRES.
007600*
007700 PROCEDURE DIVISION USING SEN-TBL MR.
007800*
007900 0100-MAINLINE.
008000     MOVE ZERO                   TO MR-RESULT.
008100     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
008200                                     MR-POSITION.
008300     MOVE ZERO                   TO WS-SENTIDX-TOT.
008400     OPEN OUTPUT TMPLIDX-FILE.
008500     PERFORM 0110-WRITE-ONE-SENTIDX THRU 0110-WRITE-ONE-SENTIDX-EXIT
008600        VARYING SEN-TBL-IDX FROM 1 BY 1
008700        UNTIL SEN-TBL-IDX > SEN-TBL-TOT.
008800     CLOSE TMPLIDX-FILE.
008900     GOBACK.
009000*
009100* ----------------------------------------------------------------
009200* 0110 - SCRITTURA DI UNA RIGA sentidx.vrb PER IL SENSO CORRENTE,
009300*        SE HA TEMPLATE VERBALI ASSOCIATI
009400* ----------------------------------------------------------------
009500 0110-WRITE-ONE-SENTIDX.
009600     IF SS-TEMPLATES-TOT (SEN-TBL-IDX) GREATER THAN ZERO
009700        PERFORM 2000-RENDER-SENTIDX-LINE
009800                  THRU 2000-RENDER-SENTIDX-LINE-EXIT
009900        PERFORM 4000-WRITE-SENTIDX-LINE
010000        ADD 1                    TO WS-SENTIDX-TOT
010100     END-IF.
010200 0110-WRITE-ONE-SENTIDX-EXIT.
010300     EXIT.
010400*
010500* ----------------------------------------------------------------
010600* 2000 - RESA DI UNA RIGA sentidx.vrb: SENSE-KEY SPAZIO E GLI ID
010700*        DI TEMPLATE UNITI DA VIRGOLA, SENZA ZERI A SINISTRA
010800* ----------------------------------------------------------------
010900 2000-RENDER-SENTIDX-LINE.
011000     MOVE SPACE                  TO WS-LINE-AREA.
011100     MOVE ZERO                   TO WS-LINE-LEN.
011200     PERFORM 2100-MEASURE-SENSE-KEY.
011300     MOVE SS-KEY (SEN-TBL-IDX) (1:WS-KEY-LEN) TO WS-LINE-AREA
011400                                      (1:WS-KEY-LEN).
011500     MOVE WS-KEY-LEN              TO WS-LINE-LEN.
011600     MOVE SPACE                   TO WS-LINE-AREA
011700                                      (WS-LINE-LEN + 1:1).
011800     ADD 1                        TO WS-LINE-LEN.
011900     PERFORM 2150-APPEND-ONE-TEMPLATE THRU 2150-APPEND-ONE-TEMPLATE-EXIT
012000        VARYING WS-TPL-IDX FROM 1 BY 1
012100        UNTIL WS-TPL-IDX > SS-TEMPLATES-TOT (SEN-TBL-IDX).
012200 2000-RENDER-SENTIDX-LINE-EXIT.
012300     EXIT.
012400*
012500* ----------------------------------------------------------------
012600* 2150 - AGGIUNTA DI UN SINGOLO ID DI TEMPLATE ALLA RIGA, CON LA
012700*        VIRGOLA SEPARATRICE SE NON E' IL PRIMO
012800* ----------------------------------------------------------------
012900 2150-APPEND-ONE-TEMPLATE.
013000     IF WS-TPL-IDX GREATER THAN 1
013100        MOVE ','                 TO WS-LINE-AREA
013200                                      (WS-LINE-LEN + 1:1)
013300        ADD 1                     TO WS-LINE-LEN
013400     END-IF.
013500     PERFORM 2200-APPEND-TEMPLATE-ID.
013600 2150-APPEND-ONE-TEMPLATE-EXIT.
013700     EXIT.
013800*
013900* ----------------------------------------------------------------
014000* 2100 - MISURA MANUALE DELLA LUNGHEZZA DELLA SENSE KEY
014100* ----------------------------------------------------------------
014200 2100-MEASURE-SENSE-KEY.
014300     PERFORM 2110-SCAN-SENSE-KEY THRU 2110-SCAN-SENSE-KEY-EXIT
014400        VARYING WS-KEY-LEN FROM 40 BY -1
014500        UNTIL WS-KEY-LEN EQUAL ZERO
014600        OR SS-KEY (SEN-TBL-IDX) (WS-KEY-LEN:1) NOT EQUAL SPACE.
014700     IF WS-KEY-LEN EQUAL ZERO
014800        MOVE 1                    TO WS-KEY-LEN
014900     END-IF.
015000 2100-MEASURE-SENSE-KEY-EXIT.
015100     EXIT.
015200*
015300* ----------------------------------------------------------------
015400* 2110 - PASSO DI SCANSIONE DA DESTRA VERSO SINISTRA DELLA SENSE
015500*        KEY (NESSUNA AZIONE, SOLO AVANZAMENTO DELL'INDICE)
015600* ----------------------------------------------------------------
015700 2110-SCAN-SENSE-KEY.
015800     CONTINUE.
015900 2110-SCAN-SENSE-KEY-EXIT.
016000     EXIT.
016100*
016200* ----------------------------------------------------------------
016300* 2200 - RESA DI UN SINGOLO ID DI TEMPLATE SENZA ZERI A SINISTRA:
016400*        SI EDITA SU PICTURE ZZ9 E SI SCANDISCE DA SINISTRA PER
016500*        TROVARE LA PRIMA CIFRA SIGNIFICATIVA
016600* ----------------------------------------------------------------
016700 2200-APPEND-TEMPLATE-ID.
016800     MOVE SS-TEMPLATE (SEN-TBL-IDX WS-TPL-IDX) TO WS-TPL-ED.
016900     PERFORM 2210-SCAN-TPL-ED THRU 2210-SCAN-TPL-ED-EXIT
017000        VARYING WS-EDIT-LEN FROM 1 BY 1
017100        UNTIL WS-EDIT-LEN > 3
017200        OR WS-TPL-ED (WS-EDIT-LEN:1) NOT EQUAL SPACE.
017300     MOVE WS-TPL-ED (WS-EDIT-LEN:4 - WS-EDIT-LEN)
017400          TO WS-LINE-AREA (WS-LINE-LEN + 1:4 - WS-EDIT-LEN).
017500     COMPUTE WS-LINE-LEN = WS-LINE-LEN + 4 - WS-EDIT-LEN.
017600 2200-APPEND-TEMPLATE-ID-EXIT.
017700     EXIT.
017800*
017900* ----------------------------------------------------------------
018000* 2210 - PASSO DI SCANSIONE DA SINISTRA VERSO DESTRA DEL CAMPO
018100*        EDITATO DELL'ID DI TEMPLATE, PER SALTARE GLI SPAZI
018200* ----------------------------------------------------------------
018300 2210-SCAN-TPL-ED.
018400     CONTINUE.
018500 2210-SCAN-TPL-ED-EXIT.
018600     EXIT.
018700*
018800* ----------------------------------------------------------------
018900* 4000 - SCRITTURA DELLA RIGA RESA SUL FILE sentidx.vrb
019000* ----------------------------------------------------------------
019100 4000-WRITE-SENTIDX-LINE.
019200     ADD 1                        TO WS-LINE-LEN.
019300     MOVE WS-LINE-AREA            TO TMPLIDX-OUT-REC.
019400     WRITE TMPLIDX-OUT-REC.
019500 4000-WRITE-SENTIDX-LINE-EXIT.
019600     EXIT.
