000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60G008.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  05/22/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60G008
001100* **++ GRINDTAGCOUNTS - ottava ed ultima passata del macinino
001200*      WNDB. SCRIVE cntlist.rev (UNA RIGA PER SENSO TAGGATO,
001300*      NELL'ORDINE DI MAPPA DEI SENSI) E cntlist (LE STESSE
001400*      RIGHE, MA ORDINATE PER TAG COUNT DECRESCENTE CON LA SORT
001500*      NATIVA).
001600*----------------------------------------------------------------
001700*                     S T O R I A   M O D I F I C H E
001800*----------------------------------------------------------------
001900* 05/22/89 AA  PRIMA STESURA - SOLO cntlist.rev                   RQ00249
002000* 06/19/89 AA  AGGIUNTO cntlist ORDINATO PER TAG COUNT            RQ00261
002100* 01/15/93 MR  CORRETTO ORDINAMENTO DISCENDENTE (ERA ASCENDENTE)  RQ00855
002200* 10/21/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0049
002300* 05/30/00 AA  NESSUNA MODIFICA FUNZIONALE - SOLO RICOMPILA       RQ01882
002400* 05/09/07 AA  RISCRITTI TUTTI I CICLI INTERNI (PERFORM...        RQ02755
002500*              END-PERFORM) IN PARAGRAFI NUMERATI PERFORM...THRU  RQ02755
002600*              ...EXIT, PER CONFORMITA' ALLO STANDARD DI REPARTO  RQ02755
002700*              EL.04 SULLA PROGRAMMAZIONE STRUTTURATA - NESSUNA   RQ02755
002800*              PERFORM INLINE RESIDUA IN QUESTO PROGRAMMA         RQ02755
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SORT-WORK           ASSIGN TO SYSUT2.
004000     SELECT CNTREV-FILE         ASSIGN TO CNTLSTRV
004100                                 FILE STATUS IS FS-CNT.
004200     SELECT CNTLST-FILE         ASSIGN TO CNTLST
004300                                 FILE STATUS IS FS-CNT.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 SD  SORT-WORK.
004800 01  SW-REC.
004900     03  SW-TAG-RANK              PIC 9(09).
005000     03  SW-SEN-IDX               PIC 9(08) COMP.
005100*
005200 FD  CNTREV-FILE
005300     BLOCK CONTAINS 0 RECORDS
005400     RECORDING MODE IS F.
005500 01  CNTREV-OUT-REC                PIC X(80).
005600 01  CNTREV-OUT-REC-X REDEFINES CNTREV-OUT-REC.
005700     03  FILLER                    PIC X(64).
005800     03  FILLER                    PIC X(16).
005900*
006000 FD  CNTLST-FILE
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300 01  CNTLST-OUT-REC                PIC X(80).
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 01  FS-CNT                       PIC XX.
006800     88  FS-CNT-OK                         VALUE '00'.
006900*
007000 01  WS-SORT-EOF-SW                PIC X(01) VALUE 'N'.
007100     88  WS-SORT-EOF                          VALUE 'Y'.
007200*
007300 01  WS-CTR.
007400     03  WS-LINE-LEN              PIC 9(04) COMP VALUE ZERO.
007500     03  WS-KEY-LEN               PIC 9(02) COMP VALUE ZERO.
007600     03  WS-EDIT-LEN              PIC 9(02) COMP VALUE ZERO.
007700     03  WS-REV-TOT               PIC 9(09) COMP VALUE ZERO.
007800     03  WS-LST-TOT               PIC 9(09) COMP VALUE ZERO.
007900*
008000 01  WS-LINE-AREA                  PIC X(80) VALUE SPACE.
008100 01  WS-LINE-AREA-X REDEFINES WS-LINE-AREA.
008200     03  FILLER                    PIC X(64).
008300     03  FILLER                    PIC X(16).
008400*
008500* **++ rango = 999999999 - tag count, cosi' la SORT ASCENDING
008600*     nativa rende il tag count decrescente senza una DESCENDING
008700*     KEY su un campo non firmato
008800 01  WS-TAG-RANK                   PIC 9(09) VALUE ZERO.
008900*
009000 01  WS-LEX-ED                     PIC ZZZ9.
009100 01  WS-LEX-ED-X REDEFINES WS-LEX-ED PIC X(04).
009200 01  WS-TAG-ED                     PIC ZZZZZZZZ9.
009300*
009400 LINKAGE SECTION.
009500 COPY W60MSEN.
009600 COPY W60MRES.
009700*
009800 PROCEDURE DIVISION USING SEN-TBL MR.
009900*
010000 0100-MAINLINE.
010100     MOVE ZERO                   TO MR-RESULT.
010200     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
010300                                     MR-POSITION.
010400     MOVE ZERO                   TO WS-REV-TOT WS-LST-TOT.
010500     OPEN OUTPUT CNTREV-FILE.
010600     PERFORM 0110-WRITE-ONE-CNTREV THRU 0110-WRITE-ONE-CNTREV-EXIT
010700        VARYING SEN-TBL-IDX FROM 1 BY 1
010800        UNTIL SEN-TBL-IDX > SEN-TBL-TOT.
010900     CLOSE CNTREV-FILE.
011000     OPEN OUTPUT CNTLST-FILE.
011100     SORT SORT-WORK
011200        ON ASCENDING KEY SW-TAG-RANK
011300        INPUT PROCEDURE IS 3000-FEED-SORT
011400        OUTPUT PROCEDURE IS 4000-WRITE-SORTED.
011500     CLOSE CNTLST-FILE.
011600     GOBACK.
011700*
011800* ----------------------------------------------------------------
011900* 0110 - SCRITTURA DI UNA RIGA DI cntlist.rev PER IL SENSO
012000*        CORRENTE, SE TAGGATO
012100* ----------------------------------------------------------------
012200 0110-WRITE-ONE-CNTREV.
012300     IF SS-TAG-COUNT (SEN-TBL-IDX) GREATER THAN ZERO
012400        PERFORM 2000-RENDER-CNTLIST-LINE
012500                  THRU 2000-RENDER-CNTLIST-LINE-EXIT
012600        MOVE WS-LINE-AREA        TO CNTREV-OUT-REC
012700        WRITE CNTREV-OUT-REC
012800        ADD 1                    TO WS-REV-TOT
012900     END-IF.
013000 0110-WRITE-ONE-CNTREV-EXIT.
013100     EXIT.
013200*
013300* ----------------------------------------------------------------
013400* 2000 - RESA DI UNA RIGA, CAMPI SEPARATI DA SPAZIO wninput(5WN):
013500*        sense_key lex_index(SENZA ZERI A SINISTRA) tag_count
013600*        (SENZA ZERI A SINISTRA) - USATA PER cntlist.rev E, VIA
013700*        3100, PER LA RESA DI OGNI RIGA DI cntlist
013800* ----------------------------------------------------------------
013900 2000-RENDER-CNTLIST-LINE.
014000     MOVE SPACE                  TO WS-LINE-AREA.
014100     MOVE ZERO                   TO WS-LINE-LEN.
014200     PERFORM 2100-MEASURE-SENSE-KEY.
014300     MOVE SS-KEY (SEN-TBL-IDX) (1:WS-KEY-LEN) TO WS-LINE-AREA
014400                                      (1:WS-KEY-LEN).
014500     MOVE WS-KEY-LEN              TO WS-LINE-LEN.
014600     MOVE SPACE                   TO WS-LINE-AREA
014700                                      (WS-LINE-LEN + 1:1).
014800     ADD 1                        TO WS-LINE-LEN.
014900     MOVE SS-LEX-INDEX (SEN-TBL-IDX) TO WS-LEX-ED.
015000     PERFORM 2110-SCAN-LEX-ED THRU 2110-SCAN-LEX-ED-EXIT
015100        VARYING WS-EDIT-LEN FROM 1 BY 1
015200        UNTIL WS-EDIT-LEN > 4
015300        OR WS-LEX-ED (WS-EDIT-LEN:1) NOT EQUAL SPACE.
015400     MOVE WS-LEX-ED (WS-EDIT-LEN:5 - WS-EDIT-LEN)
015500          TO WS-LINE-AREA (WS-LINE-LEN + 1:5 - WS-EDIT-LEN).
015600     COMPUTE WS-LINE-LEN = WS-LINE-LEN + 5 - WS-EDIT-LEN.
015700     MOVE SPACE                   TO WS-LINE-AREA
015800                                      (WS-LINE-LEN + 1:1).
015900     ADD 1                        TO WS-LINE-LEN.
016000     MOVE SS-TAG-COUNT (SEN-TBL-IDX) TO WS-TAG-ED.
016100     PERFORM 2120-SCAN-TAG-ED THRU 2120-SCAN-TAG-ED-EXIT
016200        VARYING WS-EDIT-LEN FROM 1 BY 1
016300        UNTIL WS-EDIT-LEN > 9
016400        OR WS-TAG-ED (WS-EDIT-LEN:1) NOT EQUAL SPACE.
016500     MOVE WS-TAG-ED (WS-EDIT-LEN:10 - WS-EDIT-LEN)
016600          TO WS-LINE-AREA (WS-LINE-LEN + 1:10 - WS-EDIT-LEN).
016700     COMPUTE WS-LINE-LEN = WS-LINE-LEN + 10 - WS-EDIT-LEN.
016800     ADD 1                        TO WS-LINE-LEN.
016900 2000-RENDER-CNTLIST-LINE-EXIT.
017000     EXIT.
017100*
017200* ----------------------------------------------------------------
017300* 2100 - MISURA MANUALE DELLA LUNGHEZZA DELLA SENSE KEY
017400* ----------------------------------------------------------------
017500 2100-MEASURE-SENSE-KEY.
017600     PERFORM 2105-SCAN-SENSE-KEY THRU 2105-SCAN-SENSE-KEY-EXIT
017700        VARYING WS-KEY-LEN FROM 40 BY -1
017800        UNTIL WS-KEY-LEN EQUAL ZERO
017900        OR SS-KEY (SEN-TBL-IDX) (WS-KEY-LEN:1) NOT EQUAL SPACE.
018000     IF WS-KEY-LEN EQUAL ZERO
018100        MOVE 1                    TO WS-KEY-LEN
018200     END-IF.
018300 2100-MEASURE-SENSE-KEY-EXIT.
018400     EXIT.
018500*
018600* ----------------------------------------------------------------
018700* 2105 - PASSO DI SCANSIONE DA DESTRA VERSO SINISTRA DELLA
018800*        SENSE KEY (NESSUNA AZIONE, SOLO AVANZAMENTO DELL'INDICE)
018900* ----------------------------------------------------------------
019000 2105-SCAN-SENSE-KEY.
019100     CONTINUE.
019200 2105-SCAN-SENSE-KEY-EXIT.
019300     EXIT.
019400*
019500* ----------------------------------------------------------------
019600* 2110 - PASSO DI SCANSIONE DA SINISTRA VERSO DESTRA DEL CAMPO
019700*        EDITATO lex_index, PER SALTARE GLI SPAZI A SINISTRA
019800* ----------------------------------------------------------------
019900 2110-SCAN-LEX-ED.
020000     CONTINUE.
020100 2110-SCAN-LEX-ED-EXIT.
020200     EXIT.
020300*
020400* ----------------------------------------------------------------
020500* 2120 - PASSO DI SCANSIONE DA SINISTRA VERSO DESTRA DEL CAMPO
020600*        EDITATO tag_count, PER SALTARE GLI SPAZI A SINISTRA
020700* ----------------------------------------------------------------
020800 2120-SCAN-TAG-ED.
020900     CONTINUE.
021000 2120-SCAN-TAG-ED-EXIT.
021100     EXIT.
021200*
021300* ----------------------------------------------------------------
021400* 3000 - IMMISSIONE IN SORT DI UN RECORD PER OGNI SENSO TAGGATO,
021500*        CHIAVE IL RANGO COMPLEMENTARE DEL TAG COUNT
021600* ----------------------------------------------------------------
021700 3000-FEED-SORT.
021800     PERFORM 3010-FEED-ONE-SENSE THRU 3010-FEED-ONE-SENSE-EXIT
021900        VARYING SEN-TBL-IDX FROM 1 BY 1
022000        UNTIL SEN-TBL-IDX > SEN-TBL-TOT.
022100 3000-FEED-SORT-EXIT.
022200     EXIT.
022300*
022400* ----------------------------------------------------------------
022500* 3010 - IMMISSIONE IN SORT DI UN SOLO SENSO, SE TAGGATO
022600* ----------------------------------------------------------------
022700 3010-FEED-ONE-SENSE.
022800     IF SS-TAG-COUNT (SEN-TBL-IDX) GREATER THAN ZERO
022900        COMPUTE WS-TAG-RANK = 999999999
023000                   - SS-TAG-COUNT (SEN-TBL-IDX)
023100        MOVE WS-TAG-RANK          TO SW-TAG-RANK
023200        MOVE SEN-TBL-IDX          TO SW-SEN-IDX
023300        RELEASE SW-REC
023400     END-IF.
023500 3010-FEED-ONE-SENSE-EXIT.
023600     EXIT.
023700*
023800* ----------------------------------------------------------------
023900* 4000 - LETTURA DEL FLUSSO ORDINATO PER TAG COUNT DECRESCENTE E
024000*        SCRITTURA DI cntlist: tag_count sense_key lex_index
024100* ----------------------------------------------------------------
024200 4000-WRITE-SORTED.
024300     MOVE 'N'                    TO WS-SORT-EOF-SW.
024400     RETURN SORT-WORK AT END MOVE 'Y' TO WS-SORT-EOF-SW.
024500     PERFORM 4010-WRITE-ONE-CNTLST THRU 4010-WRITE-ONE-CNTLST-EXIT
024600        UNTIL WS-SORT-EOF.
024700 4000-WRITE-SORTED-EXIT.
024800     EXIT.
024900*
025000* ----------------------------------------------------------------
025100* 4010 - RESA E SCRITTURA DI UNA RIGA cntlist PER IL RECORD
025200*        ORDINATO CORRENTE, E LETTURA DEL RECORD SUCCESSIVO
025300* ----------------------------------------------------------------
025400 4010-WRITE-ONE-CNTLST.
025500     MOVE SW-SEN-IDX              TO SEN-TBL-IDX.
025600     PERFORM 4100-RENDER-CNTLST-LINE
025700               THRU 4100-RENDER-CNTLST-LINE-EXIT.
025800     MOVE WS-LINE-AREA            TO CNTLST-OUT-REC.
025900     WRITE CNTLST-OUT-REC.
026000     ADD 1                        TO WS-LST-TOT.
026100     RETURN SORT-WORK AT END MOVE 'Y' TO WS-SORT-EOF-SW.
026200 4010-WRITE-ONE-CNTLST-EXIT.
026300     EXIT.
026400*
026500* ----------------------------------------------------------------
026600* 4100 - RESA DI UNA RIGA cntlist, CAMPI SEPARATI DA SPAZIO
026700*        wninput(5WN): tag_count sense_key lex_index, NESSUNO
026800*        CON ZERI A SINISTRA
026900* ----------------------------------------------------------------
027000 4100-RENDER-CNTLST-LINE.
027100     MOVE SPACE                  TO WS-LINE-AREA.
027200     MOVE ZERO                   TO WS-LINE-LEN.
027300     MOVE SS-TAG-COUNT (SEN-TBL-IDX) TO WS-TAG-ED.
027400     PERFORM 2120-SCAN-TAG-ED THRU 2120-SCAN-TAG-ED-EXIT
027500        VARYING WS-EDIT-LEN FROM 1 BY 1
027600        UNTIL WS-EDIT-LEN > 9
027700        OR WS-TAG-ED (WS-EDIT-LEN:1) NOT EQUAL SPACE.
027800     MOVE WS-TAG-ED (WS-EDIT-LEN:10 - WS-EDIT-LEN)
027900          TO WS-LINE-AREA (1:10 - WS-EDIT-LEN).
028000     COMPUTE WS-LINE-LEN = 10 - WS-EDIT-LEN.
028100     MOVE SPACE                   TO WS-LINE-AREA
028200                                      (WS-LINE-LEN + 1:1).
028300     ADD 1                        TO WS-LINE-LEN.
028400     PERFORM 2100-MEASURE-SENSE-KEY.
028500     MOVE SS-KEY (SEN-TBL-IDX) (1:WS-KEY-LEN) TO WS-LINE-AREA
028600                                      (WS-LINE-LEN + 1:WS-KEY-LEN).
028700     ADD WS-KEY-LEN               TO WS-LINE-LEN.
028800     MOVE SPACE                   TO WS-LINE-AREA
028900                                      (WS-LINE-LEN + 1:1).
029000     ADD 1                        TO WS-LINE-LEN.
029100     MOVE SS-LEX-INDEX (SEN-TBL-IDX) TO WS-LEX-ED.
029200     PERFORM 2110-SCAN-LEX-ED THRU 2110-SCAN-LEX-ED-EXIT
029300        VARYING WS-EDIT-LEN FROM 1 BY 1
029400        UNTIL WS-EDIT-LEN > 4
029500        OR WS-LEX-ED (WS-EDIT-LEN:1) NOT EQUAL SPACE.
029600     MOVE WS-LEX-ED (WS-EDIT-LEN:5 - WS-EDIT-LEN)
029700          TO WS-LINE-AREA (WS-LINE-LEN + 1:5 - WS-EDIT-LEN).
029800     COMPUTE WS-LINE-LEN = WS-LINE-LEN + 5 - WS-EDIT-LEN.
029900     ADD 1                        TO WS-LINE-LEN.
030000 4100-RENDER-CNTLST-LINE-EXIT.
030100     EXIT.
