000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60F001.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  04/11/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60F001
001100* **++ FORMATTER - servizi di formattazione testo per la stampa
001200*      WNDB.  QUATTRO OPERAZIONI, SELEZIONATE DA FMT-OPERATION:
001300*      (E) ESCAPE SPAZI E SIMBOLI IN UN LEMMA (SPAZIO->'_',
001400*          APICE CONSERVATO), (D) CONCATENAZIONE DEFINIZIONI CON
001500*      '; ', (X) CONCATENAZIONE ESEMPI CON '; ', (H) RESA DI UN
001600*      RIGO POINTER wndb(5WN) DA UNA VOCE GIA' CODIFICATA DAL
001700*      CODER.  SOSTITUISCE IL VECCHIO FORMATTER DI MESSAGGI
001800*      ISO8583 PER TERMINALE.
001900*----------------------------------------------------------------
002000*                     S T O R I A   M O D I F I C H E
002100*----------------------------------------------------------------
002200* 04/11/89 AA  PRIMA STESURA - SOLO ESCAPE LEMMA                  RQ00224
002300* 04/25/89 AA  AGGIUNTA CONCATENAZIONE DEFINIZIONI                RQ00233
002400* 05/09/89 AA  AGGIUNTA CONCATENAZIONE ESEMPI                     RQ00247
002500* 02/03/90 MR  AGGIUNTA RESA RIGO POINTER (TABELLA HEX MANUALE)   RQ00461
002600* 06/18/91 DV  CORRETTA LUNGHEZZA RESA QUANDO SOURCEWORD=0        RQ00677
002700* 12/02/92 AA  AGGIUNTO SUFFISSO POS SUI SATELLITE (s)            RQ00822
002800* 05/26/94 TG  RIVISTO ESCAPE PER LEMMI CON PUNTO (Mr._Hyde)      RQ00977
002900* 10/08/96 MR  CORRETTO TRONCAMENTO DEFINIZIONI OLTRE 200 BYTE    RQ01289
003000* 08/05/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0037
003100* 01/14/01 AA  AGGIUNTA RESA INTESTAZIONE LICENZA WORDNET         RQ01918
003200* 11/21/05 AA  ADEGUATA TABELLA HEX A 4 BIT SENZA FUNZIONI        RQ02419
003300* 05/09/07 AA  RISCRITTI TUTTI I CICLI INTERNI (PERFORM...        RQ02755
003400*              END-PERFORM) IN PARAGRAFI NUMERATI PERFORM...THRU  RQ02755
003500*              ...EXIT, PER CONFORMITA' ALLO STANDARD DI REPARTO  RQ02755
003600*              EL.04 SULLA PROGRAMMAZIONE STRUTTURATA - NESSUNA   RQ02755
003700*              PERFORM INLINE RESIDUA IN QUESTO PROGRAMMA         RQ02755
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
004500*
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*
004900* --- tavola esadecimale manuale, niente FUNCTION HEX-OF ---
005000 01  WS-HEX-SOURCE                PIC X(16) VALUE
005100                                      '0123456789abcdef'.
005200 01  WS-HEX-TABLE REDEFINES WS-HEX-SOURCE.
005300     03  WS-HEX-DIGIT OCCURS 16 TIMES PIC X(01).
005400*
005500 01  WS-NIBBLE-WORK.
005600     03  WS-HI-NIBBLE              PIC 9(02) COMP.
005700     03  WS-LO-NIBBLE              PIC 9(02) COMP.
005800*
005900 01  WS-LICENSE-TEXT.
006000     03  FILLER PIC X(80) VALUE
006100       '  This software and database is being provided to you, the'.
006200     03  FILLER PIC X(80) VALUE
006300       '  LICENSEE, by Princeton University under the following'.
006400     03  FILLER PIC X(80) VALUE
006500       '  license.  By obtaining, using and/or copying this software'.
006600 01  WS-LICENSE-TB REDEFINES WS-LICENSE-TEXT.
006700     03  WS-LICENSE-LINE OCCURS 3 TIMES PIC X(80).
006800*
006900 01  WS-BUILD-AREA                PIC X(200) VALUE SPACE.
007000 01  WS-BUILD-LEN                 PIC 9(04) COMP VALUE ZERO.
007100 01  WS-SRC-LEN                   PIC 9(04) COMP VALUE ZERO.
007200 01  WS-SCAN-IDX                  PIC 9(04) COMP VALUE ZERO.
007300 01  WS-ITEM-IDX                  PIC 9(04) COMP VALUE ZERO.
007400 01  WS-ONE-CHAR                  PIC X(01) VALUE SPACE.
007500*
007600 LINKAGE SECTION.
007700 COPY W60MCSP.
007800*
007900 01  LK-ESC-IN                    PIC X(80).
008000 01  LK-ESC-OUT                   PIC X(80).
008100*
008200 01  LK-JOIN-TOT                  PIC 9(02) COMP.
008300 01  LK-JOIN-TB.
008400     03  LK-JOIN-EL OCCURS 0 TO 10 TIMES
008500                    DEPENDING ON LK-JOIN-TOT
008600                    PIC X(200).
008700 01  LK-JOIN-OUT                  PIC X(800).
008800*
008900 COPY W60MREL REPLACING ==:X:== BY ==C==.
009000 COPY W60MPTR REPLACING ==:X:== BY ==C==.
009100 01  LK-HEADER-OUT                PIC X(240).
009200*
009300 PROCEDURE DIVISION USING FORMATTER-SELECT-AREA
009400                           LK-ESC-IN LK-ESC-OUT
009500                           LK-JOIN-TOT LK-JOIN-TB LK-JOIN-OUT
009600                           REL-C-IN PTR-C-OUT
009700                           LK-HEADER-OUT MR.
009800*
009900 0100-MAINLINE.
010000     MOVE ZERO                   TO MR-RESULT.
010100     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
010200                                     MR-POSITION.
010300     EVALUATE TRUE
010400        WHEN FMT-OP-ESCAPE-LEMMA
010500           PERFORM 1000-ESCAPE-LEMMA  THRU 1000-ESCAPE-LEMMA-EXIT
010600        WHEN FMT-OP-JOIN-DEFS
010700           PERFORM 2000-JOIN-TEXT-ITEMS
010800                                  THRU 2000-JOIN-TEXT-ITEMS-EXIT
010900        WHEN FMT-OP-JOIN-EXAMPLES
011000           PERFORM 2000-JOIN-TEXT-ITEMS
011100                                  THRU 2000-JOIN-TEXT-ITEMS-EXIT
011200        WHEN FMT-OP-POINTER-TEXT
011300           PERFORM 3000-RENDER-POINTER
011400                                  THRU 3000-RENDER-POINTER-EXIT
011500        WHEN FMT-OP-LICENSE-HEADER
011600           PERFORM 4000-RENDER-LICENSE
011700                                  THRU 4000-RENDER-LICENSE-EXIT
011800        WHEN OTHER
011900           MOVE 90               TO MR-RESULT
012000           MOVE 'OPERAZIONE FORMATTER IGNOTA' TO MR-DESCRIPTION
012100     END-EVALUATE.
012200     GOBACK.
012300*
012400* ----------------------------------------------------------------
012500* 1000 - ESCAPE DI UNO SPAZIO INTERNO AL LEMMA CON '_' PER LA
012600*        FORMA CANONICA wninput(5WN) (es. "ice cream" -> "ice_cream")
012700* ----------------------------------------------------------------
012800 1000-ESCAPE-LEMMA.
012900     MOVE SPACE                  TO LK-ESC-OUT.
013000     PERFORM 1010-ESCAPE-ONE-CHAR THRU 1010-ESCAPE-ONE-CHAR-EXIT
013100        VARYING WS-SCAN-IDX FROM 1 BY 1
013200        UNTIL WS-SCAN-IDX > 80.
013300 1000-ESCAPE-LEMMA-EXIT.
013400     EXIT.
013500*
013600* ----------------------------------------------------------------
013700* 1010 - ESCAPE DI UN SOLO CARATTERE DEL LEMMA: SPAZIO -> '_',
013800*        OGNI ALTRO CARATTERE (INCLUSO L'APICE) INVARIATO
013900* ----------------------------------------------------------------
014000 1010-ESCAPE-ONE-CHAR.
014100     MOVE LK-ESC-IN (WS-SCAN-IDX:1) TO WS-ONE-CHAR.
014200     IF WS-ONE-CHAR EQUAL SPACE
014300        MOVE '_'                 TO LK-ESC-OUT (WS-SCAN-IDX:1)
014400     ELSE
014500        MOVE WS-ONE-CHAR         TO LK-ESC-OUT (WS-SCAN-IDX:1)
014600     END-IF.
014700 1010-ESCAPE-ONE-CHAR-EXIT.
014800     EXIT.
014900*
015000* ----------------------------------------------------------------
015100* 2000 - CONCATENAZIONE DI UNA LISTA DI DEFINIZIONI O ESEMPI CON
015200*        IL SEPARATORE '; ', NELL'ORDINE DI ARRIVO (L'ORDINE E'
015300*        GIA' STATO DECISO DA CHI HA CHIAMATO)
015400* ----------------------------------------------------------------
015500 2000-JOIN-TEXT-ITEMS.
015600     MOVE SPACE                  TO LK-JOIN-OUT.
015700     MOVE ZERO                   TO WS-BUILD-LEN.
015800     IF LK-JOIN-TOT EQUAL ZERO
015900        GO TO 2000-JOIN-TEXT-ITEMS-EXIT
016000     END-IF.
016100     PERFORM 2150-JOIN-ONE-ITEM THRU 2150-JOIN-ONE-ITEM-EXIT
016200        VARYING WS-ITEM-IDX FROM 1 BY 1
016300        UNTIL WS-ITEM-IDX > LK-JOIN-TOT.
016400 2000-JOIN-TEXT-ITEMS-EXIT.
016500     EXIT.
016600*
016700* ----------------------------------------------------------------
016800* 2150 - AGGIUNTA DI UNA SOLA VOCE ALLA LISTA UNITA, CON IL
016900*        SEPARATORE '; ' SE NON E' LA PRIMA
017000* ----------------------------------------------------------------
017100 2150-JOIN-ONE-ITEM.
017200     IF WS-ITEM-IDX GREATER THAN 1
017300        MOVE '; '                TO LK-JOIN-OUT
017400                                     (WS-BUILD-LEN + 1:2)
017500        ADD 2                    TO WS-BUILD-LEN
017600     END-IF.
017700     PERFORM 2100-MEASURE-ITEM.
017800     MOVE LK-JOIN-EL (WS-ITEM-IDX) (1:WS-SRC-LEN)
017900                TO LK-JOIN-OUT (WS-BUILD-LEN + 1:WS-SRC-LEN).
018000     ADD WS-SRC-LEN               TO WS-BUILD-LEN.
018100 2150-JOIN-ONE-ITEM-EXIT.
018200     EXIT.
018300*
018400 2100-MEASURE-ITEM.
018500     MOVE 200                    TO WS-SRC-LEN.
018600     PERFORM 2110-SCAN-ITEM-LEN THRU 2110-SCAN-ITEM-LEN-EXIT
018700        VARYING WS-SRC-LEN FROM 200 BY -1
018800        UNTIL WS-SRC-LEN EQUAL ZERO
018900        OR LK-JOIN-EL (WS-ITEM-IDX) (WS-SRC-LEN:1) NOT EQUAL SPACE.
019000     IF WS-SRC-LEN EQUAL ZERO
019100        MOVE 1                   TO WS-SRC-LEN
019200     END-IF.
019300 2100-MEASURE-ITEM-EXIT.
019400     EXIT.
019500*
019600* ----------------------------------------------------------------
019700* 2110 - PASSO DI SCANSIONE DA DESTRA VERSO SINISTRA DELLA VOCE
019800*        (NESSUNA AZIONE, SOLO AVANZAMENTO DELL'INDICE)
019900* ----------------------------------------------------------------
020000 2110-SCAN-ITEM-LEN.
020100     CONTINUE.
020200 2110-SCAN-ITEM-LEN-EXIT.
020300     EXIT.
020400*
020500* ----------------------------------------------------------------
020600* 3000 - RESA DI UN POINTER GIA' CODIFICATO: TESTO =
020700*        symbol<sp>target_offset(8)<sp>target_pos<sp>
020800*        sourceword(2hex)targetword(2hex)
020900* ----------------------------------------------------------------
021000 3000-RENDER-POINTER.
021100     MOVE SPACE                  TO PTR-C-TEXT.
021200     MOVE REL-C-SYMBOL            TO PTR-C-TEXT (1:2).
021300     MOVE SPACE                   TO PTR-C-TEXT (3:1).
021400     MOVE REL-C-TARGET-OFFSET     TO PTR-C-TEXT (4:8).
021500     MOVE SPACE                   TO PTR-C-TEXT (12:1).
021600     MOVE REL-C-TARGET-POS        TO PTR-C-TEXT (13:1).
021700     MOVE SPACE                   TO PTR-C-TEXT (14:1).
021800     PERFORM 3100-HEX-OF-WORDNUM.
021900     MOVE 18                      TO PTR-C-LEN.
022000 3000-RENDER-POINTER-EXIT.
022100     EXIT.
022200*
022300* ----------------------------------------------------------------
022400* 3100 - CONVERSIONE MANUALE DI UN NUMERO 0-99 IN DUE CIFRE HEX,
022500*        SENZA FUNCTION HEX-OF (TAVOLA WS-HEX-DIGIT PER NIBBLE)
022600* ----------------------------------------------------------------
022700 3100-HEX-OF-WORDNUM.
022800     DIVIDE REL-C-SRC-WORDNUM BY 16
022900        GIVING WS-HI-NIBBLE REMAINDER WS-LO-NIBBLE.
023000     MOVE WS-HEX-DIGIT (WS-HI-NIBBLE + 1) TO PTR-C-TEXT (15:1).
023100     MOVE WS-HEX-DIGIT (WS-LO-NIBBLE + 1) TO PTR-C-TEXT (16:1).
023200     DIVIDE REL-C-TGT-WORDNUM BY 16
023300        GIVING WS-HI-NIBBLE REMAINDER WS-LO-NIBBLE.
023400     MOVE WS-HEX-DIGIT (WS-HI-NIBBLE + 1) TO PTR-C-TEXT (17:1).
023500     MOVE WS-HEX-DIGIT (WS-LO-NIBBLE + 1) TO PTR-C-TEXT (18:1).
023600 3100-HEX-OF-WORDNUM-EXIT.
023700     EXIT.
023800*
023900* ----------------------------------------------------------------
024000* 4000 - RESA DELLE TRE RIGHE DI INTESTAZIONE LICENZA WORDNET,
024100*        STAMPATE IN TESTA AI FILE data.<pos> PER RICHIESTA DI
024200*        PRINCETON UNIVERSITY
024300* ----------------------------------------------------------------
024400 4000-RENDER-LICENSE.
024500     MOVE SPACE                  TO LK-HEADER-OUT.
024600     MOVE WS-LICENSE-LINE (1)    TO LK-HEADER-OUT (1:80).
024700     MOVE WS-LICENSE-LINE (2)    TO LK-HEADER-OUT (81:80).
024800     MOVE WS-LICENSE-LINE (3)    TO LK-HEADER-OUT (161:80).
024900 4000-RENDER-LICENSE-EXIT.
025000     EXIT.
