000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60G005.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  04/24/89.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60G005
001100* **++ MORPHGRINDER - quinta passata del macinino WNDB.  PER
001200*      OGNI LEMMA DI LEX-TBL E PER OGNI SUA FORMA IRREGOLARE,
001300*      COMPONE LA COPPIA forma/lemma E LA SCRIVE, UNA VOLTA PER
001400*      POS, SUL FILE .exc CORRISPONDENTE; LA SORT NATIVA ORDINA
001500*      E SPOGLIA I DUPLICATI PER OGNI POS SEPARATAMENTE.
001600*----------------------------------------------------------------
001700*                     S T O R I A   M O D I F I C H E
001800*----------------------------------------------------------------
001900* 04/24/89 AA  PRIMA STESURA - SOLO NOMI E VERBI                  RQ00233
002000* 09/05/89 AA  AGGIUNTI AGGETTIVI E AVVERBI                       RQ00308
002100* 02/11/91 MR  SPOGLIO DUPLICATI CON CONTROL BREAK IN SORT        RQ00532
002200* 06/30/93 DV  CORRETTA FORMA CON SPAZI INTERNI (ORA ESCAPATA)    RQ00902
002300* 10/21/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0046
002400* 05/30/00 AA  NESSUNA MODIFICA FUNZIONALE - SOLO RICOMPILA       RQ01879
002500* 05/09/07 AA  RISCRITTI TUTTI I CICLI INTERNI (PERFORM...        RQ02755
002600*              END-PERFORM) IN PARAGRAFI NUMERATI PERFORM...THRU  RQ02755
002700*              ...EXIT, PER CONFORMITA' ALLO STANDARD DI REPARTO  RQ02755
002800*              EL.04 SULLA PROGRAMMAZIONE STRUTTURATA - NESSUNA   RQ02755
002900*              PERFORM INLINE RESIDUA IN QUESTO PROGRAMMA         RQ02755
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-370.
003400 OBJECT-COMPUTER.    IBM-370.
003500 SPECIAL-NAMES.
003600     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SORT-WORK           ASSIGN TO SYSUT1.
004100     SELECT NOUN-EXC-FILE       ASSIGN TO NOUNEXC
004200                                 FILE STATUS IS FS-EXC.
004300     SELECT VERB-EXC-FILE       ASSIGN TO VERBEXC
004400                                 FILE STATUS IS FS-EXC.
004500     SELECT ADJ-EXC-FILE        ASSIGN TO ADJEXC
004600                                 FILE STATUS IS FS-EXC.
004700     SELECT ADV-EXC-FILE        ASSIGN TO ADVEXC
004800                                 FILE STATUS IS FS-EXC.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 SD  SORT-WORK.
005300 01  SW-REC.
005400     03  SW-FORM                  PIC X(40).
005500     03  SW-LEMMA                 PIC X(80).
005600*
005700 FD  NOUN-EXC-FILE
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 01  NOUN-EXC-REC                 PIC X(120).
006100*
006200 FD  VERB-EXC-FILE
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  VERB-EXC-REC                 PIC X(120).
006600*
006700 FD  ADJ-EXC-FILE
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  ADJ-EXC-REC                  PIC X(120).
007100 01  ADJ-EXC-REC-X REDEFINES ADJ-EXC-REC.
007200     03  FILLER                   PIC X(100).
007300     03  FILLER                   PIC X(20).
007400*
007500 FD  ADV-EXC-FILE
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  ADV-EXC-REC                  PIC X(120).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  FS-EXC                       PIC XX.
008300     88  FS-EXC-OK                         VALUE '00'.
008400*
008500 01  WS-SORT-EOF-SW                PIC X(01) VALUE 'N'.
008600     88  WS-SORT-EOF                          VALUE 'Y'.
008700*
008800 01  WS-POS-WORK.
008900     03  FILLER                   PIC X(01).
009000     03  WS-POS-TB.
009100         05  FILLER               PIC X(01) VALUE 'n'.
009200         05  FILLER               PIC X(01) VALUE 'v'.
009300         05  FILLER               PIC X(01) VALUE 'a'.
009400         05  FILLER               PIC X(01) VALUE 'r'.
009500 01  WS-POS-TB-X REDEFINES WS-POS-WORK.
009600     03  FILLER                   PIC X(01).
009700     03  WS-POS-EL OCCURS 4 TIMES PIC X(01).
009800*
009900 01  WS-CTR.
010000     03  WS-POS-IDX               PIC 9(02) COMP VALUE ZERO.
010100     03  WS-FORM-IDX              PIC 9(02) COMP VALUE ZERO.
010200     03  WS-FORM-LEN              PIC 9(02) COMP VALUE ZERO.
010300     03  WS-LEMMA-LEN             PIC 9(02) COMP VALUE ZERO.
010400     03  WS-LINE-LEN              PIC 9(04) COMP VALUE ZERO.
010500     03  WS-PAIR-TOT              PIC 9(09) COMP VALUE ZERO.
010600*
010700 01  WS-POS-CURRENT               PIC X(01) VALUE SPACE.
010800 01  WS-PREV-REC.
010900     03  WS-PREV-FORM             PIC X(40) VALUE HIGH-VALUE.
011000     03  WS-PREV-LEMMA            PIC X(80) VALUE HIGH-VALUE.
011100 01  WS-PREV-REC-X REDEFINES WS-PREV-REC.
011200     03  FILLER                   PIC X(40).
011300     03  FILLER                   PIC X(80).
011400*
011500 01  WS-LINE-AREA                 PIC X(120) VALUE SPACE.
011600*
011700 LINKAGE SECTION.
011800 COPY W60MLEX.
011900 COPY W60MRES.
012000*
012100 PROCEDURE DIVISION USING LEX-TBL MR.
012200*
012300 0100-MAINLINE.
012400     MOVE ZERO                   TO MR-RESULT.
012500     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
012600                                     MR-POSITION.
012700     MOVE ZERO                   TO WS-PAIR-TOT.
012800     OPEN OUTPUT NOUN-EXC-FILE VERB-EXC-FILE
012900                 ADJ-EXC-FILE  ADV-EXC-FILE.
013000     PERFORM 0110-GRIND-ONE-POS THRU 0110-GRIND-ONE-POS-EXIT
013100        VARYING WS-POS-IDX FROM 1 BY 1 UNTIL WS-POS-IDX > 4.
013200     CLOSE NOUN-EXC-FILE VERB-EXC-FILE
013300           ADJ-EXC-FILE  ADV-EXC-FILE.
013400     GOBACK.
013500*
013600* ----------------------------------------------------------------
013700* 0110 - MACINATURA DI UNA SINGOLA POS
013800* ----------------------------------------------------------------
013900 0110-GRIND-ONE-POS.
014000     MOVE WS-POS-EL (WS-POS-IDX)  TO WS-POS-CURRENT.
014100     PERFORM 2000-GRIND-POS       THRU 2000-GRIND-POS-EXIT.
014200 0110-GRIND-ONE-POS-EXIT.
014300     EXIT.
014400*
014500* ----------------------------------------------------------------
014600* 2000 - UNA SORT PER POS: IMMETTE TUTTE LE COPPIE forma/lemma DEI
014700*        LEMMI DI QUESTA POS E SCRIVE IL FLUSSO ORDINATO, SENZA
014800*        DUPLICATI, SUL FILE .exc CORRISPONDENTE
014900* ----------------------------------------------------------------
015000 2000-GRIND-POS.
015100     SORT SORT-WORK
015200        ON ASCENDING KEY SW-FORM SW-LEMMA
015300        INPUT PROCEDURE IS 2100-FEED-SORT
015400        OUTPUT PROCEDURE IS 2200-WRITE-DEDUPED.
015500 2000-GRIND-POS-EXIT.
015600     EXIT.
015700*
015800* ----------------------------------------------------------------
015900* 2100 - IMMISSIONE IN SORT DI UNA COPPIA PER OGNI FORMA
016000*        IRREGOLARE DEI LEMMI DI QUESTA POS
016100* ----------------------------------------------------------------
016200 2100-FEED-SORT.
016300     PERFORM 2110-FEED-ONE-LEMMA THRU 2110-FEED-ONE-LEMMA-EXIT
016400        VARYING LEX-TBL-IDX FROM 1 BY 1
016500        UNTIL LEX-TBL-IDX > LEX-TBL-TOT.
016600 2100-FEED-SORT-EXIT.
016700     EXIT.
016800*
016900* ----------------------------------------------------------------
017000* 2110 - IMMISSIONE IN SORT DI TUTTE LE FORME IRREGOLARI DI UN
017100*        LEMMA, SE DI QUESTA POS
017200* ----------------------------------------------------------------
017300 2110-FEED-ONE-LEMMA.
017400     IF LT-POS (LEX-TBL-IDX) EQUAL WS-POS-CURRENT
017500        PERFORM 2120-FEED-ONE-FORM THRU 2120-FEED-ONE-FORM-EXIT
017600           VARYING WS-FORM-IDX FROM 1 BY 1
017700           UNTIL WS-FORM-IDX > LT-FORMS-TOT (LEX-TBL-IDX)
017800     END-IF.
017900 2110-FEED-ONE-LEMMA-EXIT.
018000     EXIT.
018100*
018200* ----------------------------------------------------------------
018300* 2120 - IMMISSIONE IN SORT DI UNA SOLA FORMA IRREGOLARE
018400* ----------------------------------------------------------------
018500 2120-FEED-ONE-FORM.
018600     MOVE LT-FORM (LEX-TBL-IDX WS-FORM-IDX) TO SW-FORM.
018700     MOVE LT-LEMMA (LEX-TBL-IDX)            TO SW-LEMMA.
018800     RELEASE SW-REC.
018900 2120-FEED-ONE-FORM-EXIT.
019000     EXIT.
019100*
019200* ----------------------------------------------------------------
019300* 2200 - LETTURA DEL FLUSSO ORDINATO: OGNI COPPIA forma/lemma
019400*        IDENTICA ALLA PRECEDENTE E' UN DUPLICATO E VIENE SCARTATA
019500* ----------------------------------------------------------------
019600 2200-WRITE-DEDUPED.
019700     MOVE HIGH-VALUE              TO WS-PREV-FORM WS-PREV-LEMMA.
019800     MOVE 'N'                    TO WS-SORT-EOF-SW.
019900     RETURN SORT-WORK AT END MOVE 'Y' TO WS-SORT-EOF-SW.
020000     PERFORM 2210-WRITE-ONE-DEDUPED THRU 2210-WRITE-ONE-DEDUPED-EXIT
020100        UNTIL WS-SORT-EOF.
020200 2200-WRITE-DEDUPED-EXIT.
020300     EXIT.
020400*
020500* ----------------------------------------------------------------
020600* 2210 - CONFRONTO DELLA COPPIA CORRENTE CON LA PRECEDENTE, RESA E
020700*        SCRITTURA DELLA RIGA .exc SE NON DUPLICATA, E LETTURA DEL
020800*        RECORD SUCCESSIVO
020900* ----------------------------------------------------------------
021000 2210-WRITE-ONE-DEDUPED.
021100     IF SW-FORM NOT EQUAL WS-PREV-FORM
021200        OR SW-LEMMA NOT EQUAL WS-PREV-LEMMA
021300        PERFORM 3000-RENDER-EXC-LINE
021400                  THRU 3000-RENDER-EXC-LINE-EXIT
021500        PERFORM 4000-WRITE-EXC-LINE
021600        ADD 1                     TO WS-PAIR-TOT
021700        MOVE SW-FORM              TO WS-PREV-FORM
021800        MOVE SW-LEMMA             TO WS-PREV-LEMMA
021900     END-IF.
022000     RETURN SORT-WORK AT END MOVE 'Y' TO WS-SORT-EOF-SW.
022100 2210-WRITE-ONE-DEDUPED-EXIT.
022200     EXIT.
022300*
022400* ----------------------------------------------------------------
022500* 3000 - RESA DI UNA RIGA .exc, CAMPI SEPARATI DA SPAZIO
022600*        wninput(5WN): form lemma (LUNGHEZZA REALE, NON 40/80
022700*        FISSI - NESSUNA FUNCTION LENGTH, SCANSIONE MANUALE)
022800* ----------------------------------------------------------------
022900 3000-RENDER-EXC-LINE.
023000     MOVE SPACE                  TO WS-LINE-AREA.
023100     MOVE ZERO                   TO WS-LINE-LEN.
023200     PERFORM 3100-MEASURE-FORM-LEN.
023300     MOVE SW-FORM (1:WS-FORM-LEN) TO WS-LINE-AREA
023400                                      (1:WS-FORM-LEN).
023500     MOVE WS-FORM-LEN             TO WS-LINE-LEN.
023600     MOVE SPACE                   TO WS-LINE-AREA
023700                                      (WS-LINE-LEN + 1:1).
023800     ADD 1                        TO WS-LINE-LEN.
023900     PERFORM 3200-MEASURE-LEMMA-LEN.
024000     MOVE SW-LEMMA (1:WS-LEMMA-LEN) TO WS-LINE-AREA
024100                                      (WS-LINE-LEN + 1:WS-LEMMA-LEN).
024200     ADD WS-LEMMA-LEN             TO WS-LINE-LEN.
024300 3000-RENDER-EXC-LINE-EXIT.
024400     EXIT.
024500*
024600* ----------------------------------------------------------------
024700* 3100 - MISURA MANUALE DELLA LUNGHEZZA DELLA FORMA
024800* ----------------------------------------------------------------
024900 3100-MEASURE-FORM-LEN.
025000     PERFORM 3110-SCAN-FORM-LEN THRU 3110-SCAN-FORM-LEN-EXIT
025100        VARYING WS-FORM-LEN FROM 40 BY -1
025200        UNTIL WS-FORM-LEN EQUAL ZERO
025300        OR SW-FORM (WS-FORM-LEN:1) NOT EQUAL SPACE.
025400     IF WS-FORM-LEN EQUAL ZERO
025500        MOVE 1                    TO WS-FORM-LEN
025600     END-IF.
025700 3100-MEASURE-FORM-LEN-EXIT.
025800     EXIT.
025900*
026000* ----------------------------------------------------------------
026100* 3110 - PASSO DI SCANSIONE DA DESTRA VERSO SINISTRA DELLA FORMA
026200*        (NESSUNA AZIONE, SOLO AVANZAMENTO DELL'INDICE)
026300* ----------------------------------------------------------------
026400 3110-SCAN-FORM-LEN.
026500     CONTINUE.
026600 3110-SCAN-FORM-LEN-EXIT.
026700     EXIT.
026800*
026900* ----------------------------------------------------------------
027000* 3200 - MISURA MANUALE DELLA LUNGHEZZA DEL LEMMA
027100* ----------------------------------------------------------------
027200 3200-MEASURE-LEMMA-LEN.
027300     PERFORM 3210-SCAN-LEMMA-LEN THRU 3210-SCAN-LEMMA-LEN-EXIT
027400        VARYING WS-LEMMA-LEN FROM 80 BY -1
027500        UNTIL WS-LEMMA-LEN EQUAL ZERO
027600        OR SW-LEMMA (WS-LEMMA-LEN:1) NOT EQUAL SPACE.
027700     IF WS-LEMMA-LEN EQUAL ZERO
027800        MOVE 1                    TO WS-LEMMA-LEN
027900     END-IF.
028000 3200-MEASURE-LEMMA-LEN-EXIT.
028100     EXIT.
028200*
028300* ----------------------------------------------------------------
028400* 3210 - PASSO DI SCANSIONE DA DESTRA VERSO SINISTRA DEL LEMMA
028500*        (NESSUNA AZIONE, SOLO AVANZAMENTO DELL'INDICE)
028600* ----------------------------------------------------------------
028700 3210-SCAN-LEMMA-LEN.
028800     CONTINUE.
028900 3210-SCAN-LEMMA-LEN-EXIT.
029000     EXIT.
029100*
029200* ----------------------------------------------------------------
029300* 4000 - SCRITTURA DELLA RIGA RESA SUL FILE .exc DI QUESTA POS
029400* ----------------------------------------------------------------
029500 4000-WRITE-EXC-LINE.
029600     ADD 1                        TO WS-LINE-LEN.
029700     EVALUATE WS-POS-CURRENT
029800        WHEN 'n'
029900           MOVE WS-LINE-AREA      TO NOUN-EXC-REC
030000           WRITE NOUN-EXC-REC
030100        WHEN 'v'
030200           MOVE WS-LINE-AREA      TO VERB-EXC-REC
030300           WRITE VERB-EXC-REC
030400        WHEN 'a'
030500           MOVE WS-LINE-AREA      TO ADJ-EXC-REC
030600           WRITE ADJ-EXC-REC
030700        WHEN 'r'
030800           MOVE WS-LINE-AREA      TO ADV-EXC-REC
030900           WRITE ADV-EXC-REC
031000     END-EVALUATE.
031100 4000-WRITE-EXC-LINE-EXIT.
031200     EXIT.
