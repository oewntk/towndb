000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. W60C002.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION.  CED-DIREZIONALE - REPARTO LESSICOGRAFIA.
000600 DATE-WRITTEN.  10/04/94.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNO - VEDERE STANDARD DI REPARTO EL.04.
000900*----------------------------------------------------------------
001000* W60C002
001100* **++ SENSECOMPARATOR - calcola la chiave composita di
001200*      ordinamento di un sense per index.sense, SECONDO LE
001300*      REGOLE wninput(5WN): RANGO TAGGATO (0=NESSUN TAG, PRIMA
001400*      I TAGGATI), RANGO WN3.1 (index.sense.31, SE PRESENTE),
001500*      TIPO DI SYNSET (SATELLITE DOPO IL PROPRIO CLUSTER),
001600*      LEX-INDEX, LEMMA.  NON ESISTEVA NELLA RELEASE 1.x; E'
001700*      STATO AGGIUNTO QUANDO E' STATA INTRODOTTA LA TABELLA DI
001800*      RANGO DI COMPATIBILITA' CON LE RELEASE PRECEDENTI.
001900*----------------------------------------------------------------
002000*                     S T O R I A   M O D I F I C H E
002100*----------------------------------------------------------------
002200* 10/04/94 AA  PRIMA STESURA - ORDINAMENTO SU TAG E LEMMA         RQ01015
002300* 02/13/95 MR  AGGIUNTA RICERCA SU TABELLA RANGO WN3.1            RQ01131
002400* 08/21/96 DV  CORRETTA GESTIONE RANGO ASSENTE (SENSE NUOVO)      RQ01288
002500* 04/04/97 TG  AGGIUNTO CRITERIO SATELLITE DOPO CLUSTER PADRE     RQ01366
002600* 09/17/98 CB  VERIFICA ANNO 2000 - NESSUN CAMPO DATA PRESENTE    Y2K0041
002700* 03/29/00 AA  RESA LA RICERCA BINARIA SULLA SEARCH ALL           RQ01852
002800* 11/02/05 AA  ESTESA LA CHIAVE LEX-INDEX A 4 CIFRE PER WN3.1     RQ02415
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500     CLASS W60-ALPHA IS 'A' THRU 'Z', 'a' THRU 'z'.
003600*
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*
004000 01  WS-RANK-WORK.
004100     03  WS-TAG-RANK              PIC 9(09) COMP VALUE ZERO.
004200     03  WS-WN31-RANK             PIC 9(09) COMP VALUE ZERO.
004300     03  WS-TYPE-RANK             PIC X(01) VALUE SPACE.
004400*
004500 LINKAGE SECTION.
004600 COPY W60MORD.
004700 COPY W60MRES.
004800*
004900 PROCEDURE DIVISION USING WN31-TBL CMP-AREA MR.
005000*
005100 0100-MAINLINE.
005200     MOVE ZERO                   TO MR-RESULT.
005300     MOVE SPACE                  TO MR-CAUSE MR-DESCRIPTION
005400                                     MR-POSITION.
005500     PERFORM 1000-RANK-TAG-COUNT  THRU 1000-RANK-TAG-COUNT-EXIT.
005600     PERFORM 2000-RANK-WN31       THRU 2000-RANK-WN31-EXIT.
005700     PERFORM 3000-RANK-SYN-TYPE   THRU 3000-RANK-SYN-TYPE-EXIT.
005800     PERFORM 4000-BUILD-RANK-KEY  THRU 4000-BUILD-RANK-KEY-EXIT.
005900     GOBACK.
006000*
006100* ----------------------------------------------------------------
006200* 1000 - RANGO SU TAG COUNT: I SENSI TAGGATI (TAG-COUNT > 0)
006300*        VANNO PRIMA, IN ORDINE DI TAG COUNT DECRESCENTE; I NON
006400*        TAGGATI VANNO DOPO TUTTI, CON RANGO MASSIMO 999999999
006500* ----------------------------------------------------------------
006600 1000-RANK-TAG-COUNT.
006700     IF CMP-TAG-COUNT EQUAL ZERO
006800        MOVE 999999999           TO WS-TAG-RANK
006900     ELSE
007000        COMPUTE WS-TAG-RANK = 999999999 - CMP-TAG-COUNT
007100     END-IF.
007200 1000-RANK-TAG-COUNT-EXIT.
007300     EXIT.
007400*
007500* ----------------------------------------------------------------
007600* 2000 - RANGO DI COMPATIBILITA' WN3.1: SE LA CHIAVE DEL SENSE
007700*        COMPARE IN index.sense.31 SI USA IL SUO RANGO, ALTRIMENTI
007800*        SI TRATTA COME UN SENSE NUOVO (RANGO MASSIMO)
007900* ----------------------------------------------------------------
008000 2000-RANK-WN31.
008100     MOVE 999999999              TO WS-WN31-RANK.
008200     IF WN31-TBL-TOT GREATER THAN ZERO
008300        SET WN31-TBL-IDX         TO 1
008400        SEARCH ALL WN31-TBL-EL
008500           AT END
008600              CONTINUE
008700           WHEN WN31-KEY (WN31-TBL-IDX) EQUAL CMP-SENSE-KEY
008800              MOVE WN31-RANK (WN31-TBL-IDX) TO WS-WN31-RANK
008900        END-SEARCH
009000     END-IF.
009100 2000-RANK-WN31-EXIT.
009200     EXIT.
009300*
009400* ----------------------------------------------------------------
009500* 3000 - RANGO SU TIPO DI SYNSET: I SENSI DI SYNSET PRINCIPALE
009600*        PRECEDONO I SENSI DI SYNSET SATELLITE A PARITA' DI TAG
009700*        E DI RANGO WN3.1
009800* ----------------------------------------------------------------
009900 3000-RANK-SYN-TYPE.
010000     IF CMP-SYN-TYPE EQUAL 's'
010100        MOVE '2'                 TO WS-TYPE-RANK
010200     ELSE
010300        MOVE '1'                 TO WS-TYPE-RANK
010400     END-IF.
010500 3000-RANK-SYN-TYPE-EXIT.
010600     EXIT.
010700*
010800* ----------------------------------------------------------------
010900* 4000 - COMPOSIZIONE DELLA CHIAVE DI ORDINAMENTO (CMP-RANK-KEY),
011000*        USATA DA W60G003/W60G004 PER L'ORDINAMENTO FINALE DEI
011100*        SENSI ENTRO UN LEMMA
011200* ----------------------------------------------------------------
011300 4000-BUILD-RANK-KEY.
011400     MOVE SPACE                  TO CMP-RANK-KEY.
011500     MOVE WS-TAG-RANK             TO CMP-RANK-TAG.
011600     MOVE WS-WN31-RANK            TO CMP-RANK-WN31.
011700     MOVE WS-TYPE-RANK            TO CMP-RANK-TYPE.
011800     MOVE CMP-LEX-INDEX           TO CMP-RANK-LEXIDX.
011900     MOVE CMP-LEMMA (1:37)        TO CMP-RANK-LEMMA.
012000 4000-BUILD-RANK-KEY-EXIT.
012100     EXIT.
